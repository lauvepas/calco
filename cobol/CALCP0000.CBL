000100*****************************************************************
000200*PROGRAMA : CALCP0000
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : PROGRAMA DIRETOR DO LOTE NOTURNO DO CALCO. ABRE O
000500*          RELATORIO GERAL DE TRANSFORMACOES (U7) E CHAMA, NA
000600*          ORDEM, A LIMPEZA DO EXTRATO DE CUSTOS DE COMPONENTE
000700*          (CALCP0310, QUE JA EMBUTE A CORRECAO DE OUTLIERS),
000800*          A LIMPEZA E CLASSIFICACAO DO CADASTRO DE LOTES
000900*          MESTRE (CALCP0320) E O CALCULO DO CUSTO DE
001000*          FABRICACAO POR ORDEM (CALCP0350, QUE JA EMBUTE A
001100*          VALIDACAO DE CODIGOS), FECHANDO O RELATORIO AO FINAL.
001200*          SUBSTITUI A RODADA MANUAL, EM SEQUENCIA, DOS TRES
001300*          PROGRAMAS PELO OPERADOR DO CPD.
001400*****************************************************************
001500*HISTORICO DE ALTERACOES
001600*DATA       PROG  CHAMADO    DESCRICAO
001700*---------- ----- ---------- ---------------------------------
001800*02/04/1989 ARF   CC-0092    VERSAO INICIAL - CHAMA CALCP0310 E
001900*                            CALCP0320 NA SEQUENCIA QUE O
002000*                            OPERADOR DO CPD USAVA NO JCL.
002100*23/04/1993 MLM   CC-0262    INCLUIDA A CHAMADA DO CALCULO DE
002200*                            CUSTOS DE FABRICACAO (CALCP0350),
002300*                            APOS A LIMPEZA DOS DOIS CADASTROS.
002400*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS TODOS
002500*                            OS CAMPOS DE DATA DO SISTEMA CALCO;
002600*                            ESTE PROGRAMA NAO TEM CAMPO DE DATA
002700*                            PROPRIO, SEM IMPACTO. MANTIDA POR
002800*                            REGISTRO.
002900*25/02/1999 RCT   CC-0410    PADRONIZADOS OS TEXTOS DE PASSO COM
003000*                            OS DEMAIS PROGRAMAS DA FAMILIA 03.
003100*10/05/2001 MLM   CC-0440    REVISAO DE COMENTARIOS DO CABECALHO
003200*                            APOS AUDITORIA GERAL POS-2000;
003300*                            CONFIRMADO QUE O PROGRAMA NAO
003400*                            MANIPULA CAMPO DE DATA.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    CALCP0000.
003800 AUTHOR.        A. RAFFUL.
003900 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
004000 DATE-WRITTEN.  02/04/1989.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM.
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200*AREA DE CHAMADA PARA O SERVICO DE RELATORIO (U7) - SOMENTE AS
005300*FUNCOES DE ABRIR E FECHAR O ARQUIVO SAO USADAS NESTE PROGRAMA.
005400 01  WS-AREA-LKS-RELATORIO.
005500    05  WS-LKS-REL-FUNCAO        PIC X(01).
005600    05  WS-LKS-REL-NOME-DATASET  PIC X(20).
005700    05  WS-LKS-REL-NOME-DATASET-R REDEFINES
005800         WS-LKS-REL-NOME-DATASET.
005900    10  WS-LKS-REL-NOME-PROGRAMA PIC X(08).
006000    10  WS-LKS-REL-NOME-SUFIXO   PIC X(12).
006100    05  WS-LKS-REL-QTD-LINHAS    PIC 9(07).
006200    05  WS-LKS-REL-QTD-COLUNAS   PIC 9(02).
006300    05  WS-LKS-REL-TEXTO         PIC X(60).
006400    05  WS-LKS-REL-TEXTO-R REDEFINES WS-LKS-REL-TEXTO.
006500    10  WS-LKS-REL-TEXTO-METADE-1 PIC X(30).
006600    10  WS-LKS-REL-TEXTO-METADE-2 PIC X(30).
006700    05  FILLER                   PIC X(03).
006800*
006900*TABELA DE ETAPAS DO LOTE, PARA O BANNER DE INICIO/FIM NO
007000*CONSOLE (FACILITA A CONFERENCIA DO OPERADOR NO TURNO DA NOITE).
007100 01  WS-AREA-ETAPAS.
007200    05  WS-QTD-ETAPAS            PIC 9(02) COMP VALUE 3.
007300    05  WS-TAB-ETAPA OCCURS 3 TIMES INDEXED BY WS-IDX-ETAPA.
007400        10  ETAPA-PROGRAMA           PIC X(08).
007500        10  ETAPA-DESCRICAO          PIC X(40).
007600    10  ETAPA-DESCRICAO-R REDEFINES ETAPA-DESCRICAO.
007700        15  ETAPA-DESCRICAO-LINHA-1  PIC X(20).
007800        15  ETAPA-DESCRICAO-LINHA-2  PIC X(20).
007900    05  FILLER                   PIC X(02).
008000*
008100 01  WS-CONTADORES.
008200    05  WS-IDX-LINHA             PIC 9(02) COMP.
008300    05  FILLER                   PIC X(02).
008400*
008500*****************************************************************
008600 PROCEDURE DIVISION.
008700*****************************************************************
008800 MAIN-PROCEDURE.
008900*
009000    PERFORM P100-INICIALIZA   THRU P100-FIM.
009100    PERFORM P300-PROCESSA     THRU P300-FIM.
009200    PERFORM P900-FIM.
009300*
009400 P100-INICIALIZA.
009500*
009600    MOVE "CALCP0310"             TO ETAPA-PROGRAMA(1).
009700    MOVE "LIMPEZA DO EXTRATO DE CUSTOS DE COMPONENTE (U1/U2)"
009800        TO ETAPA-DESCRICAO(1).
009900    MOVE "CALCP0320"             TO ETAPA-PROGRAMA(2).
010000    MOVE "LIMPEZA E CLASSIFICACAO DO CADASTRO DE LOTES (U3)"
010100        TO ETAPA-DESCRICAO(2).
010200    MOVE "CALCP0350"             TO ETAPA-PROGRAMA(3).
010300    MOVE "CALCULO DO CUSTO DE FABRICACAO POR ORDEM (U4/U6)"
010400        TO ETAPA-DESCRICAO(3).
010500*
010600    DISPLAY "CALCP0000 - INICIO DO LOTE NOTURNO CALCO".
010700*
010800    MOVE "A"                     TO WS-LKS-REL-FUNCAO.
010900    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
011000*
011100 P100-FIM.
011200*
011300 P300-PROCESSA.
011400*
011500    PERFORM P305-LACO-ETAPAS THRU P305-FIM
011600            VARYING WS-IDX-LINHA FROM 1 BY 1
011700            UNTIL WS-IDX-LINHA > WS-QTD-ETAPAS.
011800*
011900 P300-FIM.
012000*
012100 P305-LACO-ETAPAS.
012200*
012300    DISPLAY "CALCP0000 - EXECUTANDO "
012400            ETAPA-PROGRAMA(WS-IDX-LINHA)
012500            " - " ETAPA-DESCRICAO(WS-IDX-LINHA).
012600    PERFORM P310-CHAMA-ETAPA THRU P310-FIM.
012700*
012800 P305-FIM.
012900*
013000 P310-CHAMA-ETAPA.
013100*
013200    EVALUATE ETAPA-PROGRAMA(WS-IDX-LINHA)
013300        WHEN "CALCP0310"
013400            CALL "CALCP0310"
013500        WHEN "CALCP0320"
013600            CALL "CALCP0320"
013700        WHEN "CALCP0350"
013800            CALL "CALCP0350"
013900    END-EVALUATE.
014000*
014100 P310-FIM.
014200*
014300 P900-FIM.
014400    MOVE "X"                     TO WS-LKS-REL-FUNCAO.
014500    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
014600    DISPLAY "CALCP0000 - FIM DO LOTE NOTURNO CALCO".
014700    GOBACK.
014800 END PROGRAM CALCP0000.
