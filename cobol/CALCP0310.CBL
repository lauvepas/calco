000100***********************************************************
000200*PROGRAMA : CALCP0310
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : LIMPEZA DO EXTRATO DE CUSTOS DE COMPONENTES (U1) -
000500*          LE O EXTRATO BRUTO DE COMPRAS, DESCARTA CUSTO EM
000600*          REGISTRO DUPLICADO EXATO, CONVERTE O CUSTO PARA
000700*          NUMERICO (FORMATO EUROPEU), VALIDA COMPONENTE E
000800*          VIA CALCP0920, ELIMINA LOTE REPETIDO FICANDO COM A
000900*          ULTIMA OCORRENCIA, CORRIGE OUTLIERS VIA CALCP0330 E
001000*          GRAVA O EXTRATO LIMPO, REPORTANDO TODOS OS PASSOS EM
001100*          CALCP0900.
001200***********************************************************
001300*HISTORICO DE ALTERACOES
001400*DATA       PROG  CHAMADO    DESCRICAO
001500*---------- ----- ---------- ---------------------------------
001600*15/02/1989 ARF   CC-0085    VERSAO INICIAL.
001700*30/08/1990 ARF   CC-0136    INCLUIDA ELIMINACAO DE DUPLICADO
001800*                            EXATO ANTES DA CONVERSAO NUMERICA,
001900*                            A PEDIDO DA CONTROLADORIA (EXTRATO
002000*                            TRAZIA LINHAS REPETIDAS DA INTEGRA.
002100*                            COM COMPRAS).
002200*11/03/1992 JSZ   CC-0205    PASSADA A VALIDACAO DE COMPONENTE
002300*                            E LOTE PARA A ROTINA GENERICA
002400*                            CALCP0920 (ANTES FEITA EM LINHA
002500*                            NESTE PROGRAMA).
002600*19/07/1994 MLM   CC-0268    INCLUIDA ELIMINACAO DE LOTE REPET.
002700*                            (FICA A ULTIMA LINHA DO LOTE), A
002800*                            PEDIDO DO SETOR DE CUSTOS P/ NAO
002900*                            DUPLICAR PRECO NO CALCULO DE
003000*                            FABRICACOES.
003100*14/02/1996 RCT   CC-0318    PASSADA A CORRECAO DE OUTLIERS P/
003200*                            A ROTINA CALCP0330 (ANTES NAO
003300*                            EXISTIA, PRECOS ABSURDOS ENTRAVAM
003400*                            CALCULO).
003500*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS
003600*                            TODOS OS CAMPOS DE DATA DO SISTEMA
003700*                            ESTE PROGRAMA NAO USA DATA NA
003800*                            LIMPEZA, SEM IMPACTO. MANTIDA
003900*                            REGISTRO.
004000*22/01/1999 RCT   CC-0406    PADRONIZADOS OS TEXTOS DE PASSO
004100*                            COM OS DEMAIS PROGRAMAS DA FAMILIA
004200*                            03/09.
004300*14/03/2000 MLM   CC-0422    REVISAO DE COMENTARIOS POS-VIRADA DO
004400*                            ANO 2000; CONFIRMADA AUSENCIA DE
004500*                            CAMPOS DE DATA SENSIVEIS NO EXTRATO
004600*                            DE CUSTOS.
004700*02/05/2001 RCT   CC-0448    INCLUIDA CONVERSAO PARA MAIUSCULAS
004800*                            DE COMPONENTE E LOTE ANTES DA
004900*                            DEDUPLICACAO E DA VALIDACAO, A
005000*                            PEDIDO DA AUDITORIA DE SISTEMAS
005100*                            (EXTRATO DE ALGUNS FORNECEDORES
005200*                            VEM EM MINUSCULAS). REFORCADOS OS
005300*                            COMENTARIOS DO PASSO.
005400***********************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    CALCP0310.
005700 AUTHOR.        A. RAFFUL.
005800 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
005900 DATE-WRITTEN.  15/02/1989.
006000 DATE-COMPILED.
006100 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
006200***********************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600    C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*EXTRATO BRUTO DE CUSTOS UNITARIOS, UMA LINHA POR
007000*COMPONENTE/LOTE/PRECO DE COMPRA.
007100    SELECT FD-COSTES-IN    ASSIGN TO COSTES-IN
007200           ORGANIZATION IS LINE SEQUENTIAL
007300           FILE STATUS IS WS-FS-COSTES-IN.
007400*EXTRATO LIMPO, UMA LINHA POR COMPONENTE/LOTE, PRONTO PARA A
007500*ROLAGEM DE CUSTOS POR ESTRUTURA.
007600    SELECT FD-COSTES-CLEAN ASSIGN TO COSTES-CLEAN
007700           ORGANIZATION IS LINE SEQUENTIAL
007800           FILE STATUS IS WS-FS-COSTES-CLEAN.
007900***********************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  FD-COSTES-IN
008300    LABEL RECORDS ARE STANDARD
008400    RECORD CONTAINS 130 CHARACTERS.
008500 01  FD-REG-COSTE-ENT             PIC X(130).
008600*
008700 FD  FD-COSTES-CLEAN
008800    LABEL RECORDS ARE STANDARD
008900    RECORD CONTAINS 36 CHARACTERS.
009000 01  FD-REG-COSTE-SAI             PIC X(36).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 COPY COSTES.CPY.
009500*
009600*INDICADORES DE RETORNO DOS DOIS ARQUIVOS DESTE PASSO.
009700 01  WS-AREA-STATUS.
009800    05  WS-FS-COSTES-IN          PIC X(02).
009900        88  FS-COSTES-IN-OK          VALUE "00".
010000        88  FS-COSTES-IN-FIM          VALUE "10".
010100    05  WS-FS-COSTES-CLEAN       PIC X(02).
010200        88  FS-COSTES-CLEAN-OK       VALUE "00".
010300    05  FILLER                   PIC X(02).
010400*
010500*SINALIZADORES DE CONTROLE DE FIM-DE-ARQUIVO E DE BUSCA EM
010600*TABELA, USADOS PELOS LACOS DE LEITURA E DEDUPLICACAO.
010700 01  WS-FLAGS.
010800    05  WS-FIM-COSTES-IN         PIC X(01) VALUE "N".
010900        88  FLAG-FIM-COSTES-IN       VALUE "S".
011000        88  FLAG-NAO-FIM-COSTES-IN   VALUE "N".
011100    05  WS-ACHOU-LOTE            PIC X(01) VALUE "N".
011200        88  FLAG-LOTE-ACHADO         VALUE "S".
011300        88  FLAG-LOTE-NAO-ACHADO     VALUE "N".
011400    05  FILLER                   PIC X(02).
011500*
011600*CONTADORES DE VOLUME USADOS NO RESUMO IMPRESSO EM
011700*P700-RELATORIO E NOS INDICES DE PERCURSO DAS TABELAS.
011800 01  WS-CONTADORES.
011900    05  WS-QTD-LIDOS             PIC 9(07) COMP.
012000    05  WS-QTD-REJ-BRANCO        PIC 9(07) COMP.
012100    05  WS-QTD-REJ-DUPLICADO     PIC 9(07) COMP.
012200    05  WS-QTD-REJ-INVALIDO      PIC 9(07) COMP.
012300    05  WS-QTD-LOTE-DUPLICADO    PIC 9(07) COMP.
012400    05  WS-IDX-BRUTO             PIC 9(04) COMP.
012500    05  WS-IDX-VALIDADO          PIC 9(04) COMP.
012600    05  WS-IDX-FINAL             PIC 9(04) COMP.
012700    05  WS-IDX-OUTLIER           PIC 9(04) COMP.
012800    05  WS-POS-LOTE              PIC 9(04) COMP.
012900    05  FILLER                   PIC X(02).
013000*
013100*CAMPOS SELECIONADOS DE UM REGISTRO DE ENTRADA (SOMENTE OS
013200*RELEVANTES PARA A LIMPEZA DE CUSTOS - DEMAIS SAO IGNORADOS.
013300 01  WS-AREA-CAMPO-ATUAL.
013400    05  WS-CAMPO-COMPONENTE      PIC X(10).
013500    05  WS-CAMPO-LOTE            PIC X(08).
013600    05  WS-AREA-COSTE-TXT.
013700        10  WS-CAMPO-COSTE-TXT       PIC X(15).
013800        10  WS-COSTE-TXT-R REDEFINES WS-CAMPO-COSTE-TXT.
013900            15  WS-COSTE-CARACTER    PIC X(01) OCCURS 15
014000                          TIMES INDEXED BY WS-IDX-CAR.
014100    05  FILLER                   PIC X(02).
014200*
014300*AREA DE CONVERSAO DO CUSTO - FORMATO EUROPEU (PONTO = MIL,
014400*VIRGULA = DECIMAL). O PONTO E ELIMINADO CARACTER A CARACTER;
014500*O RESTANTE E SEPARADO EM INTEIRA E DECIMAL PELA VIRGULA.
014600 01  WS-AREA-CONVERSAO.
014700    05  WS-SEM-PONTO-TXT         PIC X(15).
014800    05  WS-LEN-SEM-PONTO         PIC 9(02) COMP.
014900    05  WS-INTEIRO-PARTE-TXT     PIC X(15).
015000    05  WS-DECIMAL-PARTE-TXT     PIC X(15).
015100    05  WS-LEN-INTEIRO           PIC 9(02) COMP.
015200    05  WS-LEN-DECIMAL           PIC 9(02) COMP.
015300    05  WS-POS-INTEIRO           PIC 9(02) COMP.
015400    05  WS-AREA-INTEIRO.
015500        10  WS-INTEIRO-TXT           PIC X(09) VALUE ZEROS.
015600        10  WS-INTEIRO-NUM REDEFINES WS-INTEIRO-TXT PIC 9(09).
015700    05  WS-AREA-DECIMAL.
015800        10  WS-DECIMAL-TXT           PIC X(04) VALUE ZEROS.
015900        10  WS-DECIMAL-NUM REDEFINES WS-DECIMAL-TXT PIC 9(04).
016000    05  WS-CAMPO-COSTE-CONVERTIDO PIC S9(09)V9(04).
016100    05  FILLER                   PIC X(02).
016200*
016300*TABELA 1 - REGISTROS ACEITOS APOS DESCARTE DE BRANCO E
016400*DUPLICADO EXATO (AINDA EM TEXTO, ANTES DA CONVERSAO E DA
016500*VALIDACAO). TAMBEM BASE DE COMPARACAO PARA O PROPRIO
016600 01  WS-AREA-BRUTO.
016700    05  WS-QTD-BRUTO             PIC 9(04) COMP.
016800    05  WS-TAB-BRUTO OCCURS 2000 TIMES INDEXED BY WS-IDX-TAB-BRU.
016900        10  BRU-COMPONENTE           PIC X(10).
017000        10  BRU-COSTE-TXT            PIC X(15).
017100        10  BRU-LOTE                 PIC X(08).
017200    05  FILLER                   PIC X(02).
017300*
017400*TABELA 2 - REGISTROS QUE PASSARAM NA CONVERSAO NUMERICA E
017500*VALIDACAO DE PADRAO (CALCP0920), AINDA COM LOTE REPETIDO.
017600 01  WS-AREA-VALIDADO.
017700    05  WS-QTD-VALIDADO          PIC 9(04) COMP.
017800    05  WS-TAB-VALIDADO OCCURS 2000 TIMES
017900                     INDEXED BY WS-IDX-TAB-VAL.
018000        10  VAL-COMPONENTE           PIC X(10).
018100        10  VAL-LOTE                 PIC X(08).
018200        10  VAL-COSTE                PIC S9(09)V9(04).
018300    05  FILLER                   PIC X(02).
018400*
018500*TABELA 3 - RESULTADO FINAL, UM REGISTRO POR LOTE (FICA A
018600*ULTIMA OCORRENCIA), JA CORRIGIDO DE OUTLIERS - VAI PARA O
018700*EXTRATO.
018800 01  WS-AREA-FINAL.
018900    05  WS-QTD-FINAL             PIC 9(04) COMP.
019000    05  WS-TAB-FINAL OCCURS 2000 TIMES INDEXED BY WS-IDX-TAB-FIN.
019100        10  FIN-COMPONENTE           PIC X(10).
019200        10  FIN-LOTE                 PIC X(08).
019300        10  FIN-COSTE                PIC S9(09)V9(04).
019400    05  FILLER                   PIC X(02).
019500*
019600*AREAS DE CHAMADA PARA OS SERVICOS AUXILIARES
019700*AREA DE COMUNICACAO COM O DRIVER GENERICO DE VALIDACAO DE
019800*PADRAO (CALCP0920) - MESMO LAYOUT USADO POR TODOS OS
019900*PASSOS DE LIMPEZA DO SISTEMA CALCO.
020000 01  WS-AREA-LKS-VALIDA.
020100    05  WS-LKS-VAL-FUNCAO        PIC X(01).
020200    05  WS-LKS-VAL-REGRA         PIC X(01).
020300    05  WS-LKS-VAL-CAMPO         PIC X(15).
020400    05  WS-LKS-VAL-VALOR         PIC X(15).
020500    05  WS-LKS-VAL-RETORNO       PIC 9(01).
020600    05  WS-LKS-VAL-QTD-INVALIDO  PIC 9(07).
020700    05  FILLER                   PIC X(02).
020800*
020900*AREA DE COMUNICACAO COM O MODULO ESTATISTICO DE OUTLIERS
021000*(CALCP0330) - UM GRUPO POR COMPONENTE.
021100 01  WS-AREA-LKS-OUTLIER.
021200    05  WS-QTD-OUTLIER-PARM      PIC 9(04) COMP.
021300    05  WS-TAB-OUTLIER-PARM OCCURS 2000 TIMES
021400                     DEPENDING ON WS-QTD-OUTLIER-PARM
021500                     INDEXED BY WS-IDX-OUT-PARM.
021600        10  OUT-GRUPO                PIC X(10).
021700        10  OUT-VALOR                PIC S9(09)V9(04).
021800    05  WS-QTD-OUTLIER-INICIAL   PIC 9(04).
021900    05  WS-QTD-OUTLIER-SUBST     PIC 9(04).
022000    05  WS-QTD-OUTLIER-FINAL     PIC 9(04).
022100    05  FILLER                   PIC X(02).
022200*
022300*AREA DE COMUNICACAO COM A ROTINA DE IMPRESSAO (CALCP0900) -
022400*MESMO LAYOUT USADO POR TODOS OS PASSOS DO SISTEMA CALCO.
022500 01  WS-AREA-LKS-RELATORIO.
022600    05  WS-LKS-REL-FUNCAO        PIC X(01).
022700    05  WS-LKS-REL-NOME-DATASET  PIC X(20).
022800    05  WS-LKS-REL-QTD-LINHAS    PIC 9(07).
022900    05  WS-LKS-REL-QTD-COLUNAS   PIC 9(02).
023000    05  WS-LKS-REL-TEXTO         PIC X(60).
023100    05  FILLER                   PIC X(03).
023200*
023300*AREA DE EDICAO NUMERICA (CONTADORES SAO COMP; O STRING EXIGE
023400*CAMPO EDITADO PARA MONTAR A LINHA DE TEXTO DO RELATORIO)
023500 01  WS-AREA-EDICAO.
023600    05  WS-ED-CONTADOR           PIC ZZZZZZ9.
023700    05  FILLER                   PIC X(02).
023800*
023900***********************************************************
024000 PROCEDURE DIVISION.
024100***********************************************************
024200 MAIN-PROCEDURE.
024300*
024400*SEQUENCIA PRINCIPAL DO PASSO DE LIMPEZA DO EXTRATO DE
024500*CUSTOS UNITARIOS POR COMPONENTE/LOTE: INICIALIZA, PROCESSA
024600*E ENCERRA.
024700    PERFORM P100-INICIALIZA THRU P100-FIM.
024800    PERFORM P300-PROCESSA   THRU P300-FIM.
024900*
025000    PERFORM P900-FIM.
025100 P100-INICIALIZA.
025200*
025300*ZERA OS CONTADORES DE CONTROLE DO EXTRATO E PEDE AO DRIVER
025400*DE VALIDACAO (CALCP0920) QUE RECARREGUE SUAS TABELAS DE
025500*PADROES ANTES DA PRIMEIRA CHAMADA DE VALIDACAO DESTE PASSO.
025600*ZERA OS CONTADORES DE LEITURA, REJEICAO POR MOTIVO,
025700*SUBSTITUICAO POR LOTE REPETIDO E GRAVACAO, USADOS NO
025800*RESUMO FINAL DO RELATORIO.
025900    MOVE ZERO TO WS-QTD-LIDOS.
026000    MOVE ZERO TO WS-QTD-REJ-BRANCO.
026100    MOVE ZERO TO WS-QTD-REJ-DUPLICADO.
026200    MOVE ZERO TO WS-QTD-REJ-INVALIDO.
026300    MOVE ZERO TO WS-QTD-LOTE-DUPLICADO.
026400    MOVE ZERO TO WS-QTD-BRUTO.
026500    MOVE ZERO TO WS-QTD-VALIDADO.
026600    MOVE ZERO TO WS-QTD-FINAL.
026700*
026800    PERFORM P105-ABRE-ENTRADA THRU P105-FIM.
026900    PERFORM P110-ABRE-SAIDA   THRU P110-FIM.
027000*
027100    MOVE "R"                 TO WS-LKS-VAL-FUNCAO.
027200    CALL "CALCP0920"         USING WS-AREA-LKS-VALIDA.
027300*
027400 P100-FIM.
027500*
027600 P105-ABRE-ENTRADA.
027700*
027800*ABRE O EXTRATO BRUTO DE CUSTOS UNITARIOS POR COMPONENTE/LOTE
027900*(COSTES-IN). QUALQUER FALHA DE ABERTURA E FATAL PARA O PASSO.
028000    OPEN INPUT FD-COSTES-IN.
028100*
028200    IF NOT FS-COSTES-IN-OK
028300*FALHA DE ABERTURA DO EXTRATO BRUTO DE ENTRADA E FATAL.
028400        DISPLAY "CALCP0310 - ERRO AO ABRIR COSTES-IN - FS="
028500                WS-FS-COSTES-IN
028600        PERFORM P990-ABORTA THRU P990-FIM
028700    END-IF.
028800*
028900 P105-FIM.
029000*
029100 P110-ABRE-SAIDA.
029200*
029300*ABRE O EXTRATO LIMPO DE CUSTOS (COSTES-CLEAN) QUE ALIMENTARA
029400*A ROLAGEM DE CUSTOS POR ESTRUTURA (CALCP0350).
029500    OPEN OUTPUT FD-COSTES-CLEAN.
029600*
029700    IF NOT FS-COSTES-CLEAN-OK
029800*FALHA DE ABERTURA DO EXTRATO DE SAIDA E FATAL.
029900        DISPLAY "CALCP0310 - ERRO AO ABRIR COSTES-CLEAN - FS="
030000                WS-FS-COSTES-CLEAN
030100        PERFORM P990-ABORTA THRU P990-FIM
030200    END-IF.
030300*
030400 P110-FIM.
030500*
030600 P300-PROCESSA.
030700*
030800*ORQUESTRA O PASSO NA ORDEM DA ESPECIFICACAO DE LIMPEZA: LER
030900*E DEDUPLICAR O BRUTO, CONVERTER E VALIDAR OS CAMPOS, RESOLVER
031000*LOTE REPETIDO, CORRIGIR OUTLIERS E SO ENTAO GRAVAR A SAIDA.
031100    PERFORM P120-LE-ENTRADA THRU P120-FIM.
031200*
031300    PERFORM P301-LACO-LEITURA THRU P301-FIM
031400            UNTIL FLAG-FIM-COSTES-IN.
031500*
031600    MOVE "COSTES"              TO WS-LKS-REL-NOME-DATASET.
031700    MOVE WS-QTD-LIDOS          TO WS-LKS-REL-QTD-LINHAS.
031800    MOVE 3                     TO WS-LKS-REL-QTD-COLUNAS.
031900    MOVE "I"                   TO WS-LKS-REL-FUNCAO.
032000    CALL "CALCP0900"           USING WS-AREA-LKS-RELATORIO.
032100*
032200    PERFORM P302-LACO-VALIDACAO THRU P302-FIM
032300            VARYING WS-IDX-TAB-BRU FROM 1 BY 1
032400            UNTIL WS-IDX-TAB-BRU > WS-QTD-BRUTO.
032500*
032600    PERFORM P350-DEDUP-LOTE      THRU P350-FIM.
032700    PERFORM P360-CORRIGE-OUTLIERS THRU P360-FIM.
032800    PERFORM P500-GRAVA-SAIDA     THRU P500-FIM.
032900    PERFORM P700-RELATORIO       THRU P700-FIM.
033000*
033100 P300-FIM.
033200 P301-LACO-LEITURA.
033300*
033400*LACO CLASSICO DE LEITURA ANTECIPADA - A PRIMEIRA LEITURA FOI
033500*FEITA EM P100-INICIALIZA (VIA P300), AS DEMAIS AQUI.
033600    PERFORM P310-SELECIONA-CAMPOS THRU P310-FIM.
033700    PERFORM P120-LE-ENTRADA       THRU P120-FIM.
033800*
033900 P301-FIM.
034000*
034100 P302-LACO-VALIDACAO.
034200*
034300*PERCORRE A TABELA BRUTA (JA SEM DUPLICATA EXATA) CONVERTENDO
034400*O CUSTO TEXTUAL EM NUMERICO E VALIDANDO OS CAMPOS ANTES DE
034500*PROMOVER A LINHA PARA A TABELA DE VALIDOS.
034600    PERFORM P330-CONVERTE-NUMERICO THRU P330-FIM.
034700    PERFORM P340-VALIDA-CAMPOS     THRU P340-FIM.
034800*
034900 P302-FIM.
035000*
035100 P120-LE-ENTRADA.
035200*
035300*LEITURA UNICA DO EXTRATO BRUTO, USADA TANTO PARA A PRIMEIRA
035400*LINHA QUANTO PARA AS SUBSEQUENTES DENTRO DO LACO DE LEITURA.
035500    READ FD-COSTES-IN INTO REG-COSTE-ENTRADA
035600        AT END
035700            SET FLAG-FIM-COSTES-IN TO TRUE
035800        NOT AT END
035900            ADD 1 TO WS-QTD-LIDOS
036000    END-READ.
036100*
036200 P120-FIM.
036300*
036400 P310-SELECIONA-CAMPOS.
036500*
036600    MOVE ENT-COMPONENTE        TO WS-CAMPO-COMPONENTE.
036700    MOVE ENT-LOTE-COMPONENTE   TO WS-CAMPO-LOTE.
036800*
036900*R-GEN-1 - UNIFORMIZA A CAIXA DO COMPONENTE E DO LOTE PARA
037000*MAIUSCULAS ANTES DE QUALQUER DEDUPLICACAO OU VALIDACAO, PARA
037100*QUE O EXTRATO DE COSTES NAO DEPENDA DA CAIXA DE ORIGEM.
037200    INSPECT WS-CAMPO-COMPONENTE CONVERTING
037300        "abcdefghijklmnopqrstuvwxyz" TO
037400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037500    INSPECT WS-CAMPO-LOTE       CONVERTING
037600        "abcdefghijklmnopqrstuvwxyz" TO
037700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037800    MOVE ENT-COSTE-UNITARIO-TXT TO WS-CAMPO-COSTE-TXT.
037900*
038000*R-GEN (CAMPO OBRIGATORIO) - SEM CUSTO TEXTUAL NAO HA O QUE
038100*CONVERTER NEM VALIDAR; A LINHA E REJEITADA DE IMEDIATO.
038200    IF WS-CAMPO-COSTE-TXT = SPACES
038300        ADD 1 TO WS-QTD-REJ-BRANCO
038400    ELSE
038500        PERFORM P320-ELIMINA-DUPLICADO-EXATO THRU P320-FIM
038600    END-IF.
038700*
038800 P310-FIM.
038900*
039000 P320-ELIMINA-DUPLICADO-EXATO.
039100*
039200*R2 - DESCARTA A LINHA SE JA EXISTIR NA TABELA BRUTA OUTRA
039300*LINHA COM O MESMO COMPONENTE, LOTE E CUSTO TEXTUAL (DUPLICATA
039400*EXATA); CASO CONTRARIO, ACRESCENTA A LINHA NA TABELA BRUTA.
039500    SET FLAG-LOTE-NAO-ACHADO TO TRUE.
039600*
039700    PERFORM P321-LACO-BUSCA-LOTE THRU P321-FIM
039800            VARYING WS-IDX-TAB-BRU FROM 1 BY 1
039900            UNTIL WS-IDX-TAB-BRU > WS-QTD-BRUTO
040000               OR FLAG-LOTE-ACHADO.
040100*
040200*SE A CHAVE JA EXISTIA NA TABELA BRUTA, REJEITA; SENAO,
040300*ACRESCENTA A LINHA NOVA.
040400*O COMPONENTE/LOTE JA EXISTE NA TABELA FINAL - A OCORRENCIA
040500*ANTIGA E SOBRESCRITA PELA MAIS RECENTE (R4).
040600    IF FLAG-LOTE-ACHADO
040700        ADD 1 TO WS-QTD-REJ-DUPLICADO
040800    ELSE
040900        ADD 1                   TO WS-QTD-BRUTO
041000        MOVE WS-CAMPO-COMPONENTE TO BRU-COMPONENTE(WS-QTD-BRUTO)
041100        MOVE WS-CAMPO-COSTE-TXT  TO BRU-COSTE-TXT(WS-QTD-BRUTO)
041200        MOVE WS-CAMPO-LOTE       TO BRU-LOTE(WS-QTD-BRUTO)
041300    END-IF.
041400*
041500 P320-FIM.
041600 P321-LACO-BUSCA-LOTE.
041700*
041800*BUSCA SEQUENCIAL NA TABELA BRUTA PELA CHAVE COMPLETA DE
041900*DUPLICATA EXATA (COMPONENTE + CUSTO-TXT + LOTE).
042000        IF BRU-COMPONENTE(WS-IDX-TAB-BRU) = WS-CAMPO-COMPONENTE
042100           AND BRU-COSTE-TXT(WS-IDX-TAB-BRU) = WS-CAMPO-COSTE-TXT
042200           AND BRU-LOTE(WS-IDX-TAB-BRU)      = WS-CAMPO-LOTE
042300            SET FLAG-LOTE-ACHADO TO TRUE
042400        END-IF.
042500 P321-FIM.
042600*
042700 P330-CONVERTE-NUMERICO.
042800*
042900*R1 - CONVERTE O CUSTO UNITARIO DO FORMATO TEXTUAL COM VIRGULA
043000*DECIMAL (ATE 15 POSICOES) PARA UM CAMPO NUMERICO COM ATE 4
043100*CASAS DECIMAIS, SEPARANDO PARTE INTEIRA E DECIMAL PELA
043200*VIRGULA E ALINHANDO CADA UMA A DIREITA NO SEU CAMPO EDITADO.
043300    MOVE SPACES                 TO WS-SEM-PONTO-TXT.
043400    MOVE ZERO                   TO WS-LEN-SEM-PONTO.
043500    MOVE BRU-COSTE-TXT(WS-IDX-TAB-BRU) TO WS-CAMPO-COSTE-TXT.
043600*
043700    PERFORM P331-LACO-REMOVE-PONTO THRU P331-FIM
043800            VARYING WS-IDX-CAR FROM 1 BY 1 UNTIL WS-IDX-CAR > 15.
043900*
044000    MOVE SPACES                 TO WS-INTEIRO-PARTE-TXT.
044100    MOVE SPACES                 TO WS-DECIMAL-PARTE-TXT.
044200*
044300*SEPARA A PARTE INTEIRA DA PARTE DECIMAL PELA VIRGULA, JA COM
044400*OS PONTOS DE MILHAR REMOVIDOS NO LACO ANTERIOR.
044500    UNSTRING WS-SEM-PONTO-TXT DELIMITED BY ","
044600        INTO WS-INTEIRO-PARTE-TXT WS-DECIMAL-PARTE-TXT.
044700*
044800    MOVE ZERO                   TO WS-LEN-INTEIRO.
044900    MOVE ZERO                   TO WS-LEN-DECIMAL.
045000    MOVE "000000000"            TO WS-INTEIRO-TXT.
045100    MOVE "0000"                 TO WS-DECIMAL-TXT.
045200*
045300    INSPECT WS-INTEIRO-PARTE-TXT TALLYING WS-LEN-INTEIRO
045400            FOR CHARACTERS BEFORE INITIAL SPACE.
045500    INSPECT WS-DECIMAL-PARTE-TXT TALLYING WS-LEN-DECIMAL
045600            FOR CHARACTERS BEFORE INITIAL SPACE.
045700*
045800*TRUNCA O NUMERO DE CASAS DECIMAIS SE O EXTRATO TROUXER MAIS
045900*DIGITOS DO QUE O CAMPO DE SAIDA SUPORTA.
046000    IF WS-LEN-DECIMAL > 4
046100        MOVE 4 TO WS-LEN-DECIMAL
046200    END-IF.
046300*
046400*TRUNCA A PARTE INTEIRA SE O EXTRATO TROUXER MAIS DIGITOS DO
046500*QUE O CAMPO DE SAIDA SUPORTA.
046600    IF WS-LEN-INTEIRO > 9
046700        MOVE 9 TO WS-LEN-INTEIRO
046800    END-IF.
046900*
047000*ALINHA A PARTE INTEIRA A DIREITA NO CAMPO EDITADO DE 9
047100*POSICOES, COMPLETANDO COM ZEROS A ESQUERDA.
047200    IF WS-LEN-INTEIRO > 0
047300        COMPUTE WS-POS-INTEIRO = 10 - WS-LEN-INTEIRO
047400        MOVE WS-INTEIRO-PARTE-TXT (1:WS-LEN-INTEIRO)
047500            TO WS-INTEIRO-TXT (WS-POS-INTEIRO:WS-LEN-INTEIRO)
047600    END-IF.
047700*
047800*ALINHA A PARTE DECIMAL A ESQUERDA NO CAMPO EDITADO DE 4
047900*POSICOES, COMPLETANDO COM ZEROS A DIREITA.
048000    IF WS-LEN-DECIMAL > 0
048100        MOVE WS-DECIMAL-PARTE-TXT (1:WS-LEN-DECIMAL)
048200            TO WS-DECIMAL-TXT (1:WS-LEN-DECIMAL)
048300    END-IF.
048400*
048500*MONTA O VALOR FINAL COMO INTEIRO MAIS DECIMAL/10000, JA QUE O
048600*CAMPO DECIMAL FOI ALINHADO A ESQUERDA EM 4 POSICOES.
048700    COMPUTE WS-CAMPO-COSTE-CONVERTIDO ROUNDED =
048800            WS-INTEIRO-NUM + (WS-DECIMAL-NUM / 10000).
048900*
049000 P330-FIM.
049100 P331-LACO-REMOVE-PONTO.
049200*
049300*REMOVE O SEPARADOR DE MILHAR (PONTO) CARACTER A CARACTER,
049400*MONTANDO A CADEIA SOMENTE COM DIGITOS E A VIRGULA DECIMAL.
049500*SO COPIA O CARACTER SE NAO FOR O PONTO DE MILHAR.
049600        IF WS-COSTE-CARACTER(WS-IDX-CAR) NOT = "."
049700            ADD 1 TO WS-LEN-SEM-PONTO
049800            MOVE WS-COSTE-CARACTER(WS-IDX-CAR)
049900                TO WS-SEM-PONTO-TXT(WS-LEN-SEM-PONTO:1)
050000        END-IF.
050100 P331-FIM.
050200*
050300 P340-VALIDA-CAMPOS.
050400*
050500*CHAMA O DRIVER GENERICO DE VALIDACAO (CALCP0920) PARA OS
050600*CAMPOS COMPONENTE E LOTE-COMPONENTE; SE AMBOS PASSAREM, A
050700*LINHA E PROMOVIDA PARA A TABELA DE VALIDOS (R-GEN-2).
050800    MOVE "V"                    TO WS-LKS-VAL-FUNCAO.
050900    MOVE "1"                    TO WS-LKS-VAL-REGRA.
051000    MOVE "COMPONENTE"           TO WS-LKS-VAL-CAMPO.
051100    MOVE BRU-COMPONENTE(WS-IDX-TAB-BRU) TO WS-LKS-VAL-VALOR.
051200    CALL "CALCP0920"            USING WS-AREA-LKS-VALIDA.
051300*
051400*SO VALIDA O LOTE SE O COMPONENTE JA PASSOU NA REGRA 1 -
051500*NAO HA SENTIDO GASTAR UMA SEGUNDA CHAMADA SE A LINHA JA
051600*ESTA CONDENADA.
051700    IF WS-LKS-VAL-RETORNO = 0
051800        MOVE "V"                    TO WS-LKS-VAL-FUNCAO
051900        MOVE "2"                    TO WS-LKS-VAL-REGRA
052000        MOVE "LOTE-COMPONENTE"      TO WS-LKS-VAL-CAMPO
052100        MOVE BRU-LOTE(WS-IDX-TAB-BRU) TO WS-LKS-VAL-VALOR
052200        CALL "CALCP0920"            USING WS-AREA-LKS-VALIDA
052300    END-IF.
052400*
052500    IF WS-LKS-VAL-RETORNO = 0
052600        ADD 1 TO WS-QTD-VALIDADO
052700        MOVE BRU-COMPONENTE(WS-IDX-TAB-BRU)
052800            TO VAL-COMPONENTE(WS-QTD-VALIDADO)
052900        MOVE BRU-LOTE(WS-IDX-TAB-BRU)
053000            TO VAL-LOTE(WS-QTD-VALIDADO)
053100        MOVE WS-CAMPO-COSTE-CONVERTIDO
053200            TO VAL-COSTE(WS-QTD-VALIDADO)
053300    ELSE
053400        ADD 1 TO WS-QTD-REJ-INVALIDO
053500    END-IF.
053600*
053700 P340-FIM.
053800*
053900 P350-DEDUP-LOTE.
054000*
054100*R4 - RESOLVE O CASO DE UM MESMO COMPONENTE/LOTE APARECER
054200*MAIS DE UMA VEZ NO EXTRATO JA VALIDADO, FICANDO SOMENTE A
054300*ULTIMA OCORRENCIA (ULTIMA COMPRA) NA TABELA FINAL.
054400    PERFORM P351-LACO-DEDUP THRU P351-FIM
054500            VARYING WS-IDX-TAB-VAL FROM 1 BY 1
054600            UNTIL WS-IDX-TAB-VAL > WS-QTD-VALIDADO.
054700*
054800 P350-FIM.
054900 P351-LACO-DEDUP.
055000*
055100*PARA CADA LINHA VALIDADA, PROCURA SE O PAR COMPONENTE/LOTE
055200*JA EXISTE NA TABELA FINAL; SE SIM, SOBRESCREVE A POSICAO JA
055300*OCUPADA (FICA A ULTIMA); SE NAO, ACRESCENTA UMA NOVA LINHA.
055400        SET FLAG-LOTE-NAO-ACHADO TO TRUE
055500        MOVE ZERO                TO WS-POS-LOTE
055600*
055700        PERFORM P352-LACO-BUSCA-FINAL THRU P352-FIM
055800                VARYING WS-IDX-TAB-FIN FROM 1 BY 1
055900                UNTIL WS-IDX-TAB-FIN > WS-QTD-FINAL
056000                   OR FLAG-LOTE-ACHADO.
056100*
056200*SE A CHAVE JA EXISTIA NA TABELA BRUTA, REJEITA; SENAO,
056300*ACRESCENTA A LINHA NOVA.
056400*O COMPONENTE/LOTE JA EXISTE NA TABELA FINAL - A OCORRENCIA
056500*ANTIGA E SOBRESCRITA PELA MAIS RECENTE (R4).
056600        IF FLAG-LOTE-ACHADO
056700            ADD 1 TO WS-QTD-LOTE-DUPLICADO
056800            MOVE VAL-COMPONENTE(WS-IDX-TAB-VAL)
056900                TO FIN-COMPONENTE(WS-POS-LOTE)
057000            MOVE VAL-LOTE(WS-IDX-TAB-VAL)
057100                TO FIN-LOTE(WS-POS-LOTE)
057200            MOVE VAL-COSTE(WS-IDX-TAB-VAL)
057300                TO FIN-COSTE(WS-POS-LOTE)
057400        ELSE
057500            ADD 1                    TO WS-QTD-FINAL
057600            MOVE VAL-COMPONENTE(WS-IDX-TAB-VAL)
057700                TO FIN-COMPONENTE(WS-QTD-FINAL)
057800            MOVE VAL-LOTE(WS-IDX-TAB-VAL)
057900                TO FIN-LOTE(WS-QTD-FINAL)
058000            MOVE VAL-COSTE(WS-IDX-TAB-VAL)
058100                TO FIN-COSTE(WS-QTD-FINAL)
058200        END-IF.
058300 P351-FIM.
058400*
058500 P352-LACO-BUSCA-FINAL.
058600*
058700*BUSCA SEQUENCIAL NA TABELA FINAL PELO LOTE DA LINHA VALIDADA
058800*CORRENTE, PARA DECIDIR SOBRESCRITA OU INCLUSAO.
058900*COMPARA PELO LOTE; O COMPONENTE JA E O MESMO PORQUE A TABELA
059000*FINAL E CONSTRUIDA A PARTIR DA MESMA VARREDURA POR VALIDO.
059100            IF FIN-LOTE(WS-IDX-TAB-FIN) =
059200               VAL-LOTE(WS-IDX-TAB-VAL)
059300                SET FLAG-LOTE-ACHADO TO TRUE
059400                MOVE WS-IDX-TAB-FIN  TO WS-POS-LOTE
059500            END-IF.
059600 P352-FIM.
059700*
059800 P360-CORRIGE-OUTLIERS.
059900*
060000*R5 - MONTA OS GRUPOS (POR COMPONENTE) E DELEGA A DETECCAO E
060100*SUBSTITUICAO DE OUTLIERS DE CUSTO AO MODULO ESTATISTICO
060200*CALCP0330, DEPOIS DEVOLVE OS VALORES CORRIGIDOS A TABELA.
060300    MOVE WS-QTD-FINAL            TO WS-QTD-OUTLIER-PARM.
060400*
060500    PERFORM P361-LACO-MONTA-OUTLIER THRU P361-FIM
060600            VARYING WS-IDX-TAB-FIN FROM 1 BY 1
060700            UNTIL WS-IDX-TAB-FIN > WS-QTD-FINAL.
060800*
060900    CALL "CALCP0330"             USING WS-AREA-LKS-OUTLIER.
061000*
061100    PERFORM P362-LACO-APLICA-OUTLIER THRU P362-FIM
061200            VARYING WS-IDX-TAB-FIN FROM 1 BY 1
061300            UNTIL WS-IDX-TAB-FIN > WS-QTD-FINAL.
061400*
061500 P360-FIM.
061600 P361-LACO-MONTA-OUTLIER.
061700*
061800*COPIA COMPONENTE E CUSTO DA TABELA FINAL PARA A AREA DE
061900*PARAMETROS DO MODULO DE OUTLIERS, LINHA A LINHA.
062000        MOVE FIN-COMPONENTE(WS-IDX-TAB-FIN)
062100            TO OUT-GRUPO(WS-IDX-TAB-FIN)
062200        MOVE FIN-COSTE(WS-IDX-TAB-FIN)
062300            TO OUT-VALOR(WS-IDX-TAB-FIN).
062400 P361-FIM.
062500*
062600 P362-LACO-APLICA-OUTLIER.
062700*
062800*DEVOLVE OS VALORES (JA CORRIGIDOS OU NAO) DA AREA DE
062900*PARAMETROS DO MODULO DE OUTLIERS PARA A TABELA FINAL.
063000        MOVE OUT-VALOR(WS-IDX-TAB-FIN)
063100            TO FIN-COSTE(WS-IDX-TAB-FIN).
063200 P362-FIM.
063300*
063400*
063500 P500-GRAVA-SAIDA.
063600*
063700*GRAVA UMA LINHA DO EXTRATO LIMPO POR COMPONENTE/LOTE QUE
063800*SOBREVIVEU A DEDUPLICACAO, VALIDACAO E CORRECAO DE OUTLIERS.
063900    PERFORM P501-LACO-GRAVA THRU P501-FIM
064000            VARYING WS-IDX-TAB-FIN FROM 1 BY 1
064100            UNTIL WS-IDX-TAB-FIN > WS-QTD-FINAL.
064200*
064300 P500-FIM.
064400 P501-LACO-GRAVA.
064500*
064600*MONTA O REGISTRO DE SAIDA A PARTIR DA TABELA FINAL E ESCREVE
064700*NO EXTRATO COSTES-CLEAN.
064800        MOVE FIN-COMPONENTE(WS-IDX-TAB-FIN) TO SAI-COMPONENTE
064900        MOVE FIN-LOTE(WS-IDX-TAB-FIN)    TO SAI-LOTE-COMPONENTE
065000        MOVE FIN-COSTE(WS-IDX-TAB-FIN)   TO SAI-COSTE-UNITARIO
065100        MOVE SPACES                      TO FD-REG-COSTE-SAI
065200        MOVE REG-COSTE-SAIDA             TO FD-REG-COSTE-SAI
065300        WRITE FD-REG-COSTE-SAI.
065400 P501-FIM.
065500*
065600*
065700 P700-RELATORIO.
065800*
065900*IMPRIME O RESUMO DE CONTADORES DO PASSO (LIDOS, REJEITADOS
066000*POR MOTIVO, SUBSTITUIDOS POR LOTE REPETIDO E GRAVADOS), O
066100*RASTRO DE ENTRADA/SAIDA E OS RESUMOS DE VALIDACAO E OUTLIERS
066200*EXIGIDOS PELO LAYOUT DO RELATORIO DE CALCO.
066300*TOTAL DE LINHAS LIDAS DO EXTRATO BRUTO, ANTES DE QUALQUER
066400*DESCARTE.
066500    MOVE WS-QTD-LIDOS            TO WS-ED-CONTADOR.
066600    STRING "REGISTROS LIDOS DO EXTRATO DE CUSTOS: "
066700           DELIMITED BY SIZE
066800           WS-ED-CONTADOR        DELIMITED BY SIZE
066900           INTO WS-LKS-REL-TEXTO.
067000    PERFORM P710-PASSO THRU P710-FIM.
067100*
067200*LINHAS DESCARTADAS PORQUE O CUSTO UNITARIO VEIO EM BRANCO.
067300    MOVE WS-QTD-REJ-BRANCO       TO WS-ED-CONTADOR.
067400    STRING "DESCARTADOS - CUSTO EM BRANCO: "
067500           DELIMITED BY SIZE
067600           WS-ED-CONTADOR        DELIMITED BY SIZE
067700           INTO WS-LKS-REL-TEXTO.
067800    PERFORM P710-PASSO THRU P710-FIM.
067900*
068000*LINHAS DESCARTADAS POR SEREM DUPLICATA EXATA DE OUTRA JA
068100*LIDA (MESMO COMPONENTE, LOTE E CUSTO TEXTUAL).
068200    MOVE WS-QTD-REJ-DUPLICADO    TO WS-ED-CONTADOR.
068300    STRING "DESCARTADOS - REGISTRO DUPLICADO EXATO: "
068400           DELIMITED BY SIZE
068500           WS-ED-CONTADOR        DELIMITED BY SIZE
068600           INTO WS-LKS-REL-TEXTO.
068700    PERFORM P710-PASSO THRU P710-FIM.
068800*
068900*LINHAS DESCARTADAS POR FALHAREM NA VALIDACAO DE PADRAO DO
069000*COMPONENTE OU DO LOTE (CALCP0920).
069100    MOVE WS-QTD-REJ-INVALIDO     TO WS-ED-CONTADOR.
069200    STRING "DESCARTADOS - FALHA NA VALIDACAO DE PADRAO: "
069300           DELIMITED BY SIZE
069400           WS-ED-CONTADOR        DELIMITED BY SIZE
069500           INTO WS-LKS-REL-TEXTO.
069600    PERFORM P710-PASSO THRU P710-FIM.
069700*
069800*LINHAS VALIDAS EM QUE O PAR COMPONENTE/LOTE SE REPETIU NO
069900*EXTRATO - A REGRA R4 MANTEM SOMENTE A ULTIMA.
070000    MOVE WS-QTD-LOTE-DUPLICADO   TO WS-ED-CONTADOR.
070100    STRING "SUBSTITUIDOS - LOTE REPETIDO (FICA A ULTIMA"
070200           DELIMITED BY SIZE
070300           " LINHA): "           DELIMITED BY SIZE
070400           WS-ED-CONTADOR        DELIMITED BY SIZE
070500           INTO WS-LKS-REL-TEXTO.
070600    PERFORM P710-PASSO THRU P710-FIM.
070700*
070800*TOTAL DE LINHAS QUE SOBREVIVERAM A TODA A LIMPEZA E FORAM
070900*DE FATO GRAVADAS NO EXTRATO LIMPO.
071000    MOVE WS-QTD-FINAL            TO WS-ED-CONTADOR.
071100    STRING "REGISTROS GRAVADOS NO EXTRATO LIMPO: "
071200           DELIMITED BY SIZE
071300           WS-ED-CONTADOR        DELIMITED BY SIZE
071400           INTO WS-LKS-REL-TEXTO.
071500    PERFORM P710-PASSO THRU P710-FIM.
071600*
071700*IMPRIME O CABECALHO "NOVA SECAO" ANTES DO DETALHE DE LINHAS
071800*REJEITADAS POR CUSTO EM BRANCO.
071900    MOVE "N"                     TO WS-LKS-REL-FUNCAO.
072000    MOVE "COSTE-COMPONENTE-UNITARIO" TO WS-LKS-REL-TEXTO.
072100    MOVE WS-QTD-REJ-BRANCO       TO WS-LKS-REL-QTD-LINHAS.
072200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
072300*
072400*DETALHE DAS LINHAS DESCARTADAS POR DUPLICATA EXATA.
072500    MOVE "D"                     TO WS-LKS-REL-FUNCAO.
072600    MOVE "REGISTRO COMPLETO"     TO WS-LKS-REL-TEXTO.
072700    MOVE WS-QTD-REJ-DUPLICADO    TO WS-LKS-REL-QTD-LINHAS.
072800    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
072900*
073000*DETALHE DAS LINHAS SUBSTITUIDAS POR LOTE REPETIDO (FICA A
073100*ULTIMA COMPRA).
073200    MOVE "D"                     TO WS-LKS-REL-FUNCAO.
073300    MOVE "LOTE-COMPONENTE"       TO WS-LKS-REL-TEXTO.
073400    MOVE WS-QTD-LOTE-DUPLICADO   TO WS-LKS-REL-QTD-LINHAS.
073500    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
073600*
073700*FINALIZA A SECAO DE DETALHE E IMPRIME O TOTAL DE LINHAS
073800*GRAVADAS NO EXTRATO LIMPO.
073900    MOVE "F"                     TO WS-LKS-REL-FUNCAO.
074000    MOVE WS-QTD-FINAL            TO WS-LKS-REL-QTD-LINHAS.
074100    MOVE 3                       TO WS-LKS-REL-QTD-COLUNAS.
074200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
074300*
074400    PERFORM P720-RESUMO-VALIDACAO THRU P720-FIM.
074500    PERFORM P730-RESUMO-OUTLIERS  THRU P730-FIM.
074600*
074700 P700-FIM.
074800*
074900 P710-PASSO.
075000*
075100*IMPRIME UMA LINHA DE CONTADOR (FUNCAO "P") JA MONTADA EM
075200*WS-LKS-REL-TEXTO PELO PARAGRAFO CHAMADOR.
075300    MOVE "P"                     TO WS-LKS-REL-FUNCAO.
075400    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
075500*
075600 P710-FIM.
075700*
075800 P720-RESUMO-VALIDACAO.
075900*
076000*PEDE AO DRIVER DE VALIDACAO (CALCP0920) A CONTAGEM DE
076100*INVALIDOS POR CAMPO E IMPRIME O RESUMO DE VALIDACAO DO PASSO.
076200    MOVE "C"                     TO WS-LKS-VAL-FUNCAO.
076300    MOVE "COMPONENTE"            TO WS-LKS-VAL-CAMPO.
076400    CALL "CALCP0920"             USING WS-AREA-LKS-VALIDA.
076500*CONTADOR DEVOLVIDO PELO CALCP0920 PARA O CAMPO CONSULTADO NA
076600*CHAMADA "C" (CONSULTA) IMEDIATAMENTE ACIMA.
076700    MOVE WS-LKS-VAL-QTD-INVALIDO TO WS-ED-CONTADOR.
076800    STRING "VALIDACAO - COMPONENTE INVALIDO: "
076900           DELIMITED BY SIZE
077000           WS-ED-CONTADOR        DELIMITED BY SIZE
077100           INTO WS-LKS-REL-TEXTO.
077200    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
077300    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
077400*
077500    MOVE "C"                     TO WS-LKS-VAL-FUNCAO.
077600    MOVE "LOTE-COMPONENTE"       TO WS-LKS-VAL-CAMPO.
077700    CALL "CALCP0920"             USING WS-AREA-LKS-VALIDA.
077800*CONTADOR DEVOLVIDO PELO CALCP0920 PARA O CAMPO CONSULTADO NA
077900*CHAMADA "C" (CONSULTA) IMEDIATAMENTE ACIMA.
078000    MOVE WS-LKS-VAL-QTD-INVALIDO TO WS-ED-CONTADOR.
078100    STRING "VALIDACAO - LOTE-COMPONENTE INVALIDO: "
078200           DELIMITED BY SIZE
078300           WS-ED-CONTADOR        DELIMITED BY SIZE
078400           INTO WS-LKS-REL-TEXTO.
078500    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
078600    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
078700*
078800 P720-FIM.
078900*
079000 P730-RESUMO-OUTLIERS.
079100*
079200*IMPRIME O RESUMO DE OUTLIERS DETECTADOS, SUBSTITUIDOS E
079300*REMANESCENTES, DEVOLVIDO PELO MODULO CALCP0330.
079400*QUANTOS VALORES FICARAM FORA DO INTERVALO DE 2 DESVIOS-PADRAO
079500*NA PRIMEIRA PASSAGEM DO MODULO DE OUTLIERS (R5).
079600    MOVE WS-QTD-OUTLIER-INICIAL  TO WS-ED-CONTADOR.
079700    STRING "OUTLIERS - DETECTADOS NA 1A PASSAGEM: "
079800           DELIMITED BY SIZE
079900           WS-ED-CONTADOR        DELIMITED BY SIZE
080000           INTO WS-LKS-REL-TEXTO.
080100    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
080200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
080300*
080400*QUANTOS DESSES OUTLIERS FORAM DE FATO SUBSTITUIDOS PELA MEDIA
080500*DO GRUPO (COMPONENTE) A QUE PERTENCEM.
080600    MOVE WS-QTD-OUTLIER-SUBST    TO WS-ED-CONTADOR.
080700    STRING "OUTLIERS - SUBSTITUIDOS PELA MEDIA DO GRUPO: "
080800           DELIMITED BY SIZE
080900           WS-ED-CONTADOR        DELIMITED BY SIZE
081000           INTO WS-LKS-REL-TEXTO.
081100    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
081200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO
081300*
081400*QUANTOS OUTLIERS AINDA RESTAM APOS A SUBSTITUICAO (GRUPOS
081500*PEQUENOS DEMAIS PARA CALCULAR DESVIO-PADRAO, POR EXEMPLO).
081600    MOVE WS-QTD-OUTLIER-FINAL    TO WS-ED-CONTADOR.
081700    STRING "OUTLIERS - REMANESCENTES NO FINAL: "
081800           DELIMITED BY SIZE
081900           WS-ED-CONTADOR        DELIMITED BY SIZE
082000           INTO WS-LKS-REL-TEXTO.
082100    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
082200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
082300*
082400 P730-FIM.
082500*
082600 P990-ABORTA.
082700*
082800*FECHA OS ARQUIVOS ABERTOS E ENCERRA O PASSO IMEDIATAMENTE
082900*APOS UMA FALHA DE ABERTURA DE ARQUIVO.
083000*FECHAMENTO NORMAL DO PASSO, APOS GRAVADO O RELATORIO.
083100    CLOSE FD-COSTES-IN.
083200    CLOSE FD-COSTES-CLEAN.
083300    STOP RUN.
083400*
083500 P990-FIM.
083600*
083700 P900-FIM.
083800    CLOSE FD-COSTES-IN.
083900    CLOSE FD-COSTES-CLEAN.
084000    GOBACK.
084100 END PROGRAM CALCP0310.
