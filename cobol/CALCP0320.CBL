000100***********************************************************
000200*PROGRAMA : CALCP0320
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : LIMPEZA DO CADASTRO DE LOTES MESTRE (U3) - LE
000500*          O EXTRATO BRUTO DO ALMOXARIFADO, DESCARTA LOTE
000600*          INTERNO EM BRANCO E REGISTRO DUPLICADO EXATO,
000700*          CLASSIFICA O ARTIGO EM SEMIELABORADO/COMPONENTE/
000800*          PRODUTO ACABADO E GRAVA O CADASTRO CLASSIFICADO,
000900*          CONTANDO OS LOTES INTERNOS REPETIDOS ENTRE OS
001000*          CONTROLE.
001100*****************************************************************
001200*HISTORICO DE ALTERACOES
001300*DATA       PROG  CHAMADO    DESCRICAO
001400*---------- ----- ---------- ---------------------------------
001500*22/02/1989 ARF   CC-0098    VERSAO INICIAL.
001600*14/05/1991 JSZ   CC-0178    INCLUIDA ELIMINACAO DE DUPLICADO
001700*                            EXATO, A PEDIDO DO ALMOXARIFADO
001800*                            (EXTRATO TRAZIA LINHAS REPETIDAS DA
001900*                            INTERFACE COM O CADASTRO).
002000*08/11/1993 MLM   CC-0263    INCLUIDO O TOTAL DE CONTROLE DE
002100*                            LOTES INTERNOS REPETIDOS ENTRE OS
002200*                            COMPONENTES, A PEDIDO DO CALCULO DE
002300*                            CUSTOS DE FABRICACAO (CALCP0350).
002400*30/06/1995 RCT   CC-0322    REVISTA A REGRA DE CLASSIFICACAO DA
002500*                            LINEA PARA TESTAR A SUBCADEIA
002600*                            ANTES DO PREFIXO MAT/MAUX/VAR
002700*                            (ANTES, UM ARTIGO COM "SEM" NO MEIO
002800*                            DO CODIGO CAIA ERRADO EM
002900*                            COMPONENTE).
003000*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS
003100*                            OS CAMPOS DE DATA DO SISTEMA CALCO;
003200*                            ESTE PROGRAMA NAO USA DATA NA
003300*                            LIMPEZA, SEM IMPACTO. MANTIDA
003400*                            REGISTRO.
003500*22/01/1999 RCT   CC-0406    PADRONIZADOS OS TEXTOS DE PASSO
003600*                            COM OS DEMAIS PROGRAMAS DA FAMILIA
003700*                            03/09.
003800*22/08/2000 RCT   CC-0425    REVISAO DE COMENTARIOS POS-VIRADA DO
003900*                            ANO 2000; CONFIRMADO QUE A
004000*                            CLASSIFICACAO DA LINEA NAO DEPENDE
004100*                            DE CAMPO DE DATA.
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    CALCP0320.
004500 AUTHOR.        A. RAFFUL.
004600 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
004700 DATE-WRITTEN.  22/02/1989.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400    C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700    SELECT FD-MASTER-IN    ASSIGN TO MASTER-IN
005800           ORGANIZATION IS LINE SEQUENTIAL
005900           FILE STATUS IS WS-FS-MASTER-IN.
006000    SELECT FD-MASTER-OUT   ASSIGN TO MASTER-OUT
006100           ORGANIZATION IS LINE SEQUENTIAL
006200           FILE STATUS IS WS-FS-MASTER-OUT.
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  FD-MASTER-IN
006700    LABEL RECORDS ARE STANDARD
006800    RECORD CONTAINS 144 CHARACTERS.
006900 01  FD-REG-LOTE-ENT              PIC X(144).
007000*
007100 FD  FD-MASTER-OUT
007200    LABEL RECORDS ARE STANDARD
007300    RECORD CONTAINS 54 CHARACTERS.
007400 01  FD-REG-LOTE-SAI              PIC X(54).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 COPY MLOTES.CPY.
007900*
008000 01  WS-AREA-STATUS.
008100    05  WS-FS-MASTER-IN          PIC X(02).
008200        88  FS-MASTER-IN-OK          VALUE "00".
008300        88  FS-MASTER-IN-FIM          VALUE "10".
008400    05  WS-FS-MASTER-OUT         PIC X(02).
008500        88  FS-MASTER-OUT-OK         VALUE "00".
008600    05  FILLER                   PIC X(02).
008700*
008800 01  WS-FLAGS.
008900    05  WS-FIM-MASTER-IN         PIC X(01) VALUE "N".
009000        88  FLAG-FIM-MASTER-IN       VALUE "S".
009100        88  FLAG-NAO-FIM-MASTER-IN   VALUE "N".
009200    05  WS-ACHOU-LOTE            PIC X(01) VALUE "N".
009300        88  FLAG-LOTE-ACHADO         VALUE "S".
009400        88  FLAG-LOTE-NAO-ACHADO     VALUE "N".
009500    05  FILLER                   PIC X(02).
009600*
009700 01  WS-CONTADORES.
009800    05  WS-QTD-LIDOS             PIC 9(07) COMP.
009900    05  WS-QTD-REJ-BRANCO        PIC 9(07) COMP.
010000    05  WS-QTD-REJ-DUPLICADO     PIC 9(07) COMP.
010100    05  WS-QTD-LOTE-DUPLICADO    PIC 9(07) COMP.
010200    05  WS-QTD-COMPONENTE        PIC 9(04) COMP.
010300    05  WS-IDX-BRUTO             PIC 9(04) COMP.
010400    05  WS-IDX-COMP-LOTE         PIC 9(04) COMP.
010500    05  WS-CONT-SEM              PIC 9(02) COMP.
010600    05  FILLER                   PIC X(02).
010700*
010800*CAMPOS SELECIONADOS DE UM REGISTRO DE ENTRADA (SOMENTE OS
010900*RELEVANTES PARA A LIMPEZA DE LOTES SAO MANTIDOS)
011000 01  WS-AREA-CAMPO-ATUAL.
011100    05  WS-CAMPO-ARTICULO        PIC X(10).
011200    05  WS-ARTICULO-R REDEFINES WS-CAMPO-ARTICULO.
011300        10  WS-ARTICULO-CARACTER     PIC X(01) OCCURS 10
011400                              TIMES INDEXED BY WS-IDX-CAR.
011500    05  WS-CAMPO-LOTE-PROVEEDOR  PIC X(15).
011600    05  WS-CAMPO-LOTE-INTERNO    PIC X(08).
011700    05  FILLER                   PIC X(02).
011800*
011900*TABELA 1 - REGISTROS ACEITOS APOS DESCARTE DE LOTE EM
012000*DUPLICADO EXATO, JA COM A LINEA CLASSIFICADA. VAI PARA O
012100*CADASTRO DE SAIDA.
012200 01  WS-AREA-BRUTO.
012300    05  WS-QTD-BRUTO             PIC 9(04) COMP.
012400    05  WS-TAB-BRUTO OCCURS 2000 TIMES INDEXED BY WS-IDX-TAB-BRU.
012500        10  BRU-ARTICULO             PIC X(10).
012600        10  BRU-LOTE-PROVEEDOR       PIC X(15).
012700        10  BRU-LOTE-INTERNO         PIC X(08).
012800        10  BRU-LINEA                PIC X(16).
012900        10  BRU-LINEA-R REDEFINES BRU-LINEA.
013000            15  BRU-LINEA-SIGLA      PIC X(04).
013100            15  BRU-LINEA-RESTO      PIC X(12).
013200    05  FILLER                   PIC X(02).
013300*
013400*TABELA 2 - LOTES INTERNOS JA VISTOS ENTRE OS REGISTROS
013500*CLASSIFICADOS COMO COMPONENTE, P/TOTAL DE CONTROLE DE REPET.
013600 01  WS-AREA-COMP-LOTE.
013700    05  WS-TAB-COMP-LOTE OCCURS 2000 TIMES
013800                     INDEXED BY WS-IDX-TAB-CL.
013900        10  CL-LOTE-INTERNO          PIC X(08).
014000    05  FILLER                   PIC X(02).
014100*
014200*AREA DE CHAMADA PARA O SERVICO DE RELATORIO (U7)
014300 01  WS-AREA-LKS-RELATORIO.
014400    05  WS-LKS-REL-FUNCAO        PIC X(01).
014500    05  WS-LKS-REL-NOME-DATASET  PIC X(20).
014600    05  WS-LKS-REL-NOME-DATASET-R REDEFINES
014700        WS-LKS-REL-NOME-DATASET.
014800        10  WS-LKS-REL-NOME-PROGRAMA PIC X(08).
014900        10  WS-LKS-REL-NOME-SUFIXO   PIC X(12).
015000    05  WS-LKS-REL-QTD-LINHAS    PIC 9(07).
015100    05  WS-LKS-REL-QTD-COLUNAS   PIC 9(02).
015200    05  WS-LKS-REL-TEXTO         PIC X(60).
015300    05  FILLER                   PIC X(03).
015400*
015500*AREA DE EDICAO NUMERICA (CONTADORES SAO COMP; O STRING EXIGE
015600*CAMPO EDITADO PARA MONTAR A LINHA DE TEXTO DO RELATORIO)
015700 01  WS-AREA-EDICAO.
015800    05  WS-ED-CONTADOR           PIC ZZZZZZ9.
015900    05  FILLER                   PIC X(02).
016000*
016100*****************************************************************
016200 PROCEDURE DIVISION.
016300*****************************************************************
016400 MAIN-PROCEDURE.
016500*
016600    PERFORM P100-INICIALIZA THRU P100-FIM.
016700    PERFORM P300-PROCESSA   THRU P300-FIM.
016800    PERFORM P900-FIM.
016900*
017000 P100-INICIALIZA.
017100*
017200    MOVE ZERO TO WS-QTD-LIDOS.
017300    MOVE ZERO TO WS-QTD-REJ-BRANCO.
017400    MOVE ZERO TO WS-QTD-REJ-DUPLICADO.
017500    MOVE ZERO TO WS-QTD-LOTE-DUPLICADO.
017600    MOVE ZERO TO WS-QTD-COMPONENTE.
017700    MOVE ZERO TO WS-QTD-BRUTO.
017800*
017900    PERFORM P105-ABRE-ENTRADA THRU P105-FIM.
018000    PERFORM P110-ABRE-SAIDA   THRU P110-FIM.
018100*
018200 P100-FIM.
018300*
018400 P105-ABRE-ENTRADA.
018500*
018600    OPEN INPUT FD-MASTER-IN.
018700*
018800    IF NOT FS-MASTER-IN-OK
018900        DISPLAY "CALCP0320 - ERRO AO ABRIR MASTER-IN - FS="
019000                WS-FS-MASTER-IN
019100        PERFORM P990-ABORTA THRU P990-FIM
019200    END-IF.
019300*
019400 P105-FIM.
019500*
019600 P110-ABRE-SAIDA.
019700*
019800    OPEN OUTPUT FD-MASTER-OUT.
019900*
020000    IF NOT FS-MASTER-OUT-OK
020100        DISPLAY "CALCP0320 - ERRO AO ABRIR MASTER-OUT - FS="
020200                WS-FS-MASTER-OUT
020300        PERFORM P990-ABORTA THRU P990-FIM
020400    END-IF.
020500*
020600 P110-FIM.
020700*
020800 P300-PROCESSA.
020900*
021000    PERFORM P120-LE-ENTRADA THRU P120-FIM.
021100*
021200    PERFORM P301-LACO-LEITURA THRU P301-FIM
021300            UNTIL FLAG-FIM-MASTER-IN.
021400*
021500    MOVE "MASTER-LOTES"          TO WS-LKS-REL-NOME-DATASET.
021600    MOVE WS-QTD-LIDOS            TO WS-LKS-REL-QTD-LINHAS.
021700    MOVE 3                       TO WS-LKS-REL-QTD-COLUNAS.
021800    MOVE "I"                     TO WS-LKS-REL-FUNCAO.
021900    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
022000*
022100    PERFORM P302-LACO-CLASSIFICA THRU P302-FIM
022200            VARYING WS-IDX-TAB-BRU FROM 1 BY 1
022300            UNTIL WS-IDX-TAB-BRU > WS-QTD-BRUTO.
022400*
022500    PERFORM P500-GRAVA-SAIDA     THRU P500-FIM.
022600    PERFORM P700-RELATORIO       THRU P700-FIM.
022700*
022800 P300-FIM.
022900 P301-LACO-LEITURA.
023000*
023100        PERFORM P310-SELECIONA-CAMPOS THRU P310-FIM
023200        PERFORM P120-LE-ENTRADA       THRU P120-FIM.
023300 P301-FIM.
023400*
023500 P302-LACO-CLASSIFICA.
023600*
023700        PERFORM P340-CLASSIFICA-LINHA  THRU P340-FIM
023800        PERFORM P345-CONTA-LOTE-REPETIDO THRU P345-FIM.
023900 P302-FIM.
024000*
024100*
024200 P120-LE-ENTRADA.
024300*
024400    READ FD-MASTER-IN INTO REG-LOTE-ENTRADA
024500        AT END
024600            SET FLAG-FIM-MASTER-IN TO TRUE
024700        NOT AT END
024800            ADD 1 TO WS-QTD-LIDOS
024900    END-READ.
025000*
025100 P120-FIM.
025200*
025300 P310-SELECIONA-CAMPOS.
025400*
025500    MOVE ENT-ARTICULO          TO WS-CAMPO-ARTICULO.
025600    MOVE ENT-LOTE-PROVEEDOR    TO WS-CAMPO-LOTE-PROVEEDOR.
025700    MOVE ENT-LOTE-INTERNO      TO WS-CAMPO-LOTE-INTERNO.
025800*
025900*R-GEN-1 - UNIFORMIZA A CAIXA DOS CAMPOS ALFABETICOS DO LOTE
026000*MESTRE PARA MAIUSCULAS ANTES DE QUALQUER COMPARACAO OU
026100*CLASSIFICACAO, GARANTINDO QUE A LIMPEZA NAO DEPENDA DE O
026200*EXTRATO DE ORIGEM CHEGAR JA EM MAIUSCULAS.
026300    INSPECT WS-CAMPO-ARTICULO       CONVERTING
026400        "abcdefghijklmnopqrstuvwxyz" TO
026500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026600    INSPECT WS-CAMPO-LOTE-PROVEEDOR CONVERTING
026700        "abcdefghijklmnopqrstuvwxyz" TO
026800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026900    INSPECT WS-CAMPO-LOTE-INTERNO   CONVERTING
027000        "abcdefghijklmnopqrstuvwxyz" TO
027100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027200*
027300    IF WS-CAMPO-LOTE-INTERNO = SPACES
027400        ADD 1 TO WS-QTD-REJ-BRANCO
027500    ELSE
027600        PERFORM P320-ELIMINA-DUPLICADO-EXATO THRU P320-FIM
027700    END-IF.
027800*
027900 P310-FIM.
028000*
028100 P320-ELIMINA-DUPLICADO-EXATO.
028200*
028300    SET FLAG-LOTE-NAO-ACHADO TO TRUE.
028400*
028500    PERFORM P321-LACO-BUSCA-LOTE THRU P321-FIM
028600            VARYING WS-IDX-TAB-BRU FROM 1 BY 1
028700            UNTIL WS-IDX-TAB-BRU > WS-QTD-BRUTO
028800               OR FLAG-LOTE-ACHADO.
028900*
029000    IF FLAG-LOTE-ACHADO
029100        ADD 1 TO WS-QTD-REJ-DUPLICADO
029200    ELSE
029300        ADD 1                   TO WS-QTD-BRUTO
029400        MOVE WS-CAMPO-ARTICULO
029500            TO BRU-ARTICULO(WS-QTD-BRUTO)
029600        MOVE WS-CAMPO-LOTE-PROVEEDOR
029700            TO BRU-LOTE-PROVEEDOR(WS-QTD-BRUTO)
029800        MOVE WS-CAMPO-LOTE-INTERNO
029900            TO BRU-LOTE-INTERNO(WS-QTD-BRUTO)
030000        MOVE SPACES
030100            TO BRU-LINEA(WS-QTD-BRUTO)
030200    END-IF.
030300*
030400 P320-FIM.
030500 P321-LACO-BUSCA-LOTE.
030600*
030700        IF BRU-ARTICULO(WS-IDX-TAB-BRU) = WS-CAMPO-ARTICULO
030800           AND BRU-LOTE-PROVEEDOR(WS-IDX-TAB-BRU) =
030900               WS-CAMPO-LOTE-PROVEEDOR
031000           AND BRU-LOTE-INTERNO(WS-IDX-TAB-BRU) =
031100               WS-CAMPO-LOTE-INTERNO
031200            SET FLAG-LOTE-ACHADO TO TRUE
031300        END-IF.
031400 P321-FIM.
031500*
031600*
031700*CLASSIFICACAO DA LINEA (R3.2) - PRECEDENCIA: SUBCADEIA "SEM" EM
031800*QUALQUER POSICAO DO ARTIGO; SENAO, PREFIXO DE PALAVRA MAT, MAUX
031900*OU VAR (O CARACTER SEGUINTE AO PREFIXO NAO PODE SER LETRA
032000*DIGITO); SENAO, PRODUTO ACABADO. A UNIFORMIZACAO DE CAIXA
032100*(MAIUSCULAS) DO ARTIGO JA FOI FEITA EM P310-SELECIONA-CAMPOS.
032200 P340-CLASSIFICA-LINHA.
032300*
032400*WS-CAMPO-ARTICULO E REDEFINIDO EM TABELA DE CARACTERES PARA
032500*PERMITIR O TESTE DO PREFIXO DE PALAVRA CARACTER A CARACTER.
032600    MOVE BRU-ARTICULO(WS-IDX-TAB-BRU) TO WS-CAMPO-ARTICULO.
032700    MOVE ZERO                   TO WS-CONT-SEM.
032800    INSPECT WS-CAMPO-ARTICULO    TALLYING WS-CONT-SEM
032900            FOR ALL "SEM".
033000*
033100    EVALUATE TRUE
033200        WHEN WS-CONT-SEM > 0
033300            MOVE "SEMIELABORADO"  TO BRU-LINEA(WS-IDX-TAB-BRU)
033400        WHEN WS-ARTICULO-CARACTER(1) = "M"
033500             AND WS-ARTICULO-CARACTER(2) = "A"
033600             AND WS-ARTICULO-CARACTER(3) = "T"
033700             AND WS-ARTICULO-CARACTER(4) NOT ALPHABETIC
033800             AND WS-ARTICULO-CARACTER(4) NOT NUMERIC
033900            MOVE "COMPONENTE"     TO BRU-LINEA(WS-IDX-TAB-BRU)
034000        WHEN WS-ARTICULO-CARACTER(1) = "M"
034100             AND WS-ARTICULO-CARACTER(2) = "A"
034200             AND WS-ARTICULO-CARACTER(3) = "U"
034300             AND WS-ARTICULO-CARACTER(4) = "X"
034400             AND WS-ARTICULO-CARACTER(5) NOT ALPHABETIC
034500             AND WS-ARTICULO-CARACTER(5) NOT NUMERIC
034600            MOVE "COMPONENTE"     TO BRU-LINEA(WS-IDX-TAB-BRU)
034700        WHEN WS-ARTICULO-CARACTER(1) = "V"
034800             AND WS-ARTICULO-CARACTER(2) = "A"
034900             AND WS-ARTICULO-CARACTER(3) = "R"
035000             AND WS-ARTICULO-CARACTER(4) NOT ALPHABETIC
035100             AND WS-ARTICULO-CARACTER(4) NOT NUMERIC
035200            MOVE "COMPONENTE"     TO BRU-LINEA(WS-IDX-TAB-BRU)
035300        WHEN OTHER
035400            MOVE "PRODUTO ACABADO" TO BRU-LINEA(WS-IDX-TAB-BRU)
035500    END-EVALUATE.
035600*
035700 P340-FIM.
035800*
035900*TOTAL DE CONTROLE (R3.2/PASSO 5) - LOTES INTERNOS REPETIDOS
036000*ENTRE OS REGISTROS CLASSIFICADOS COMO COMPONENTE. A CONTAGEM
036100*NAO REMOVE REGISTRO, APENAS ACUMULA O TOTAL PARA O RELATORIO.
036200 P345-CONTA-LOTE-REPETIDO.
036300*
036400    IF BRU-LINEA(WS-IDX-TAB-BRU) = "COMPONENTE"
036500        SET FLAG-LOTE-NAO-ACHADO TO TRUE
036600*
036700        PERFORM P346-LACO-BUSCA-COMP THRU P346-FIM
036800                VARYING WS-IDX-TAB-CL FROM 1 BY 1
036900                UNTIL WS-IDX-TAB-CL > WS-QTD-COMPONENTE
037000                   OR FLAG-LOTE-ACHADO.
037100*
037200        IF FLAG-LOTE-ACHADO
037300            ADD 1 TO WS-QTD-LOTE-DUPLICADO
037400        ELSE
037500            ADD 1 TO WS-QTD-COMPONENTE
037600            MOVE BRU-LOTE-INTERNO(WS-IDX-TAB-BRU)
037700                TO CL-LOTE-INTERNO(WS-QTD-COMPONENTE)
037800        END-IF
037900    END-IF.
038000*
038100 P345-FIM.
038200 P346-LACO-BUSCA-COMP.
038300*
038400            IF CL-LOTE-INTERNO(WS-IDX-TAB-CL) =
038500               BRU-LOTE-INTERNO(WS-IDX-TAB-BRU)
038600                SET FLAG-LOTE-ACHADO TO TRUE
038700            END-IF.
038800 P346-FIM.
038900*
039000*
039100 P500-GRAVA-SAIDA.
039200*
039300    PERFORM P501-LACO-GRAVA THRU P501-FIM
039400            VARYING WS-IDX-TAB-BRU FROM 1 BY 1
039500            UNTIL WS-IDX-TAB-BRU > WS-QTD-BRUTO.
039600*
039700 P500-FIM.
039800 P501-LACO-GRAVA.
039900*
040000        MOVE BRU-ARTICULO(WS-IDX-TAB-BRU)       TO SAI-ARTICULO
040100        MOVE BRU-LOTE-PROVEEDOR(WS-IDX-TAB-BRU)
040200            TO SAI-LOTE-PROVEEDOR
040300        MOVE BRU-LOTE-INTERNO(WS-IDX-TAB-BRU)
040400            TO SAI-LOTE-INTERNO
040500        MOVE BRU-LINEA(WS-IDX-TAB-BRU)          TO SAI-LINEA
040600        MOVE SPACES                      TO FD-REG-LOTE-SAI
040700        MOVE REG-LOTE-SAIDA              TO FD-REG-LOTE-SAI
040800        WRITE FD-REG-LOTE-SAI.
040900 P501-FIM.
041000*
041100*
041200 P700-RELATORIO.
041300*
041400    MOVE WS-QTD-LIDOS            TO WS-ED-CONTADOR.
041500    STRING "REGISTROS LIDOS DO CADASTRO DE LOTES: "
041600           DELIMITED BY SIZE
041700           WS-ED-CONTADOR        DELIMITED BY SIZE
041800           INTO WS-LKS-REL-TEXTO.
041900    PERFORM P710-PASSO THRU P710-FIM.
042000*
042100    MOVE WS-QTD-REJ-BRANCO       TO WS-ED-CONTADOR.
042200    STRING "DESCARTADOS - LOTE INTERNO EM BRANCO: "
042300           DELIMITED BY SIZE
042400           WS-ED-CONTADOR        DELIMITED BY SIZE
042500           INTO WS-LKS-REL-TEXTO.
042600    PERFORM P710-PASSO THRU P710-FIM.
042700*
042800    MOVE WS-QTD-REJ-DUPLICADO    TO WS-ED-CONTADOR.
042900    STRING "DESCARTADOS - REGISTRO DUPLICADO EXATO: "
043000           DELIMITED BY SIZE
043100           WS-ED-CONTADOR        DELIMITED BY SIZE
043200           INTO WS-LKS-REL-TEXTO.
043300    PERFORM P710-PASSO THRU P710-FIM.
043400*
043500    MOVE WS-QTD-BRUTO            TO WS-ED-CONTADOR.
043600    STRING "REGISTROS GRAVADOS NO CADASTRO CLASSIFICADO: "
043700           DELIMITED BY SIZE
043800           WS-ED-CONTADOR        DELIMITED BY SIZE
043900           INTO WS-LKS-REL-TEXTO.
044000    PERFORM P710-PASSO THRU P710-FIM.
044100*
044200    MOVE "N"                     TO WS-LKS-REL-FUNCAO.
044300    MOVE "LOTE-INTERNO"          TO WS-LKS-REL-TEXTO.
044400    MOVE WS-QTD-REJ-BRANCO       TO WS-LKS-REL-QTD-LINHAS.
044500    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
044600*
044700    MOVE "D"                     TO WS-LKS-REL-FUNCAO.
044800    MOVE "REGISTRO COMPLETO"     TO WS-LKS-REL-TEXTO.
044900    MOVE WS-QTD-REJ-DUPLICADO    TO WS-LKS-REL-QTD-LINHAS.
045000    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
045100*
045200    MOVE "F"                     TO WS-LKS-REL-FUNCAO.
045300    MOVE WS-QTD-BRUTO            TO WS-LKS-REL-QTD-LINHAS.
045400    MOVE 4                       TO WS-LKS-REL-QTD-COLUNAS.
045500    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
045600*
045700    MOVE WS-QTD-LOTE-DUPLICADO   TO WS-ED-CONTADOR.
045800    STRING "CONTROLE - LOTE INTERNO REPETIDO ENTRE"
045900           DELIMITED BY SIZE
046000           " COMPONENTES: "      DELIMITED BY SIZE
046100           WS-ED-CONTADOR        DELIMITED BY SIZE
046200           INTO WS-LKS-REL-TEXTO.
046300    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
046400    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
046500*
046600 P700-FIM.
046700*
046800 P710-PASSO.
046900*
047000    MOVE "P"                     TO WS-LKS-REL-FUNCAO.
047100    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
047200*
047300 P710-FIM.
047400*
047500 P990-ABORTA.
047600*
047700    CLOSE FD-MASTER-IN.
047800    CLOSE FD-MASTER-OUT.
047900    STOP RUN.
048000*
048100 P990-FIM.
048200*
048300 P900-FIM.
048400    CLOSE FD-MASTER-IN.
048500    CLOSE FD-MASTER-OUT.
048600    GOBACK.
048700 END PROGRAM CALCP0320.
