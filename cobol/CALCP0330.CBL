000100***********************************************************
000200*PROGRAMA : CALCP0330
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : CORRECAO ITERATIVA DE VALORES DISCREPANTES (U2).
000500*          DADA UMA TABELA EM MEMORIA DE (GRUPO, VALOR),
000600*          DETECTA OS REGISTROS CUJO VALOR SE AFASTA DA MEDIA
000700*          DO GRUPO EM MAIS DE 3 DESVIOS-PADRAO AMOSTRAIS E
000800*          SUBSTITUI CADA UM PELA MEDIA "LIMPA" (SEM
000900*          OUTLIERS) DO SEU GRUPO, REPETINDO O PROCESSO ATE
001000*          NAO RESTAREM OUTLIERS OU ESGOTAR O NUMERO MAXIMO
001100*          DE ITERACOES. CHAMADO POR CALCP0310 SOBRE A TABELA
001200*          DE COMPONENTE/LOTE (GRUPO = COMPONENTE, VALOR =
001300*          CUSTO).
001400*****************************************************************
001500*HISTORICO DE ALTERACOES
001600*DATA       PROG  CHAMADO    DESCRICAO
001700*---------- ----- ---------- ---------------------------------
001800*10/04/1989 ARF   CC-0102    VERSAO INICIAL, REAPROVEITANDO O
001900*                            ESQUELETO DE RELEITURA DE ARQUIVO
002000*                            DA ROTINA DE RECALCULO DE ESTOQUE
002100*                            MEDIO.
002200*25/09/1990 ARF   CC-0158    AJUSTADO O DESVIO-PADRAO PARA
002300*                            FORMA AMOSTRAL (DIVISOR N-1),
002400*                            PEDIDO DA CONTROLADORIA.
002500*11/03/1993 MLM   CC-0255    INCLUIDO LIMITE DE 20 ITERACOES,
002600*                            PARADA POR FALTA DE PROGRESSO, P/
002700*                            EVITAR LOOP INFINITO EM BASES
002800*                            RUIDOSAS.
002900*30/07/1996 RCT   CC-0352    AUMENTADA A TABELA DE TRABALHO DE
003000*                            1000 PARA 2000 POSICOES (VOLUME DE
003100*                            COMPRAS CRESCEU COM A NOVA FILIAL).
003200*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS
003300*                            TODOS OS CAMPOS DE DATA DO SISTEMA
003400*                            CALCO; ESTA ROTINA NAO TEM CAMPO DE
003500*                            DATA, SEM IMPACTO. MANTIDA.
003600*19/01/2000 JSZ   CC-0420    REVISAO DE COMENTARIOS POS-VIRADA DO
003700*                            ANO 2000; PARAMETROS DO ALGORITMO
003800*                            CONFIRMADOS SEM CAMPO DE DATA.
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    CALCP0330.
004200 AUTHOR.        A. RAFFUL.
004300 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
004400 DATE-WRITTEN.  10/04/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*****************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600*PARAMETROS FIXOS DO ALGORITMO (VER REGRAS R2.1 A R2.5)
005700 01  WS-PARAMETROS-ALGORITMO.
005800     05  WS-Z-LIMITE         PIC S9(02)V9(04) VALUE 3.0000.
005900     05  WS-MINIMO-PARADA    PIC 9(02) COMP VALUE 5.
006000     05  WS-MAXIMO-ITERACOES PIC 9(02) COMP VALUE 20.
006100    05  FILLER                   PIC X(02).
006200*
006300*AREA DE TRABALHO POR GRUPO, MONTADA A CADA PASSADA DE
006400*(TABELA DE GRUPOS DISTINTOS DA PASSAGEM ATUAL)
006500 01  WS-AREA-GRUPOS.
006600     05  WS-QTD-GRUPOS       PIC 9(04) COMP VALUE ZERO.
006700     05  WS-TAB-GRUPO OCCURS 2000 TIMES
006800                      INDEXED BY WS-IDX-GRUPO.
006900         10  WS-GRUPO-NOME          PIC X(10).
007000        10  WS-GRUPO-NOME-R REDEFINES WS-GRUPO-NOME.
007100            15  WS-GRUPO-NOME-PREFIXO  PIC X(04).
007200            15  WS-GRUPO-NOME-SUFIXO   PIC X(06).
007300         10  WS-GRUPO-QTD-REG       PIC 9(04) COMP.
007400         10  WS-GRUPO-SOMA          PIC S9(11)V9(04).
007500         10  WS-GRUPO-MEDIA         PIC S9(09)V9(04).
007600         10  WS-GRUPO-SOMA-QUADR    PIC S9(15)V9(04).
007700         10  WS-GRUPO-DESVIO-PAD    PIC S9(09)V9(04).
007800         10  WS-GRUPO-QTD-LIMPA     PIC 9(04) COMP.
007900         10  WS-GRUPO-SOMA-LIMPA    PIC S9(11)V9(04).
008000         10  WS-GRUPO-MEDIA-LIMPA   PIC S9(09)V9(04).
008100    05  FILLER                   PIC X(02).
008200*
008300 01  WS-CONTADORES.
008400     05  WS-IDX-REG               PIC 9(04) COMP.
008500     05  WS-POS-GRUPO             PIC 9(04) COMP.
008600     05  WS-QTD-OUTLIER-ATUAL     PIC 9(04) COMP.
008700     05  WS-QTD-OUTLIER-ANTERIOR  PIC 9(04) COMP.
008800     05  WS-QTD-ITERACAO          PIC 9(02) COMP VALUE ZERO.
008900     05  FILLER                   PIC X(02).
009000*
009100 01  WS-FLAGS.
009200     05  WS-ACHOU-GRUPO       PIC X(01) VALUE "N".
009300         88  FLAG-GRUPO-ACHADO       VALUE "S".
009400         88  FLAG-GRUPO-NAO-ACHADO   VALUE "N".
009500     05  WS-CONTINUA-LOOP     PIC X(01) VALUE "S".
009600         88  FLAG-CONTINUA-LOOP      VALUE "S".
009700         88  FLAG-PARA-LOOP          VALUE "N".
009800     05  WS-REG-E-OUTLIER     PIC X(01) VALUE "N".
009900         88  FLAG-REG-E-OUTLIER      VALUE "S".
010000         88  FLAG-REG-NAO-OUTLIER    VALUE "N".
010100     05  FILLER               PIC X(02).
010200*
010300*AREA AUXILIAR DE CALCULO (DESVIO, Z-SCORE)
010400 01  WS-AREA-CALCULO.
010500     05  WS-DIFERENCA         PIC S9(09)V9(04).
010600     05  WS-DIFERENCA-ABS     PIC S9(09)V9(04).
010700     05  WS-VARIANCIA         PIC S9(15)V9(04).
010800     05  WS-Z-SCORE           PIC S9(05)V9(04).
010900    05  WS-Z-SCORE-R REDEFINES WS-Z-SCORE.
011000        10  WS-Z-SCORE-SINAL     PIC X(01).
011100        10  WS-Z-SCORE-DIGITOS   PIC 9(08).
011200    05  FILLER                   PIC X(02).
011300*
011400*****************************************************************
011500 LINKAGE SECTION.
011600*****************************************************************
011700 01  LKS-PARAMETRO.
011800     05  LKS-QTD-REGISTROS    PIC 9(04) COMP.
011900     05  LKS-TAB-REGISTRO OCCURS 2000 TIMES
012000                      DEPENDING ON LKS-QTD-REGISTROS
012100                      INDEXED BY LKS-IDX-REG.
012200         10  LKS-REG-GRUPO    PIC X(10).
012300        10  LKS-REG-GRUPO-R REDEFINES LKS-REG-GRUPO.
012400            15  LKS-REG-GRUPO-PREFIXO  PIC X(04).
012500            15  LKS-REG-GRUPO-SUFIXO   PIC X(06).
012600         10  LKS-REG-VALOR    PIC S9(09)V9(04).
012700     05  LKS-QTD-OUTLIER-INICIAL  PIC 9(04).
012800     05  LKS-QTD-OUTLIER-SUBST    PIC 9(04).
012900     05  LKS-QTD-OUTLIER-FINAL    PIC 9(04).
013000*
013100*LKS-QTD-REGISTROS    = QTD DE LINHAS OCUPADAS NA TABELA
013200*LKS-TAB-REGISTRO     = TABELA GRUPO/VALOR, CORRIGIDA NO LUGAR
013300*LKS-QTD-OUTLIER-INICIAL = QTD OUTLIERS NA 1A DETECCAO
013400*LKS-QTD-OUTLIER-SUBST   = QTD SUBSTITUIDOS (INICIAL-FINAL)
013500*LKS-QTD-OUTLIER-FINAL   = QTD QUE RESTARAM NO FIM
013600*****************************************************************
013700 PROCEDURE DIVISION USING LKS-PARAMETRO.
013800*****************************************************************
013900 P100-CORRIGE-OUTLIERS.
014000*
014100     MOVE ZERO             TO WS-QTD-ITERACAO.
014200     MOVE ZERO             TO WS-QTD-OUTLIER-ANTERIOR.
014300*
014400     PERFORM P200-DETECTA  THRU P200-FIM.
014500     MOVE WS-QTD-OUTLIER-ATUAL TO LKS-QTD-OUTLIER-INICIAL.
014600*
014700     SET FLAG-CONTINUA-LOOP TO TRUE.
014800*
014900     PERFORM P300-ITERA THRU P300-FIM
015000             UNTIL FLAG-PARA-LOOP
015100                OR WS-QTD-OUTLIER-ATUAL NOT > WS-MINIMO-PARADA
015200                OR WS-QTD-ITERACAO NOT < WS-MAXIMO-ITERACOES.
015300*
015400     MOVE WS-QTD-OUTLIER-ATUAL TO LKS-QTD-OUTLIER-FINAL.
015500     COMPUTE LKS-QTD-OUTLIER-SUBST =
015600             LKS-QTD-OUTLIER-INICIAL - LKS-QTD-OUTLIER-FINAL.
015700*
015800     GOBACK.
015900*
016000 P100-FIM.
016100*
016200*DETECCAO: CALCULA MEDIA E DESVIO-PADRAO AMOSTRAL DE CADA
016300*GRUPO E MARCA OS REGISTROS CUJO |VALOR-MEDIA|/DESVIO > Z.
016400 P200-DETECTA.
016500*
016600     PERFORM P210-MONTA-GRUPOS        THRU P210-FIM.
016700     PERFORM P220-CALCULA-ESTATIST    THRU P220-FIM.
016800     PERFORM P230-MARCA-OUTLIERS      THRU P230-FIM.
016900*
017000 P200-FIM.
017100*
017200 P210-MONTA-GRUPOS.
017300*
017400     MOVE ZERO             TO WS-QTD-GRUPOS.
017500*
017600     PERFORM P212-LACO-INIC-GRUPOS THRU P212-FIM
017700             VARYING WS-IDX-GRUPO FROM 1 BY 1
017800             UNTIL WS-IDX-GRUPO > 2000.
017900*
018000     PERFORM P213-LACO-ACUMULA THRU P213-FIM
018100             VARYING LKS-IDX-REG FROM 1 BY 1
018200             UNTIL LKS-IDX-REG > LKS-QTD-REGISTROS.
018300*
018400 P210-FIM.
018500 P212-LACO-INIC-GRUPOS.
018600*
018700         MOVE SPACES       TO WS-GRUPO-NOME(WS-IDX-GRUPO)
018800         MOVE ZERO         TO WS-GRUPO-QTD-REG(WS-IDX-GRUPO)
018900         MOVE ZERO         TO WS-GRUPO-SOMA(WS-IDX-GRUPO)
019000         MOVE ZERO         TO WS-GRUPO-SOMA-QUADR(WS-IDX-GRUPO).
019100 P212-FIM.
019200*
019300 P213-LACO-ACUMULA.
019400*
019500         PERFORM P211-LOCALIZA-GRUPO  THRU P211-FIM
019600         ADD 1 TO WS-GRUPO-QTD-REG(WS-POS-GRUPO)
019700         ADD LKS-REG-VALOR(LKS-IDX-REG)
019800                           TO WS-GRUPO-SOMA(WS-POS-GRUPO).
019900 P213-FIM.
020000*
020100*
020200 P211-LOCALIZA-GRUPO.
020300*
020400     SET FLAG-GRUPO-NAO-ACHADO TO TRUE.
020500     MOVE ZERO             TO WS-POS-GRUPO.
020600*
020700     PERFORM P214-LACO-BUSCA-GRUPO THRU P214-FIM
020800             VARYING WS-IDX-GRUPO FROM 1 BY 1
020900             UNTIL WS-IDX-GRUPO > WS-QTD-GRUPOS
021000                OR FLAG-GRUPO-ACHADO.
021100*
021200     IF FLAG-GRUPO-NAO-ACHADO
021300         AND WS-QTD-GRUPOS < 2000
021400         ADD 1             TO WS-QTD-GRUPOS
021500         MOVE WS-QTD-GRUPOS TO WS-POS-GRUPO
021600         MOVE LKS-REG-GRUPO(LKS-IDX-REG)
021700                           TO WS-GRUPO-NOME(WS-POS-GRUPO)
021800     END-IF.
021900*
022000 P211-FIM.
022100 P214-LACO-BUSCA-GRUPO.
022200*
022300         IF WS-GRUPO-NOME(WS-IDX-GRUPO) =
022400                           LKS-REG-GRUPO(LKS-IDX-REG)
022500             SET FLAG-GRUPO-ACHADO TO TRUE
022600             MOVE WS-IDX-GRUPO TO WS-POS-GRUPO
022700         END-IF.
022800 P214-FIM.
022900*
023000*
023100 P220-CALCULA-ESTATIST.
023200*
023300     PERFORM P221-LACO-CALCULA-MEDIA THRU P221-FIM
023400             VARYING WS-IDX-GRUPO FROM 1 BY 1
023500             UNTIL WS-IDX-GRUPO > WS-QTD-GRUPOS.
023600*
023700*SEGUNDA PASSADA NOS REGISTROS PARA A SOMA DOS QUADRADOS DOS
023800*DESVIOS, NECESSARIA SO APOS CONHECIDA A MEDIA DE CADA GRUPO.
023900     PERFORM P222-LACO-SOMA-QUADRADOS THRU P222-FIM
024000             VARYING LKS-IDX-REG FROM 1 BY 1
024100             UNTIL LKS-IDX-REG > LKS-QTD-REGISTROS.
024200*
024300     PERFORM P223-LACO-DESVIO-PADRAO THRU P223-FIM
024400             VARYING WS-IDX-GRUPO FROM 1 BY 1
024500             UNTIL WS-IDX-GRUPO > WS-QTD-GRUPOS.
024600*
024700 P220-FIM.
024800 P221-LACO-CALCULA-MEDIA.
024900*
025000         IF WS-GRUPO-QTD-REG(WS-IDX-GRUPO) > ZERO
025100             COMPUTE WS-GRUPO-MEDIA(WS-IDX-GRUPO) ROUNDED =
025200                     WS-GRUPO-SOMA(WS-IDX-GRUPO) /
025300                     WS-GRUPO-QTD-REG(WS-IDX-GRUPO)
025400         END-IF.
025500 P221-FIM.
025600*
025700 P222-LACO-SOMA-QUADRADOS.
025800*
025900         PERFORM P211-LOCALIZA-GRUPO  THRU P211-FIM
026000         COMPUTE WS-DIFERENCA =
026100                 LKS-REG-VALOR(LKS-IDX-REG)
026200                 - WS-GRUPO-MEDIA(WS-POS-GRUPO)
026300         COMPUTE WS-VARIANCIA = WS-DIFERENCA * WS-DIFERENCA.
026400         ADD WS-VARIANCIA TO WS-GRUPO-SOMA-QUADR(WS-POS-GRUPO).
026500 P222-FIM.
026600*
026700 P223-LACO-DESVIO-PADRAO.
026800*
026900         MOVE ZERO TO WS-GRUPO-DESVIO-PAD(WS-IDX-GRUPO)
027000         IF WS-GRUPO-QTD-REG(WS-IDX-GRUPO) > 1
027100             COMPUTE WS-VARIANCIA =
027200                     WS-GRUPO-SOMA-QUADR(WS-IDX-GRUPO) /
027300                     (WS-GRUPO-QTD-REG(WS-IDX-GRUPO) - 1)
027400             COMPUTE WS-GRUPO-DESVIO-PAD(WS-IDX-GRUPO)
027500                     ROUNDED = FUNCTION SQRT(WS-VARIANCIA)
027600         END-IF.
027700 P223-FIM.
027800*
027900*
028000 P230-MARCA-OUTLIERS.
028100*
028200     MOVE ZERO             TO WS-QTD-OUTLIER-ATUAL.
028300*
028400     PERFORM P231-LACO-MARCA THRU P231-FIM
028500             VARYING LKS-IDX-REG FROM 1 BY 1
028600             UNTIL LKS-IDX-REG > LKS-QTD-REGISTROS.
028700*
028800 P230-FIM.
028900 P231-LACO-MARCA.
029000*
029100         PERFORM P211-LOCALIZA-GRUPO  THRU P211-FIM
029200         PERFORM P311-E-OUTLIER       THRU P311-FIM
029300         IF FLAG-REG-E-OUTLIER
029400             ADD 1 TO WS-QTD-OUTLIER-ATUAL
029500         END-IF.
029600 P231-FIM.
029700*
029800*
029900*UMA ITERACAO DO LACO: MEDIA LIMPA POR GRUPO, SUBSTITUICAO
030000*OUTLIERS E NOVA DETECCAO (R2.3, R2.4)
030100 P300-ITERA.
030200*
030300     ADD 1                 TO WS-QTD-ITERACAO.
030400     MOVE WS-QTD-OUTLIER-ATUAL TO WS-QTD-OUTLIER-ANTERIOR.
030500*
030600     PERFORM P310-MEDIA-LIMPA  THRU P310-FIM.
030700     PERFORM P320-SUBSTITUI    THRU P320-FIM.
030800     PERFORM P200-DETECTA      THRU P200-FIM.
030900*
031000     IF WS-QTD-OUTLIER-ATUAL NOT < WS-QTD-OUTLIER-ANTERIOR
031100         SET FLAG-PARA-LOOP TO TRUE
031200     END-IF.
031300*
031400 P300-FIM.
031500*
031600*MEDIA LIMPA: SOMENTE SOBRE OS REGISTROS QUE NAO SAO OUTLIER
031700*NESTA PASSAGEM (R2.3)
031800 P310-MEDIA-LIMPA.
031900*
032000     PERFORM P312-LACO-ZERA THRU P312-FIM
032100             VARYING WS-IDX-GRUPO FROM 1 BY 1
032200             UNTIL WS-IDX-GRUPO > WS-QTD-GRUPOS.
032300*
032400     PERFORM P313-LACO-ACUMULA-LIMPA THRU P313-FIM
032500             VARYING LKS-IDX-REG FROM 1 BY 1
032600             UNTIL LKS-IDX-REG > LKS-QTD-REGISTROS.
032700*
032800     PERFORM P314-LACO-MEDIA-LIMPA THRU P314-FIM
032900             VARYING WS-IDX-GRUPO FROM 1 BY 1
033000             UNTIL WS-IDX-GRUPO > WS-QTD-GRUPOS.
033100*
033200 P310-FIM.
033300 P312-LACO-ZERA.
033400*
033500         MOVE ZERO TO WS-GRUPO-QTD-LIMPA(WS-IDX-GRUPO)
033600         MOVE ZERO TO WS-GRUPO-SOMA-LIMPA(WS-IDX-GRUPO).
033700 P312-FIM.
033800*
033900 P313-LACO-ACUMULA-LIMPA.
034000*
034100         PERFORM P211-LOCALIZA-GRUPO  THRU P211-FIM
034200         PERFORM P311-E-OUTLIER       THRU P311-FIM
034300         IF FLAG-REG-NAO-OUTLIER
034400             ADD 1 TO WS-GRUPO-QTD-LIMPA(WS-POS-GRUPO)
034500             ADD LKS-REG-VALOR(LKS-IDX-REG)
034600                       TO WS-GRUPO-SOMA-LIMPA(WS-POS-GRUPO)
034700         END-IF.
034800 P313-FIM.
034900*
035000 P314-LACO-MEDIA-LIMPA.
035100*
035200         IF WS-GRUPO-QTD-LIMPA(WS-IDX-GRUPO) > ZERO
035300             COMPUTE WS-GRUPO-MEDIA-LIMPA(WS-IDX-GRUPO)
035400                     ROUNDED =
035500                     WS-GRUPO-SOMA-LIMPA(WS-IDX-GRUPO) /
035600                     WS-GRUPO-QTD-LIMPA(WS-IDX-GRUPO)
035700         ELSE
035800             MOVE WS-GRUPO-MEDIA(WS-IDX-GRUPO)
035900                     TO WS-GRUPO-MEDIA-LIMPA(WS-IDX-GRUPO)
036000         END-IF.
036100 P314-FIM.
036200*
036300*
036400*TESTA SE O REGISTRO CORRENTE (LKS-IDX-REG) E OUTLIER NA
036500*PASSAGEM ATUAL, DEIXANDO O RESULTADO EM WS-REG-E-OUTLIER.
036600*PARAGRAFO AUXILIAR, NAO MEXE NO FLAG DO LACO PRINCIPAL.
036700 P311-E-OUTLIER.
036800*
036900     SET FLAG-REG-NAO-OUTLIER TO TRUE.
037000*
037100     IF WS-GRUPO-DESVIO-PAD(WS-POS-GRUPO) > ZERO
037200        AND WS-GRUPO-QTD-REG(WS-POS-GRUPO) > 1
037300         COMPUTE WS-DIFERENCA =
037400                 LKS-REG-VALOR(LKS-IDX-REG)
037500                 - WS-GRUPO-MEDIA(WS-POS-GRUPO)
037600         IF WS-DIFERENCA < ZERO
037700             COMPUTE WS-DIFERENCA-ABS = WS-DIFERENCA * -1
037800         ELSE
037900             MOVE WS-DIFERENCA TO WS-DIFERENCA-ABS
038000         END-IF
038100         COMPUTE WS-Z-SCORE ROUNDED =
038200                 WS-DIFERENCA-ABS /
038300                 WS-GRUPO-DESVIO-PAD(WS-POS-GRUPO)
038400         IF WS-Z-SCORE > WS-Z-LIMITE
038500             SET FLAG-REG-E-OUTLIER TO TRUE
038600         END-IF
038700     END-IF.
038800*
038900 P311-FIM.
039000*
039100*SUBSTITUI O VALOR DE CADA OUTLIER PELA MEDIA LIMPA DO GRUPO.
039200 P320-SUBSTITUI.
039300*
039400     PERFORM P321-LACO-SUBSTITUI THRU P321-FIM
039500             VARYING LKS-IDX-REG FROM 1 BY 1
039600             UNTIL LKS-IDX-REG > LKS-QTD-REGISTROS.
039700*
039800 P320-FIM.
039900 P321-LACO-SUBSTITUI.
040000*
040100         PERFORM P211-LOCALIZA-GRUPO  THRU P211-FIM
040200         PERFORM P311-E-OUTLIER       THRU P311-FIM
040300         IF FLAG-REG-E-OUTLIER
040400             MOVE WS-GRUPO-MEDIA-LIMPA(WS-POS-GRUPO)
040500                       TO LKS-REG-VALOR(LKS-IDX-REG)
040600         END-IF.
040700 P321-FIM.
040800*
040900*
041000 END PROGRAM CALCP0330.
