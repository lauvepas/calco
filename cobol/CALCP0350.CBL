000100***********************************************************
000200*PROGRAMA : CALCP0350
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : CALCULO DO CUSTO DE FABRICACAO POR ORDEM (U6) -
000500*          EXTRATO DE CONSUMOS JA CRUZADO COM OS CUSTOS DE
000600*          COMPONENTE, DESCARTA LOTE EM BRANCO E CODIGO INVALIDO,
000700*          ROLA O CUSTO DOS COMPONENTES SEMIELABORADOS (SEM...)
000800*          ATRAVES DA ESTRUTURA (BOM) ATE 6 PASSADAS, AGREGA O
000900*          CUSTO POR ORDEM DE FABRICACAO VIA ORDENACAO E GRAVA
001000*          EXTRATO DE CUSTO DE FABRICACAO, REPORTANDO TODOS OS
001100*          PASSOS VIA CALCP0900.
001200*****************************************************************
001300*HISTORICO DE ALTERACOES
001400*DATA       PROG  CHAMADO    DESCRICAO
001500*---------- ----- ---------- ---------------------------------
001600*06/11/1990 ARF   CC-0163    VERSAO INICIAL - SOMENTE CUSTO
001700*                            DIRETO, SEM ROLAGEM DE SEMIELAB.
001800*23/04/1993 MLM   CC-0261    INCLUIDA A ROLAGEM RECURSIVA DO
001900*                            CUSTO DE COMPONENTE SEMIELABORADO
002000*                            (SEM...), A PEDIDO DA ENGENHARIA DE
002100*                            CUSTOS, COM LIMITE DE 6 PASSADAS
002200*                            PARA EVITAR LOOP EM ESTRUTURA
002300*                            CIRCULAR MAL CADASTRADA.
002400*17/11/1995 RCT   CC-0305    PASSADA A VALIDACAO DE ARTICULO E
002500*                            COMPONENTE PARA A ROTINA GENERICA
002600*                            CALCP0920 (ANTES FEITA EM LINHA
002700*                            NESTE PROGRAMA).
002800*09/08/1997 JSZ   CC-0362    INCLUIDA A AGREGACAO POR ORDEM VIA
002900*                            ORDENACAO (SORT) EM SUBSTITUICAO A
003000*                            TABELA DE ACUMULACAO EM MEMORIA; NAO
003100*                            COMPORTAVA O VOLUME DE ORDENS DO
003200*                            TURNO DA NOITE.
003300*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS OS
003400*                            CAMPOS DE DATA DO SISTEMA CALCO;
003500*                            A DATA DE FABRICACAO JA CHEGA
003600*                            FORMATO AAAA-MM-DD, SEM IMPACTO.
003700*                            MANTIDA POR REGISTRO.
003800*25/02/1999 RCT   CC-0410    PADRONIZADOS OS TEXTOS DE PASSO COM
003900*                            OS DEMAIS PROGRAMAS DA FAMILIA.
004000*14/06/1999 MLM   CC-0417    INCLUIDO NO RELATORIO O NOME DO
004100*                            PRODUTO (ARTICULO-LOTE) QUE FICOU
004200*                            SEM CUSTO APOS A ROLAGEM, A PEDIDO
004300*                            DO CALCULO DE CUSTOS PARA AGILIZAR A
004400*                            INVESTIGACAO DE ESTRUTURA
004500*                            INCOMPLETA; CHAVE MONTADA VIA
004600*                            CALCP0940.
004700*30/11/2001 MLM   CC-0445    REVISAO GERAL DE COMENTARIOS;
004800*                            PADRONIZADOS OS TEXTOS DO RELATORIO
004900*                            COM OS DEMAIS PROGRAMAS DA FAMILIA
005000*                            09.
005100*14/03/2002 RCT   CC-0448    INCLUIDA CONVERSAO PARA MAIUSCULAS
005200*                            DE ARTICULO, COMPONENTE E
005300*                            RESPECTIVOS LOTES ANTES DA VALIDACAO
005400*                            E DA ROLAGEM, A PEDIDO DA AUDITORIA
005500*                            DE SISTEMAS (EXTRATO DE ALGUNS
005600*                            FORNECEDORES VEM EM MINUSCULAS).
005700*                            REFORCADOS OS COMENTARIOS DE TODAS
005800*                            AS PASSADAS DA ROLAGEM E DA
005900*                            AGREGACAO POR ORDEM.
006000*****************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.    CALCP0350.
006300 AUTHOR.        A. RAFFUL.
006400 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
006500 DATE-WRITTEN.  06/11/1990.
006600 DATE-COMPILED.
006700 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200    C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500    SELECT FD-FABRIC-IN     ASSIGN TO FABRIC-IN
007600           ORGANIZATION IS LINE SEQUENTIAL
007700           FILE STATUS IS WS-FS-FABRIC-IN.
007800    SELECT FD-COSTES-FAB-OUT ASSIGN TO COSTES-FAB-OUT
007900           ORGANIZATION IS LINE SEQUENTIAL
008000           FILE STATUS IS WS-FS-COSTES-FAB-OUT.
008100    SELECT SD-ORDENACAO     ASSIGN TO WORKSORT.
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500*EXTRATO DE CONSUMOS DE FABRICACAO, JA CRUZADO COM CUSTO DE
008600*COMPONENTE NA ORIGEM - LAYOUT DETALHADO EM FABRIC.CPY.
008700 FD  FD-FABRIC-IN
008800    LABEL RECORDS ARE STANDARD
008900    RECORD CONTAINS 115 CHARACTERS.
009000 01  FD-REG-FABRIC-ENT            PIC X(115).
009100*
009200*EXTRATO DE SAIDA - CUSTO DE FABRICACAO JA AGREGADO POR ORDEM -
009300*LAYOUT DETALHADO EM COSFAB.CPY.
009400 FD  FD-COSTES-FAB-OUT
009500    LABEL RECORDS ARE STANDARD
009600    RECORD CONTAINS 65 CHARACTERS.
009700 01  FD-REG-COSTE-FAB-SAI         PIC X(65).
009800*
009900 SD  SD-ORDENACAO.
010000 01  SORT-REGISTRO.
010100*REGISTRO DE TRABALHO DO SORT - A CHAVE DE AGRUPAMENTO (DATA +
010200*ORDEM + ARTICULO + UNIDADES) E VISTA TAMBEM COMO UM CAMPO UNICO
010300*VIA REDEFINES, PARA COMPARACAO RAPIDA DE QUEBRA DE GRUPO.
010400    05  SRT-AREA-CHAVE.
010500        10  SRT-ID-ORDEN              PIC X(10).
010600        10  SRT-FECHA-FABRICACION     PIC X(10).
010700        10  SRT-ARTICULO              PIC X(10).
010800        10  SRT-UNIDADES-FABRICADAS   PIC S9(09)V9(02).
010900    05  SRT-CHAVE-AGRUPAMENTO REDEFINES SRT-AREA-CHAVE
011000                                      PIC X(41).
011100    05  SRT-CUSTO-LINHA               PIC S9(09)V9(04).
011200    05  FILLER                   PIC X(02).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 COPY FABRIC.CPY.
011700*
011800 COPY COSFAB.CPY.
011900*
012000 01  WS-AREA-STATUS.
012100*CHAVES DE STATUS DE ARQUIVO (FILE STATUS) DO EXTRATO
012200*DE ENTRADA E DO EXTRATO DE SAIDA.
012300    05  WS-FS-FABRIC-IN          PIC X(02).
012400        88  FS-FABRIC-IN-OK          VALUE "00".
012500        88  FS-FABRIC-IN-FIM          VALUE "10".
012600    05  WS-FS-COSTES-FAB-OUT     PIC X(02).
012700        88  FS-COSTES-FAB-OUT-OK     VALUE "00".
012800    05  FILLER                   PIC X(02).
012900*
013000 01  WS-FLAGS.
013100*SWITCHES DE CONTROLE DO PROGRAMA (FIM DE ARQUIVO, FIM DE SORT,
013200*ACHOU/NAO ACHOU, PAROU ROLAGEM, PRIMEIRA ORDEM DO GRUPO, ETC.).
013300    05  WS-FIM-FABRIC-IN         PIC X(01) VALUE "N".
013400        88  FLAG-FIM-FABRIC-IN       VALUE "S".
013500        88  FLAG-NAO-FIM-FABRIC-IN   VALUE "N".
013600    05  WS-FIM-SORT              PIC X(01) VALUE "N".
013700        88  FLAG-FIM-SORT            VALUE "S".
013800        88  FLAG-NAO-FIM-SORT        VALUE "N".
013900    05  WS-ACHOU-LINHA           PIC X(01) VALUE "N".
014000        88  FLAG-LINHA-ACHADA        VALUE "S".
014100        88  FLAG-LINHA-NAO-ACHADA    VALUE "N".
014200    05  WS-PAROU-ROLAGEM         PIC X(01) VALUE "N".
014300        88  FLAG-PAROU-ROLAGEM       VALUE "S".
014400    05  WS-PRIMEIRA-ORDEM        PIC X(01) VALUE "S".
014500        88  FLAG-PRIMEIRA-ORDEM      VALUE "S".
014600        88  FLAG-NAO-PRIMEIRA-ORDEM  VALUE "N".
014700    05  WS-TEM-PENDENTE-NA-SAIDA PIC X(01) VALUE "N".
014800        88  FLAG-TEM-PENDENTE-SAIDA  VALUE "S".
014900    05  FILLER                   PIC X(02).
015000*
015100 01  WS-CONTADORES.
015200*CONTADORES DE CONTROLE DO PROCESSAMENTO - USADOS NOS
015300*SUBTOTAIS DO RELATORIO FINAL E NO CONTROLE DAS
015400*PASSADAS DE ROLAGEM.
015500    05  WS-QTD-LIDOS             PIC 9(07) COMP.
015600    05  WS-QTD-REJ-LOTE-BRANCO   PIC 9(07) COMP.
015700    05  WS-QTD-REJ-INVALIDO      PIC 9(07) COMP.
015800    05  WS-QTD-CARREGADOS        PIC 9(07) COMP.
015900    05  WS-QTD-PENDENTE-INICIAL  PIC 9(07) COMP.
016000    05  WS-QTD-PRODUTO-COMPLETO  PIC 9(07) COMP.
016100    05  WS-QTD-PRODUTO-PENDENTE  PIC 9(07) COMP.
016200    05  WS-QTD-PENDENTE-ATUAL    PIC 9(07) COMP.
016300    05  WS-QTD-PENDENTE-ANTERIOR PIC 9(07) COMP.
016400    05  WS-QTD-COM-CUSTO         PIC 9(07) COMP.
016500    05  WS-QTD-ITERACAO          PIC 9(02) COMP.
016600    05  WS-QTD-ORDENS            PIC 9(07) COMP.
016700    05  WS-IDX-TAB               PIC 9(04) COMP.
016800    05  WS-IDX-TAB-2             PIC 9(04) COMP.
016900    05  WS-IDX-PROD              PIC 9(04) COMP.
017000    05  FILLER                   PIC X(02).
017100*
017200*TABELA 1 - LINHAS DE CONSUMO ACEITAS (LOTE PRESENTE, ARTICULO
017300*COMPONENTE VALIDOS). E AQUI QUE O CUSTO DO COMPONENTE
017400*SEMIELABORADO E ATUALIZADO A CADA PASSADA DA ROLAGEM DA
017500*ESTRUTURA.
017600 01  WS-AREA-FABRIC.
017700    05  WS-QTD-FABRIC            PIC 9(04) COMP.
017800    05  WS-TAB-FABRIC OCCURS 2000 TIMES INDEXED BY WS-IDX-FAB.
017900        10  TAB-ID-ORDEN              PIC X(10).
018000        10  TAB-FECHA-FABRICACION     PIC X(10).
018100        10  TAB-AREA-PRODUTO.
018200            15  TAB-ARTICULO              PIC X(10).
018300            15  TAB-LOTE-ARTICULO         PIC X(08).
018400        10  TAB-CHAVE-PRODUTO REDEFINES TAB-AREA-PRODUTO
018500                                      PIC X(18).
018600        10  TAB-UNIDADES-FABRICADAS   PIC S9(09)V9(02).
018700        10  TAB-COMPONENTE            PIC X(10).
018800        10  TAB-LOTE-COMPONENTE       PIC X(08).
018900        10  TAB-COSTE-SW              PIC X(01).
019000            88  TAB-COSTE-PRESENTE        VALUE "S".
019100            88  TAB-COSTE-AUSENTE         VALUE "N".
019200        10  TAB-COSTE-COMPONENTE-UN   PIC S9(09)V9(04).
019300        10  TAB-CONSUMO-UNITARIO      PIC S9(07)V9(04).
019400    05  FILLER                   PIC X(02).
019500*
019600*TABELA 2 - PRODUTOS (ARTICULO-LOTE) CALCULAVEIS NA PASSADA
019700*ATUAL, MONTADA EM ORDEM CRESCENTE DE ARTICULO-LOTE A CADA
019800*PASSADA (A ORDEM DE PROCESSAMENTO DEFINE QUAL CUSTO PREVALECE
019900*QUANDO O MESMO ARTICULO APARECE COMO COMPONENTE EM MAIS DE UM
020000*PRODUTO).
020100 01  WS-AREA-PRODUTO.
020200    05  WS-QTD-PRODUTO           PIC 9(04) COMP.
020300    05  WS-TAB-PRODUTO OCCURS 2000 TIMES INDEXED BY WS-IX-PROD.
020400        10  PROD-AREA-CHAVE.
020500            15  PROD-ARTICULO             PIC X(10).
020600            15  PROD-LOTE-ARTICULO        PIC X(08).
020700        10  PROD-CHAVE REDEFINES PROD-AREA-CHAVE
020800                                      PIC X(18).
020900        10  PROD-CUSTO-TOTAL          PIC S9(09)V9(04).
021000    05  FILLER                   PIC X(02).
021100*
021200*ACUMULADOR DE CUSTO DE UM PRODUTO - MANTIDO SEM ARREDONDAMENTO
021300*ATE O FECHAMENTO, PARA QUE O ARREDONDAMENTO FINAL SEJA UNICO
021400*(CONFORME PADRAO DE 4 CASAS DECIMAIS DO CAMPO DE CUSTO).
021500 01  WS-AREA-ACUMULADOR.
021600    05  WS-ACUM-CUSTO-PRODUTO    PIC S9(09)V9(08).
021700    05  FILLER                   PIC X(02).
021800*
021900*CAMPOS DE TRABALHO DA LINHA CORRENTE, USADOS NA LEITURA, NA
022000*VALIDACAO E NA AGREGACAO POR ORDEM.
022100 01  WS-AREA-TRABALHO.
022200    05  WS-CUSTO-LINHA-ATUAL     PIC S9(09)V9(08).
022300    05  WS-COSTE-TOTAL-ORDEM     PIC S9(11)V9(08).
022400    05  WS-DATA-MINIMA           PIC X(10) VALUE SPACES.
022500    05  WS-DATA-MAXIMA           PIC X(10) VALUE SPACES.
022600    05  FILLER                   PIC X(02).
022700*
022800*AREA DE COMPARACAO DO GRUPO ANTERIOR NA AGREGACAO POR ORDEM
022900*(QUEBRA DE CONTROLE SOBRE ORDEN-DATA-ARTICULO-UNIDADES).
023000 01  WS-AREA-GRUPO-ANTERIOR.
023100    05  WS-CHAVE-AGRUPAMENTO-ANT PIC X(41) VALUE SPACES.
023200    05  WS-ID-ORDEN-ANT          PIC X(10).
023300    05  WS-FECHA-FABRICACION-ANT PIC X(10).
023400    05  WS-ARTICULO-ANT          PIC X(10).
023500    05  WS-UNIDADES-FABRIC-ANT   PIC S9(09)V9(02).
023600    05  FILLER                   PIC X(02).
023700*
023800*AREAS DE CHAMADA PARA OS SERVICOS AUXILIARES
023900 01  WS-AREA-LKS-VALIDA.
024000    05  WS-LKS-VAL-FUNCAO        PIC X(01).
024100    05  WS-LKS-VAL-REGRA         PIC X(01).
024200    05  WS-LKS-VAL-CAMPO         PIC X(15).
024300    05  WS-LKS-VAL-VALOR         PIC X(15).
024400    05  WS-LKS-VAL-RETORNO       PIC 9(01).
024500    05  WS-LKS-VAL-QTD-INVALIDO  PIC 9(07).
024600    05  FILLER                   PIC X(02).
024700*
024800 01  WS-AREA-LKS-RELATORIO.
024900    05  WS-LKS-REL-FUNCAO        PIC X(01).
025000    05  WS-LKS-REL-NOME-DATASET  PIC X(20).
025100    05  WS-LKS-REL-QTD-LINHAS    PIC 9(07).
025200    05  WS-LKS-REL-QTD-COLUNAS   PIC 9(02).
025300    05  WS-LKS-REL-TEXTO         PIC X(60).
025400    05  FILLER                   PIC X(03).
025500*
025600*AREA DE CHAMADA PARA O SERVICO DE CHAVE COMPOSTA ARTICULO-LOTE
025700*(U5), USADA NO RELATORIO DE PRODUTOS PENDENTES DE CUSTO.
025800 01  WS-AREA-LKS-CHAVE.
025900    05  WS-LKS-CHAVE-PRIMEIRO    PIC X(15).
026000    05  WS-LKS-CHAVE-SEGUNDO     PIC X(15).
026100    05  WS-LKS-CHAVE-COMPOSTA    PIC X(34).
026200    05  WS-LKS-CHAVE-RETORNO     PIC 9(01).
026300    05  FILLER                   PIC X(02).
026400*
026500*AREA DE EDICAO NUMERICA (CONTADORES SAO COMP; O STRING EXIGE
026600*CAMPO EDITADO PARA MONTAR A LINHA DE TEXTO DO RELATORIO)
026700 01  WS-AREA-EDICAO.
026800    05  WS-ED-CONTADOR           PIC ZZZZZZ9.
026900    05  WS-ED-ITERACAO           PIC Z9.
027000    05  FILLER                   PIC X(02).
027100*
027200*****************************************************************
027300 PROCEDURE DIVISION.
027400*****************************************************************
027500 MAIN-PROCEDURE.
027600*ESTRUTURA GERAL DO PROGRAMA - INICIALIZA, PROCESSA TODO O
027700*EXTRATO E ENCERRA, FECHANDO OS ARQUIVOS.
027800*
027900    PERFORM P100-INICIALIZA THRU P100-FIM.
028000    PERFORM P300-PROCESSA   THRU P300-FIM.
028100    PERFORM P900-FIM.
028200 P100-INICIALIZA.
028300*INICIALIZACAO GERAL DO PROGRAMA - ZERA OS CONTADORES
028400*DE CONTROLE, ABRE OS ARQUIVOS DE ENTRADA E SAIDA E
028500*ACIONA O MODULO DE VALIDACAO (CALCP0920 - U6) EM MODO
028600*DE RECARGA DE REGRAS.
028700*
028800    MOVE ZERO TO WS-QTD-LIDOS.
028900*ZERA TODOS OS CONTADORES DE CONTROLE ANTES DE INICIAR A LEITURA.
029000    MOVE ZERO TO WS-QTD-REJ-LOTE-BRANCO.
029100    MOVE ZERO TO WS-QTD-REJ-INVALIDO.
029200    MOVE ZERO TO WS-QTD-FABRIC.
029300    MOVE ZERO TO WS-QTD-PRODUTO.
029400    MOVE ZERO TO WS-QTD-ORDENS.
029500    MOVE ZERO TO WS-QTD-ITERACAO.
029600*
029700    PERFORM P105-ABRE-ENTRADA THRU P105-FIM.
029800    PERFORM P110-ABRE-SAIDA   THRU P110-FIM.
029900*
030000    MOVE "R"                 TO WS-LKS-VAL-FUNCAO.
030100    CALL "CALCP0920"         USING WS-AREA-LKS-VALIDA.
030200*
030300 P100-FIM.
030400*
030500 P105-ABRE-ENTRADA.
030600*ABRE O EXTRATO DE CONSUMOS DE FABRICACAO (FABRIC-IN) - ABORTA O
030700*PROCESSAMENTO SE O ARQUIVO NAO PUDER SER ABERTO.
030800*(FS DIFERENTE DE 00 - VER WS-FS-FABRIC-IN).
030900*
031000    OPEN INPUT FD-FABRIC-IN.
031100*SE A ABERTURA FALHAR, O PROGRAMA E ENCERRADO SEM PROCESSAR NADA.
031200*
031300    IF NOT FS-FABRIC-IN-OK
031400        DISPLAY "CALCP0350 - ERRO AO ABRIR FABRIC-IN - FS="
031500                WS-FS-FABRIC-IN
031600        PERFORM P990-ABORTA THRU P990-FIM
031700    END-IF.
031800*
031900 P105-FIM.
032000*
032100 P110-ABRE-SAIDA.
032200*ABRE O EXTRATO DE CUSTO POR ORDEM DE FABRICACAO
032300*(COSTES-FAB-OUT) - ABORTA O PROCESSAMENTO SE O
032400*ARQUIVO NAO PUDER SER ABERTO.
032500*(FS DIFERENTE DE 00 - VER WS-FS-COSTES-FAB-OUT).
032600*
032700    OPEN OUTPUT FD-COSTES-FAB-OUT.
032800*O EXTRATO DE SAIDA E SEMPRE RECRIADO NESTA EXECUCAO.
032900*
033000    IF NOT FS-COSTES-FAB-OUT-OK
033100        DISPLAY "CALCP0350 - ERRO AO ABRIR COSTES-FAB-OUT - FS="
033200                WS-FS-COSTES-FAB-OUT
033300        PERFORM P990-ABORTA THRU P990-FIM
033400    END-IF.
033500*
033600 P110-FIM.
033700*
033800 P300-PROCESSA.
033900*LACO PRINCIPAL - LE E SELECIONA TODAS AS LINHAS DO EXTRATO, E EM
034000*SEGUIDA EXECUTA AS PASSADAS DE ROLAGEM DE CUSTO (PASSO 1 A 3), A
034100*AGREGACAO POR ORDEM (PASSO 4) E O RELATORIO FINAL DE EXECUCAO.
034200*
034300    PERFORM P120-LE-ENTRADA THRU P120-FIM.
034400*
034500    PERFORM P301-LACO-PROCESSA THRU P301-FIM
034600            UNTIL FLAG-FIM-FABRIC-IN.
034700*
034800    MOVE "FABRICACOES"           TO WS-LKS-REL-NOME-DATASET.
034900    MOVE WS-QTD-LIDOS            TO WS-LKS-REL-QTD-LINHAS.
035000    MOVE 10                      TO WS-LKS-REL-QTD-COLUNAS.
035100    MOVE "I"                     TO WS-LKS-REL-FUNCAO.
035200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
035300*
035400    PERFORM P340-INICIALIZA-FLAGS THRU P340-FIM.
035500    PERFORM P345-RESUMO-INICIAL   THRU P345-FIM.
035600    PERFORM P400-ROLAGEM-CUSTO    THRU P400-FIM.
035700    PERFORM P450-RESUMO-FINAL     THRU P450-FIM.
035800    PERFORM P600-AGREGA-ORDENS    THRU P600-FIM.
035900    PERFORM P700-RELATORIO        THRU P700-FIM.
036000*
036100 P300-FIM.
036200 P301-LACO-PROCESSA.
036300*CORPO DO LACO DE LEITURA - SELECIONA OS CAMPOS DA LINHA ATUAL E
036400*LE A PROXIMA LINHA DO EXTRATO.
036500*
036600     PERFORM P310-SELECIONA-CAMPOS THRU P310-FIM
036700     PERFORM P120-LE-ENTRADA       THRU P120-FIM.
036800*
036900 P301-FIM.
037000*
037100*
037200 P120-LE-ENTRADA.
037300*LE UMA LINHA DO EXTRATO DE CONSUMOS E CONTA O TOTAL DE REGISTROS
037400*LIDOS PARA O RELATORIO FINAL.
037500*
037600    READ FD-FABRIC-IN INTO REG-FABRICACAO-ENTRADA
037700        AT END
037800            SET FLAG-FIM-FABRIC-IN TO TRUE
037900        NOT AT END
038000            ADD 1 TO WS-QTD-LIDOS
038100    END-READ.
038200*
038300 P120-FIM.
038400*
038500 P310-SELECIONA-CAMPOS.
038600*
038700*R-GEN-1 - UNIFORMIZA A CAIXA DO ARTIGO E DO COMPONENTE (E DE
038800*SEUS LOTES) PARA MAIUSCULAS ANTES DA VALIDACAO E DA ROLAGEM,
038900*PARA QUE O EXTRATO DE CONSUMOS NAO DEPENDA DA CAIXA DE ORIGEM.
039000    INSPECT ENT-ARTICULO        CONVERTING
039100        "abcdefghijklmnopqrstuvwxyz" TO
039200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039300    INSPECT ENT-LOTE-ARTICULO   CONVERTING
039400        "abcdefghijklmnopqrstuvwxyz" TO
039500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039600    INSPECT ENT-COMPONENTE      CONVERTING
039700        "abcdefghijklmnopqrstuvwxyz" TO
039800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039900    INSPECT ENT-LOTE-COMPONENTE CONVERTING
040000        "abcdefghijklmnopqrstuvwxyz" TO
040100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040200*
040300    IF ENT-LOTE-ARTICULO = SPACES
040400       OR ENT-LOTE-COMPONENTE = SPACES
040500        ADD 1 TO WS-QTD-REJ-LOTE-BRANCO
040600    ELSE
040700        PERFORM P320-VALIDA-CAMPOS THRU P320-FIM
040800    END-IF.
040900*
041000 P310-FIM.
041100*
041200 P320-VALIDA-CAMPOS.
041300*
041400    MOVE "V"                    TO WS-LKS-VAL-FUNCAO.
041500*VALIDA ARTICULO E COMPONENTE VIA CALCP0920 (U6) - SO GRAVA A
041600*LINHA NA TABELA 1 SE AMBOS OS CODIGOS FOREM VALIDOS.
041700    MOVE "1"                    TO WS-LKS-VAL-REGRA.
041800    MOVE "ARTICULO"             TO WS-LKS-VAL-CAMPO.
041900    MOVE ENT-ARTICULO           TO WS-LKS-VAL-VALOR.
042000    CALL "CALCP0920"            USING WS-AREA-LKS-VALIDA.
042100*
042200    IF WS-LKS-VAL-RETORNO = 0
042300        MOVE "V"                    TO WS-LKS-VAL-FUNCAO
042400        MOVE "1"                    TO WS-LKS-VAL-REGRA
042500        MOVE "COMPONENTE"           TO WS-LKS-VAL-CAMPO
042600        MOVE ENT-COMPONENTE         TO WS-LKS-VAL-VALOR
042700            CALL "CALCP0920"            USING WS-AREA-LKS-VALIDA
042800    END-IF.
042900*
043000    IF WS-LKS-VAL-RETORNO = 0
043100        ADD 1                       TO WS-QTD-FABRIC
043200        MOVE ENT-ID-ORDEN
043300            TO TAB-ID-ORDEN(WS-QTD-FABRIC)
043400        MOVE ENT-FECHA-FABRICACION
043500            TO TAB-FECHA-FABRICACION(WS-QTD-FABRIC)
043600        MOVE ENT-ARTICULO
043700            TO TAB-ARTICULO(WS-QTD-FABRIC)
043800        MOVE ENT-LOTE-ARTICULO
043900            TO TAB-LOTE-ARTICULO(WS-QTD-FABRIC)
044000        MOVE ENT-UNIDADES-FABRICADAS
044100            TO TAB-UNIDADES-FABRICADAS(WS-QTD-FABRIC)
044200        MOVE ENT-COMPONENTE
044300            TO TAB-COMPONENTE(WS-QTD-FABRIC)
044400        MOVE ENT-LOTE-COMPONENTE
044500            TO TAB-LOTE-COMPONENTE(WS-QTD-FABRIC)
044600        MOVE ENT-COSTE-COMPONENTE-SW
044700            TO TAB-COSTE-SW(WS-QTD-FABRIC)
044800        MOVE ENT-COSTE-COMPONENTE-UN
044900            TO TAB-COSTE-COMPONENTE-UN(WS-QTD-FABRIC)
045000        MOVE ENT-CONSUMO-UNITARIO
045100            TO TAB-CONSUMO-UNITARIO(WS-QTD-FABRIC)
045200    ELSE
045300        ADD 1 TO WS-QTD-REJ-INVALIDO
045400    END-IF.
045500*
045600 P320-FIM.
045700*
045800*PASSO 1 DA ESPECIFICACAO DE ROLAGEM - O SINALIZADOR DE CUSTO JA
045900*CALCULADO E TIRADO DIRETO DO INDICADOR S/N QUE JA VEM NO EXTRATO
046000*(O INDICADOR E MONTADO LA NA ORIGEM COM BASE NO PREFIXO SEM DO
046100*COMPONENTE - AQUI SO SE CONTAM OS PENDENTES).
046200 P340-INICIALIZA-FLAGS.
046300*
046400    MOVE ZERO TO WS-QTD-PENDENTE-INICIAL.
046500*A CONTAGEM INICIAL E SO INFORMATIVA - NAO PARTICIPA
046600*DA DECISAO DE PARADA DA ROLAGEM.
046700*
046800    PERFORM P341-LACO-INICIALIZA-FLAGS THRU P341-FIM
046900            VARYING WS-IDX-FAB FROM 1 BY 1
047000            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
047100*
047200 P340-FIM.
047300 P341-LACO-INICIALIZA-FLAGS.
047400*CONTA, NA CARGA INICIAL, QUANTAS LINHAS DA TABELA 1 AINDA ESTAO
047500*SEM CUSTO DE COMPONENTE.
047600*
047700     IF TAB-COSTE-AUSENTE(WS-IDX-FAB)
047800        ADD 1 TO WS-QTD-PENDENTE-INICIAL
047900     END-IF.
048000*
048100 P341-FIM.
048200*
048300*
048400 P345-RESUMO-INICIAL.
048500*
048600    MOVE WS-QTD-PENDENTE-INICIAL TO WS-ED-CONTADOR.
048700    STRING "PENDENTES DE CUSTO NA CARGA INICIAL (COMPONENTES
048800           DELIMITED BY SIZE
048900           "...): "              DELIMITED BY SIZE
049000           WS-ED-CONTADOR        DELIMITED BY SIZE
049100           INTO WS-LKS-REL-TEXTO.
049200    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
049300    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
049400*
049500    PERFORM P346-CONTA-PRODUTOS THRU P346-FIM.
049600*
049700    MOVE WS-QTD-PRODUTO-COMPLETO TO WS-ED-CONTADOR.
049800    STRING "ARTICULOS JA COMPLETAMENTE CALCULADOS NA CARGA: "
049900           DELIMITED BY SIZE
050000           WS-ED-CONTADOR        DELIMITED BY SIZE
050100           INTO WS-LKS-REL-TEXTO.
050200    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
050300    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
050400*
050500    MOVE WS-QTD-PRODUTO-PENDENTE TO WS-ED-CONTADOR.
050600    STRING "ARTICULOS COM ALGUMA LINHA PENDENTE NA CARGA: "
050700           DELIMITED BY SIZE
050800           WS-ED-CONTADOR        DELIMITED BY SIZE
050900           INTO WS-LKS-REL-TEXTO.
051000    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
051100    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
051200*
051300 P345-FIM.
051400*
051500*CONTA, POR ARTICULO (PRODUTO), SE TODAS AS SUAS LINHAS DE
051600*COMPONENTE JA TEM CUSTO OU SE HA AO MENOS UMA PENDENTE - USA A
051700*TABELA 2 SO COMO AREA DE TRABALHO TEMPORARIA, UM ARTICULO
051800*ENTRADA (SEM DISTINGUIR LOTE, DIFERENTE DO USO NA ROLAGEM).
051900 P346-CONTA-PRODUTOS.
052000*
052100    MOVE ZERO TO WS-QTD-PRODUTO.
052200    MOVE ZERO TO WS-QTD-PRODUTO-COMPLETO.
052300    MOVE ZERO TO WS-QTD-PRODUTO-PENDENTE.
052400*
052500    PERFORM P348-LACO-CONTA-PRODUTOS-2 THRU P348-FIM
052600            VARYING WS-IDX-FAB FROM 1 BY 1
052700            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
052800*
052900    PERFORM P349-LACO-CONTA-PRODUTOS-3 THRU P349-FIM
053000            VARYING WS-IX-PROD FROM 1 BY 1
053100            UNTIL WS-IX-PROD > WS-QTD-PRODUTO.
053200*
053300    MOVE ZERO TO WS-QTD-PRODUTO.
053400*
053500 P346-FIM.
053600 P349-LACO-CONTA-PRODUTOS-3.
053700*CLASSIFICA CADA ARTICULO DA TABELA 2 DE TRABALHO EM COMPLETO OU
053800*PENDENTE, PARA O RESUMO INICIAL DO RELATORIO.
053900*
054000     IF PROD-CUSTO-TOTAL(WS-IX-PROD) = ZERO
054100        ADD 1 TO WS-QTD-PRODUTO-PENDENTE
054200     ELSE
054300        ADD 1 TO WS-QTD-PRODUTO-COMPLETO
054400     END-IF.
054500*
054600 P349-FIM.
054700*
054800 P348-LACO-CONTA-PRODUTOS-2.
054900*PARA CADA LINHA DA TABELA 1, PROCURA O ARTICULO NA TABELA 2 DE
055000*TRABALHO E, SE FOR A PRIMEIRA OCORRENCIA, REGISTRA-O COM SEU
055100*CUSTO PRESENTE OU AUSENTE.
055200*
055300     SET FLAG-LINHA-NAO-ACHADA TO TRUE
055400     PERFORM P347-LACO-CONTA-PRODUTOS THRU P347-FIM
055500            VARYING WS-IX-PROD FROM 1 BY 1
055600            UNTIL WS-IX-PROD > WS-QTD-PRODUTO
055700               OR FLAG-LINHA-ACHADA.
055800     IF FLAG-LINHA-NAO-ACHADA
055900        ADD 1 TO WS-QTD-PRODUTO
056000        MOVE TAB-ARTICULO(WS-IDX-FAB)
056100            TO PROD-ARTICULO(WS-QTD-PRODUTO)
056200        MOVE SPACES TO PROD-LOTE-ARTICULO(WS-QTD-PRODUTO)
056300        IF TAB-COSTE-PRESENTE(WS-IDX-FAB)
056400            MOVE 1 TO PROD-CUSTO-TOTAL(WS-QTD-PRODUTO)
056500        ELSE
056600            MOVE ZERO TO PROD-CUSTO-TOTAL(WS-QTD-PRODUTO)
056700        END-IF
056800     END-IF.
056900*
057000 P348-FIM.
057100*
057200 P347-LACO-CONTA-PRODUTOS.
057300*COMPARA O ARTICULO DA LINHA ATUAL COM O ARTICULO JA
057400*REGISTRADO NA TABELA 2 DE TRABALHO - SE BATER, MARCA
057500*A LINHA COMO ACHADA.
057600*
057700        IF PROD-ARTICULO(WS-IX-PROD)
057800                = TAB-ARTICULO(WS-IDX-FAB)
057900            SET FLAG-LINHA-ACHADA TO TRUE
058000            IF TAB-COSTE-AUSENTE(WS-IDX-FAB)
058100                MOVE ZERO TO PROD-CUSTO-TOTAL(WS-IX-PROD)
058200            END-IF
058300        END-IF.
058400*
058500 P347-FIM.
058600*
058700*
058800*PASSO 2 DA ESPECIFICACAO - ATE 6 PASSADAS DE ROLAGEM DE
058900*ESTRUTURA. PARA EM 0 PENDENTE OU QUANDO UMA PASSADA NAO REDUZ O
059000*PENDENTE.
059100 P400-ROLAGEM-CUSTO.
059200*
059300    MOVE 99999 TO WS-QTD-PENDENTE-ANTERIOR.
059400*VALOR ALTO O SUFICIENTE PARA GARANTIR QUE A PRIMEIRA PASSADA
059500*SEMPRE SEJA CONSIDERADA COM PROGRESSO.
059600*
059700    PERFORM P401-LACO-ROLAGEM-CUSTO THRU P401-FIM
059800            VARYING WS-QTD-ITERACAO FROM 1 BY 1
059900            UNTIL WS-QTD-ITERACAO > 6
060000               OR FLAG-PAROU-ROLAGEM.
060100*
060200 P400-FIM.
060300 P401-LACO-ROLAGEM-CUSTO.
060400*CORPO DE UMA PASSADA DE ROLAGEM - CONTA OS PENDENTES, E SE AINDA
060500*HOUVER PENDENTE E A ROLAGEM NAO TIVER PARADO, MONTA OS PRODUTOS
060600*CALCULAVEIS DA PASSADA E CALCULA SEU CUSTO.
060700*
060800     PERFORM P410-CONTA-PENDENTES THRU P410-FIM
060900     IF NOT FLAG-PAROU-ROLAGEM
061000        PERFORM P420-MONTA-PRODUTOS  THRU P420-FIM
061100        PERFORM P430-CALCULA-PRODUTOS THRU P430-FIM
061200        MOVE WS-QTD-PENDENTE-ATUAL
061300            TO WS-QTD-PENDENTE-ANTERIOR
061400     END-IF.
061500*
061600 P401-FIM.
061700*
061800*
061900 P410-CONTA-PENDENTES.
062000*
062100    MOVE ZERO TO WS-QTD-PENDENTE-ATUAL.
062200*
062300    PERFORM P411-LACO-CONTA-PENDENTES THRU P411-FIM
062400            VARYING WS-IDX-FAB FROM 1 BY 1
062500            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
062600*
062700    MOVE WS-QTD-ITERACAO         TO WS-ED-ITERACAO.
062800    MOVE WS-QTD-PENDENTE-ATUAL   TO WS-ED-CONTADOR.
062900    STRING "ROLAGEM - PASSADA "  DELIMITED BY SIZE
063000           WS-ED-ITERACAO        DELIMITED BY SIZE
063100           " - PENDENTES: "      DELIMITED BY SIZE
063200           WS-ED-CONTADOR        DELIMITED BY SIZE
063300           INTO WS-LKS-REL-TEXTO.
063400    PERFORM P440-PASSO THRU P440-FIM.
063500*
063600    IF WS-QTD-PENDENTE-ATUAL = ZERO
063700        SET FLAG-PAROU-ROLAGEM TO TRUE
063800        MOVE "ROLAGEM - ENCERRADA - TODOS OS CUSTOS CALCULADOS"
063900            TO WS-LKS-REL-TEXTO
064000        MOVE "L"                 TO WS-LKS-REL-FUNCAO
064100        CALL "CALCP0900"         USING WS-AREA-LKS-RELATORIO
064200    ELSE
064300        IF WS-QTD-PENDENTE-ATUAL NOT < WS-QTD-PENDENTE-ANTERIOR
064400            SET FLAG-PAROU-ROLAGEM TO TRUE
064500            MOVE "ROLAGEM - ENCERRADA - SEM PROGRESSO NA PASSADA"
064600                TO WS-LKS-REL-TEXTO
064700            MOVE "L"             TO WS-LKS-REL-FUNCAO
064800            CALL "CALCP0900"     USING WS-AREA-LKS-RELATORIO
064900        END-IF
065000    END-IF.
065100*
065200 P410-FIM.
065300 P411-LACO-CONTA-PENDENTES.
065400*CONTA QUANTAS LINHAS DA TABELA 1 AINDA ESTAO SEM CUSTO DE
065500*COMPONENTE NESTA PASSADA.
065600*
065700     IF TAB-COSTE-AUSENTE(WS-IDX-FAB)
065800        ADD 1 TO WS-QTD-PENDENTE-ATUAL
065900     END-IF.
066000*
066100 P411-FIM.
066200*
066300*
066400*MONTA A TABELA 2 COM OS PRODUTOS (ARTICULO-LOTE) CALCULAVEIS
066500*NESTA PASSADA - TODAS AS LINHAS DO PRODUTO COM CUSTO PRESENTE -
066600*EM ORDEM CRESCENTE DE CHAVE ARTICULO-LOTE (INSERCAO ORDENADA),
066700*PARA REPRODUZIR A ORDEM DE PROCESSAMENTO DA ROTINA DE ORIGEM.
066800 P420-MONTA-PRODUTOS.
066900*
067000    MOVE ZERO TO WS-QTD-PRODUTO.
067100*
067200    PERFORM P424-LACO-MONTA-PRODUTOS THRU P424-FIM
067300            VARYING WS-IDX-FAB FROM 1 BY 1
067400            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
067500*
067600 P420-FIM.
067700 P424-LACO-MONTA-PRODUTOS.
067800*PARA CADA LINHA DA TABELA 1, VERIFICA SE O PRODUTO
067900*(ARTICULO-LOTE) JA FOI INSERIDO NA TABELA 2 DESTA
068000*PASSADA.
068100*
068200     PERFORM P421-VERIFICA-PRODUTO THRU P421-FIM.
068300*
068400 P424-FIM.
068500*
068600*
068700 P421-VERIFICA-PRODUTO.
068800*
068900    SET FLAG-LINHA-NAO-ACHADA TO TRUE.
069000*
069100    PERFORM P425-LACO-VERIFICA-PRODUTO THRU P425-FIM
069200            VARYING WS-IX-PROD FROM 1 BY 1
069300            UNTIL WS-IX-PROD > WS-QTD-PRODUTO
069400               OR FLAG-LINHA-ACHADA.
069500*
069600    IF FLAG-LINHA-NAO-ACHADA
069700        PERFORM P422-PRODUTO-CALCULAVEL THRU P422-FIM
069800        IF WS-ACHOU-LINHA = "C"
069900            PERFORM P423-INSERE-PRODUTO THRU P423-FIM
070000        END-IF
070100    END-IF.
070200*
070300 P421-FIM.
070400 P425-LACO-VERIFICA-PRODUTO.
070500*COMPARA A CHAVE ARTICULO-LOTE DA LINHA ATUAL COM CADA ENTRADA JA
070600*MONTADA NA TABELA 2 DESTA PASSADA.
070700*
070800     IF PROD-CHAVE(WS-IX-PROD) = TAB-CHAVE-PRODUTO(WS-IDX-FAB)
070900        SET FLAG-LINHA-ACHADA TO TRUE
071000     END-IF.
071100*
071200 P425-FIM.
071300*
071400*
071500*VERIFICA SE TODAS AS LINHAS DO MESMO ARTICULO-LOTE DE
071600*WS-IDX-FAB TEM CUSTO PRESENTE - DEVOLVE "C" EM WS-ACHOU-LINHA
071700*QUANDO O PRODUTO E CALCULAVEL NESTA PASSADA.
071800 P422-PRODUTO-CALCULAVEL.
071900*
072000    MOVE "C" TO WS-ACHOU-LINHA.
072100*
072200    PERFORM P426-LACO-PRODUTO-CALCULAVEL THRU P426-FIM
072300            VARYING WS-IDX-TAB-2 FROM 1 BY 1
072400            UNTIL WS-IDX-TAB-2 > WS-QTD-FABRIC.
072500*
072600 P422-FIM.
072700 P426-LACO-PRODUTO-CALCULAVEL.
072800*PERCORRE TODA A TABELA 1 PROCURANDO OUTRA LINHA DO MESMO PRODUTO
072900*QUE AINDA ESTEJA SEM CUSTO - SE ACHAR, O PRODUTO NAO
073000*E CALCULAVEL NESTA PASSADA.
073100*
073200     IF TAB-CHAVE-PRODUTO(WS-IDX-TAB-2)
073300            = TAB-CHAVE-PRODUTO(WS-IDX-FAB)
073400       AND TAB-COSTE-AUSENTE(WS-IDX-TAB-2)
073500        MOVE "N" TO WS-ACHOU-LINHA
073600     END-IF.
073700*
073800 P426-FIM.
073900*
074000*
074100*INSERE O PRODUTO CALCULAVEL NA TABELA 2 EM ORDEM CRESCENTE DE
074200*CHAVE ARTICULO-LOTE, ABRINDO ESPACO PARA A NOVA ENTRADA QUANDO
074300*NECESSARIO.
074400 P423-INSERE-PRODUTO.
074500*
074600    MOVE ZERO TO WS-IX-PROD.
074700    SET FLAG-LINHA-NAO-ACHADA TO TRUE.
074800*
074900    PERFORM P427-LACO-INSERE-PRODUTO THRU P427-FIM
075000            VARYING WS-IDX-PROD FROM 1 BY 1
075100            UNTIL WS-IDX-PROD > WS-QTD-PRODUTO
075200               OR FLAG-LINHA-ACHADA.
075300*
075400    IF FLAG-LINHA-NAO-ACHADA
075500        MOVE WS-QTD-PRODUTO TO WS-IX-PROD
075600        ADD 1 TO WS-IX-PROD
075700    ELSE
075800        PERFORM P428-LACO-INSERE-PRODUTO-2 THRU P428-FIM
075900                VARYING WS-IDX-PROD FROM WS-QTD-PRODUTO BY -1
076000                UNTIL WS-IDX-PROD < WS-IX-PROD.
076100    END-IF.
076200*
076300    ADD 1 TO WS-QTD-PRODUTO.
076400    MOVE TAB-ARTICULO(WS-IDX-FAB)
076500        TO PROD-ARTICULO(WS-IX-PROD).
076600    MOVE TAB-LOTE-ARTICULO(WS-IDX-FAB)
076700        TO PROD-LOTE-ARTICULO(WS-IX-PROD).
076800    MOVE ZERO TO PROD-CUSTO-TOTAL(WS-IX-PROD).
076900*
077000 P423-FIM.
077100 P428-LACO-INSERE-PRODUTO-2.
077200*DESLOCA AS ENTRADAS DA TABELA 2 UMA POSICAO PARA A
077300*FRENTE, ABRINDO ESPACO PARA A INSERCAO ORDENADA DO
077400*NOVO PRODUTO.
077500*
077600        MOVE WS-TAB-PRODUTO(WS-IDX-PROD)
077700            TO WS-TAB-PRODUTO(WS-IDX-PROD + 1).
077800*
077900 P428-FIM.
078000*
078100 P427-LACO-INSERE-PRODUTO.
078200*PROCURA A POSICAO DE INSERCAO ORDENADA NA TABELA 2 PARA O NOVO
078300*PRODUTO, COMPARANDO CHAVES ARTICULO-LOTE.
078400*
078500     IF TAB-CHAVE-PRODUTO(WS-IDX-FAB)
078600            < PROD-CHAVE(WS-IDX-PROD)
078700        SET FLAG-LINHA-ACHADA TO TRUE
078800        MOVE WS-IDX-PROD TO WS-IX-PROD
078900     END-IF.
079000*
079100 P427-FIM.
079200*
079300*
079400*PASSO 2C/2D DA ESPECIFICACAO - PARA CADA PRODUTO CALCULAVEL, NA
079500*ORDEM CRESCENTE MONTADA EM P420, SOMA O CUSTO DAS SUAS LINHAS DE
079600*COMPONENTE E PROPAGA O RESULTADO PARA TODA LINHA ONDE O ARTICULO
079700*DO PRODUTO APARECA COMO COMPONENTE (QUALQUER LOTE) - O ULTIMO
079800*PRODUTO DA ORDEM CRESCENTE A TOCAR O MESMO COMPONENTE PREVALECE.
079900 P430-CALCULA-PRODUTOS.
080000*
080100    PERFORM P433-LACO-CALCULA-PRODUTOS THRU P433-FIM
080200            VARYING WS-IX-PROD FROM 1 BY 1
080300            UNTIL WS-IX-PROD > WS-QTD-PRODUTO.
080400*
080500 P430-FIM.
080600 P433-LACO-CALCULA-PRODUTOS.
080700*PARA CADA PRODUTO MONTADO NESTA PASSADA, SOMA O CUSTO DAS SUAS
080800*LINHAS DE COMPONENTE E PROPAGA O RESULTADO PARA AS LINHAS ONDE O
080900*PRODUTO APARECE COMO COMPONENTE.
081000*
081100     PERFORM P431-SOMA-CUSTO-PRODUTO THRU P431-FIM
081200     PERFORM P432-PROPAGA-CUSTO      THRU P432-FIM.
081300*
081400 P433-FIM.
081500*
081600*
081700 P431-SOMA-CUSTO-PRODUTO.
081800*
081900    MOVE ZERO TO WS-ACUM-CUSTO-PRODUTO.
082000*
082100    PERFORM P434-LACO-SOMA-CUSTO-PRODUTO THRU P434-FIM
082200            VARYING WS-IDX-FAB FROM 1 BY 1
082300            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
082400*
082500    COMPUTE PROD-CUSTO-TOTAL(WS-IX-PROD) ROUNDED =
082600            WS-ACUM-CUSTO-PRODUTO.
082700*
082800 P431-FIM.
082900 P434-LACO-SOMA-CUSTO-PRODUTO.
083000*ACUMULA O CUSTO DE CADA LINHA DO PRODUTO ATUAL (CONSUMO UNITARIO
083100*VEZES CUSTO UNITARIO DO COMPONENTE).
083200*
083300     IF TAB-CHAVE-PRODUTO(WS-IDX-FAB) = PROD-CHAVE(WS-IX-PROD)
083400        COMPUTE WS-ACUM-CUSTO-PRODUTO =
083500            WS-ACUM-CUSTO-PRODUTO +
083600            (TAB-CONSUMO-UNITARIO(WS-IDX-FAB) *
083700             TAB-COSTE-COMPONENTE-UN(WS-IDX-FAB))
083800     END-IF.
083900*
084000 P434-FIM.
084100*
084200*
084300 P432-PROPAGA-CUSTO.
084400*
084500    PERFORM P435-LACO-PROPAGA-CUSTO THRU P435-FIM
084600            VARYING WS-IDX-FAB FROM 1 BY 1
084700            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
084800*
084900 P432-FIM.
085000 P435-LACO-PROPAGA-CUSTO.
085100*PROPAGA O CUSTO TOTAL DO PRODUTO CALCULADO PARA TODA LINHA DA
085200*TABELA 1 ONDE O PRODUTO APARECE COMO COMPONENTE, MARCANDO-A COMO
085300*CUSTO PRESENTE.
085400*
085500     IF TAB-COMPONENTE(WS-IDX-FAB) = PROD-ARTICULO(WS-IX-PROD)
085600        MOVE PROD-CUSTO-TOTAL(WS-IX-PROD)
085700            TO TAB-COSTE-COMPONENTE-UN(WS-IDX-FAB)
085800        SET TAB-COSTE-PRESENTE(WS-IDX-FAB) TO TRUE
085900     END-IF.
086000*
086100 P435-FIM.
086200*
086300*
086400 P440-PASSO.
086500*ACIONA O CONTROLE DE QUEBRA DE PAGINA DO RELATORIO (CALCP0900 -
086600*U7) APOS CADA LINHA DE RESUMO DE PASSADA.
086700*
086800    MOVE "P"                     TO WS-LKS-REL-FUNCAO.
086900    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
087000*
087100 P440-FIM.
087200*
087300*PASSO 3 DA ESPECIFICACAO - RESUMO FINAL DE REGISTROS COM E SEM
087400*CUSTO APOS A ROLAGEM.
087500 P450-RESUMO-FINAL.
087600*
087700    MOVE ZERO TO WS-QTD-COM-CUSTO.
087800*
087900    PERFORM P451-LACO-RESUMO-FINAL THRU P451-FIM
088000            VARYING WS-IDX-FAB FROM 1 BY 1
088100            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
088200*
088300    MOVE WS-QTD-FABRIC           TO WS-ED-CONTADOR.
088400    STRING "TOTAL DE LINHAS DE CONSUMO APOS A LIMPEZA: "
088500           DELIMITED BY SIZE
088600           WS-ED-CONTADOR        DELIMITED BY SIZE
088700           INTO WS-LKS-REL-TEXTO.
088800    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
088900    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
089000*
089100    COMPUTE WS-QTD-PENDENTE-ATUAL =
089200            WS-QTD-FABRIC - WS-QTD-COM-CUSTO.
089300    MOVE WS-QTD-PENDENTE-ATUAL   TO WS-ED-CONTADOR.
089400    STRING "LINHAS SEM CUSTO AO FINAL DA ROLAGEM: "
089500           DELIMITED BY SIZE
089600           WS-ED-CONTADOR        DELIMITED BY SIZE
089700           INTO WS-LKS-REL-TEXTO.
089800    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
089900    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
090000*
090100    MOVE WS-QTD-COM-CUSTO        TO WS-ED-CONTADOR.
090200    STRING "LINHAS COM CUSTO AO FINAL DA ROLAGEM: "
090300           DELIMITED BY SIZE
090400           WS-ED-CONTADOR        DELIMITED BY SIZE
090500           INTO WS-LKS-REL-TEXTO.
090600    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
090700    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
090800*
090900    IF WS-QTD-PENDENTE-ATUAL > ZERO
091000        SET FLAG-TEM-PENDENTE-SAIDA TO TRUE
091100        MOVE "ATENCAO - HA LINHA SEM CUSTO - ORDEM AFETADA
091200            TO WS-LKS-REL-TEXTO
091300        MOVE "L"                 TO WS-LKS-REL-FUNCAO
091400        CALL "CALCP0900"         USING WS-AREA-LKS-RELATORIO
091500        PERFORM P455-LISTA-PENDENTES THRU P455-FIM
091600    END-IF.
091700*
091800 P450-FIM.
091900 P451-LACO-RESUMO-FINAL.
092000*CONTA, APOS A ROLAGEM, QUANTAS LINHAS DA TABELA 1 FICARAM COM
092100*CUSTO PRESENTE.
092200*
092300     IF TAB-COSTE-PRESENTE(WS-IDX-FAB)
092400        ADD 1 TO WS-QTD-COM-CUSTO
092500     END-IF.
092600*
092700 P451-FIM.
092800*
092900*
093000*PASSO EXTRA - IDENTIFICA OS PRODUTOS (ARTICULO-LOTE) QUE AINDA
093100*FICARAM SEM CUSTO APOS A ROLAGEM, MONTANDO A CHAVE COMPOSTA
093200*VIA CALCP0940 (U5) PARA O RELATORIO DE PENDENCIAS.
093300 P455-LISTA-PENDENTES.
093400*
093500    MOVE ZERO TO WS-QTD-PRODUTO.
093600*
093700    PERFORM P457-LACO-LISTA-PENDENTES THRU P457-FIM
093800            VARYING WS-IDX-FAB FROM 1 BY 1
093900            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
094000*
094100    PERFORM P458-LACO-LISTA-PENDENTES-2 THRU P458-FIM
094200            VARYING WS-IX-PROD FROM 1 BY 1
094300            UNTIL WS-IX-PROD > WS-QTD-PRODUTO.
094400*
094500 P455-FIM.
094600 P458-LACO-LISTA-PENDENTES-2.
094700*PARA CADA PRODUTO PENDENTE, MONTA A CHAVE COMPOSTA ARTICULO-LOTE
094800*VIA CALCP0940 (U5) E EMITE A LINHA DO RELATORIO DE PENDENCIAS.
094900*
095000     MOVE PROD-ARTICULO(WS-IX-PROD)
095100        TO WS-LKS-CHAVE-PRIMEIRO
095200     MOVE PROD-LOTE-ARTICULO(WS-IX-PROD)
095300        TO WS-LKS-CHAVE-SEGUNDO
095400     CALL "CALCP0940"      USING WS-AREA-LKS-CHAVE
095500     STRING "PRODUTO SEM CUSTO APOS ROLAGEM: "
095600           DELIMITED BY SIZE
095700           WS-LKS-CHAVE-COMPOSTA DELIMITED BY SIZE
095800           INTO WS-LKS-REL-TEXTO
095900     MOVE "L"              TO WS-LKS-REL-FUNCAO
096000     CALL "CALCP0900"      USING WS-AREA-LKS-RELATORIO.
096100*
096200 P458-FIM.
096300*
096400 P457-LACO-LISTA-PENDENTES.
096500*PARA CADA LINHA AINDA SEM CUSTO APOS A ROLAGEM, ACUMULA SEU
096600*PRODUTO NA TABELA DE PENDENCIAS.
096700*
096800     IF TAB-COSTE-AUSENTE(WS-IDX-FAB)
096900        PERFORM P456-ACUMULA-PENDENTE THRU P456-FIM
097000     END-IF.
097100*
097200 P457-FIM.
097300*
097400*
097500*SUBROTINA DE P455 - ACRESCENTA O PRODUTO DA LINHA ATUAL NA
097600*TABELA DE PENDENTES SE AINDA NAO ESTIVER LA (CHAVE DISTINTA).
097700 P456-ACUMULA-PENDENTE.
097800*
097900    SET FLAG-LINHA-NAO-ACHADA TO TRUE.
098000*
098100    PERFORM P459-LACO-ACUMULA-PENDENTE THRU P459-FIM
098200            VARYING WS-IX-PROD FROM 1 BY 1
098300            UNTIL WS-IX-PROD > WS-QTD-PRODUTO
098400               OR FLAG-LINHA-ACHADA.
098500*
098600    IF FLAG-LINHA-NAO-ACHADA
098700        ADD 1 TO WS-QTD-PRODUTO
098800        MOVE TAB-ARTICULO(WS-IDX-FAB)
098900            TO PROD-ARTICULO(WS-QTD-PRODUTO)
099000        MOVE TAB-LOTE-ARTICULO(WS-IDX-FAB)
099100            TO PROD-LOTE-ARTICULO(WS-QTD-PRODUTO)
099200    END-IF.
099300*
099400 P456-FIM.
099500 P459-LACO-ACUMULA-PENDENTE.
099600*VERIFICA SE O PRODUTO DA LINHA ATUAL JA ESTA NA TABELA DE
099700*PENDENCIAS, PARA NAO REPETIR A MESMA CHAVE NO RELATORIO.
099800*
099900     IF PROD-CHAVE(WS-IX-PROD) = TAB-CHAVE-PRODUTO(WS-IDX-FAB)
100000        SET FLAG-LINHA-ACHADA TO TRUE
100100     END-IF.
100200*
100300 P459-FIM.
100400*
100500*
100600*PASSO 4 DA ESPECIFICACAO - AGREGA O CUSTO POR ORDEM DE
100700*FABRICACAO VIA ORDENACAO ASCENDENTE POR DATA DE FABRICACAO E
100800*ID-ORDEN, PARA MANTER AS LINHAS DE UMA MESMA ORDEM JUNTAS),
100900*SOMANDO O CUSTO DE LINHA NO GRUPO E GRAVANDO UM REGISTRO POR
101000*ORDEM.
101100 P600-AGREGA-ORDENS.
101200*
101300    SORT SD-ORDENACAO
101400*ORDENACAO ASCENDENTE POR DATA E POR ORDEM, PARA
101500*AGRUPAR AS LINHAS DE UMA MESMA ORDEM DE FABRICACAO
101600*EM SEQUENCIA.
101700        ON ASCENDING KEY SRT-FECHA-FABRICACION
101800           ASCENDING KEY SRT-ID-ORDEN
101900        INPUT PROCEDURE IS P610-CARREGA-SORT THRU P610-FIM
102000        OUTPUT PROCEDURE IS P620-PROCESSA-AGRUPADO THRU P620-FIM.
102100*
102200 P600-FIM.
102300*
102400 P610-CARREGA-SORT.
102500*FASE DE ENTRADA DO SORT - PERCORRE A TABELA 1 JA CALCULADA E
102600*LIBERA UM REGISTRO DE TRABALHO PARA CADA LINHA.
102700*
102800    PERFORM P611-LACO-CARREGA-SORT THRU P611-FIM
102900            VARYING WS-IDX-FAB FROM 1 BY 1
103000            UNTIL WS-IDX-FAB > WS-QTD-FABRIC.
103100*
103200 P610-FIM.
103300 P611-LACO-CARREGA-SORT.
103400*CALCULA O CUSTO DA LINHA ATUAL (OU ZERO SE AINDA PENDENTE) E
103500*MONTA O REGISTRO DE TRABALHO DO SORT COM A CHAVE DATA+ORDEM.
103600*
103700     IF TAB-COSTE-PRESENTE(WS-IDX-FAB)
103800        COMPUTE WS-CUSTO-LINHA-ATUAL =
103900            TAB-CONSUMO-UNITARIO(WS-IDX-FAB) *
104000            TAB-COSTE-COMPONENTE-UN(WS-IDX-FAB)
104100     ELSE
104200        MOVE ZERO TO WS-CUSTO-LINHA-ATUAL
104300     END-IF
104400     MOVE TAB-ID-ORDEN(WS-IDX-FAB)      TO SRT-ID-ORDEN
104500     MOVE TAB-FECHA-FABRICACION(WS-IDX-FAB)
104600        TO SRT-FECHA-FABRICACION
104700     MOVE TAB-ARTICULO(WS-IDX-FAB)      TO SRT-ARTICULO
104800     MOVE TAB-UNIDADES-FABRICADAS(WS-IDX-FAB)
104900        TO SRT-UNIDADES-FABRICADAS
105000     MOVE WS-CUSTO-LINHA-ATUAL          TO SRT-CUSTO-LINHA
105100     RELEASE SORT-REGISTRO.
105200*
105300 P611-FIM.
105400*
105500*
105600 P620-PROCESSA-AGRUPADO.
105700*FASE DE SAIDA DO SORT - RECEBE OS REGISTROS JA
105800*ORDENADOS POR DATA E NUMERO DE ORDEM E ACIONA A
105900*QUEBRA DE GRUPO POR ORDEM DE FABRICACAO.
106000*
106100    SET FLAG-PRIMEIRA-ORDEM TO TRUE.
106200*REINICIA O CONTROLE DE QUEBRA PARA O NOVO GRUPO DE REGISTROS QUE
106300*O SORT VAI DEVOLVER.
106400    MOVE ZERO TO WS-COSTE-TOTAL-ORDEM.
106500*
106600    RETURN SD-ORDENACAO
106700        AT END
106800            SET FLAG-FIM-SORT TO TRUE
106900    END-RETURN.
107000*
107100    PERFORM P622-LACO-PROCESSA-AGRUPADO THRU P622-FIM
107200            UNTIL FLAG-FIM-SORT.
107300*
107400    IF NOT FLAG-PRIMEIRA-ORDEM
107500        PERFORM P630-GRAVA-ORDEM THRU P630-FIM
107600    END-IF.
107700*
107800 P620-FIM.
107900 P622-LACO-PROCESSA-AGRUPADO.
108000*DETECTA A QUEBRA DE GRUPO (MUDANCA DE ORDEM DE FABRICACAO),
108100*GRAVANDO O GRUPO ANTERIOR E ABRINDO O NOVO, E ACUMULA O CUSTO DA
108200*LINHA ATUAL NO GRUPO CORRENTE.
108300*
108400     IF FLAG-PRIMEIRA-ORDEM
108500        PERFORM P621-ABRE-GRUPO THRU P621-FIM
108600     ELSE
108700        IF SRT-CHAVE-AGRUPAMENTO
108800                NOT = WS-CHAVE-AGRUPAMENTO-ANT
108900            PERFORM P630-GRAVA-ORDEM THRU P630-FIM
109000            PERFORM P621-ABRE-GRUPO  THRU P621-FIM
109100        END-IF
109200     END-IF
109300     ADD SRT-CUSTO-LINHA TO WS-COSTE-TOTAL-ORDEM
109400     MOVE SRT-FECHA-FABRICACION TO WS-DATA-MAXIMA
109500     RETURN SD-ORDENACAO
109600        AT END
109700            SET FLAG-FIM-SORT TO TRUE
109800     END-RETURN.
109900*
110000 P622-FIM.
110100*
110200*
110300*ABRE UM NOVO GRUPO DE ACUMULACAO - GUARDA A CHAVE E OS CAMPOS DE
110400*CABECALHO DA ORDEM PARA A GRAVACAO POSTERIOR, E CAPTURA A
110500*MINIMA NA PRIMEIRA ORDEM (A ORDENACAO E ASCENDENTE POR DATA).
110600 P621-ABRE-GRUPO.
110700*
110800    MOVE ZERO TO WS-COSTE-TOTAL-ORDEM.
110900    MOVE SRT-CHAVE-AGRUPAMENTO   TO WS-CHAVE-AGRUPAMENTO-ANT.
111000    MOVE SRT-ID-ORDEN            TO WS-ID-ORDEN-ANT.
111100    MOVE SRT-FECHA-FABRICACION   TO WS-FECHA-FABRICACION-ANT.
111200    MOVE SRT-ARTICULO            TO WS-ARTICULO-ANT.
111300    MOVE SRT-UNIDADES-FABRICADAS TO WS-UNIDADES-FABRIC-ANT.
111400*
111500    IF FLAG-PRIMEIRA-ORDEM
111600        MOVE SRT-FECHA-FABRICACION TO WS-DATA-MINIMA
111700    END-IF.
111800*
111900    SET FLAG-NAO-PRIMEIRA-ORDEM TO TRUE.
112000*
112100 P621-FIM.
112200*
112300 P630-GRAVA-ORDEM.
112400*
112500    ADD 1 TO WS-QTD-ORDENS.
112600*MONTA E GRAVA O REGISTRO DE CUSTO DA ORDEM ANTERIOR,
112700*JA FECHADA - OS CAMPOS FORAM CAPTURADOS EM
112800*P621-ABRE-GRUPO NA ABERTURA DO GRUPO.
112900    MOVE WS-ID-ORDEN-ANT          TO SAI-ID-ORDEN.
113000    MOVE WS-FECHA-FABRICACION-ANT TO SAI-FECHA-FABRICACION.
113100    MOVE WS-ARTICULO-ANT          TO SAI-ARTICULO.
113200    MOVE WS-UNIDADES-FABRIC-ANT   TO SAI-UNIDADES-FABRICADAS.
113300    COMPUTE SAI-COSTE-TOTAL-FABRIC ROUNDED =
113400            WS-COSTE-TOTAL-ORDEM.
113500    MOVE SPACES                   TO FD-REG-COSTE-FAB-SAI.
113600    MOVE REG-COSTE-FABRICACAO     TO FD-REG-COSTE-FAB-SAI.
113700    WRITE FD-REG-COSTE-FAB-SAI.
113800*
113900 P630-FIM.
114000*
114100 P700-RELATORIO.
114200*EMITE O RESUMO FINAL DE EXECUCAO - TOTAIS DE LEITURA, DESCARTE,
114300*ORDENS GRAVADAS E O RESUMO DE VALIDACAO DE CAMPOS (U6).
114400*
114500    MOVE WS-QTD-LIDOS            TO WS-ED-CONTADOR.
114600    STRING "REGISTROS LIDOS DO EXTRATO DE FABRICACAO: "
114700           DELIMITED BY SIZE
114800           WS-ED-CONTADOR        DELIMITED BY SIZE
114900           INTO WS-LKS-REL-TEXTO.
115000    PERFORM P710-PASSO THRU P710-FIM.
115100*
115200    MOVE WS-QTD-REJ-LOTE-BRANCO  TO WS-ED-CONTADOR.
115300    STRING "DESCARTADOS - LOTE DE ARTICULO OU COMPONENTE EM"
115400           DELIMITED BY SIZE
115500           " BRANCO: "           DELIMITED BY SIZE
115600           WS-ED-CONTADOR        DELIMITED BY SIZE
115700           INTO WS-LKS-REL-TEXTO.
115800    PERFORM P710-PASSO THRU P710-FIM.
115900*
116000    MOVE WS-QTD-REJ-INVALIDO     TO WS-ED-CONTADOR.
116100    STRING "DESCARTADOS - FALHA NA VALIDACAO DE PADRAO: "
116200           DELIMITED BY SIZE
116300           WS-ED-CONTADOR        DELIMITED BY SIZE
116400           INTO WS-LKS-REL-TEXTO.
116500    PERFORM P710-PASSO THRU P710-FIM.
116600*
116700    MOVE WS-QTD-ORDENS           TO WS-ED-CONTADOR.
116800    STRING "ORDENS DE FABRICACAO GRAVADAS NO EXTRATO DE CUSTO: "
116900           DELIMITED BY SIZE
117000           WS-ED-CONTADOR        DELIMITED BY SIZE
117100           INTO WS-LKS-REL-TEXTO.
117200    PERFORM P710-PASSO THRU P710-FIM.
117300*
117400    MOVE "N"                     TO WS-LKS-REL-FUNCAO.
117500    MOVE "COSTE-COMPONENTE-UNITARIO" TO WS-LKS-REL-TEXTO.
117600    MOVE WS-QTD-PENDENTE-ATUAL   TO WS-LKS-REL-QTD-LINHAS.
117700    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
117800*
117900    MOVE "F"                     TO WS-LKS-REL-FUNCAO.
118000    MOVE WS-QTD-ORDENS           TO WS-LKS-REL-QTD-LINHAS.
118100    MOVE 5                       TO WS-LKS-REL-QTD-COLUNAS.
118200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
118300*
118400    IF WS-QTD-ORDENS > ZERO
118500        STRING "PERIODO DE FABRICACAO COBERTO: "
118600               DELIMITED BY SIZE
118700               WS-DATA-MINIMA    DELIMITED BY SIZE
118800               " A "             DELIMITED BY SIZE
118900               WS-DATA-MAXIMA    DELIMITED BY SIZE
119000               INTO WS-LKS-REL-TEXTO
119100        MOVE "L"                 TO WS-LKS-REL-FUNCAO
119200        CALL "CALCP0900"         USING WS-AREA-LKS-RELATORIO
119300    END-IF.
119400*
119500    PERFORM P720-RESUMO-VALIDACAO THRU P720-FIM.
119600*
119700 P700-FIM.
119800*
119900 P710-PASSO.
120000*ACIONA A IMPRESSAO DA LINHA DE RESUMO JA MONTADA EM
120100*WS-LKS-REL-TEXTO, COM CONTROLE DE QUEBRA DE PAGINA.
120200*
120300    MOVE "P"                     TO WS-LKS-REL-FUNCAO.
120400    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
120500*
120600 P710-FIM.
120700*
120800 P720-RESUMO-VALIDACAO.
120900*CONSULTA O MODULO DE VALIDACAO (CALCP0920 - U6) PELOS CONTADORES
121000*DE INVALIDOS POR CAMPO E EMITE A LINHA DE RESUMO CORRESPONDENTE.
121100*
121200    MOVE "C"                     TO WS-LKS-VAL-FUNCAO.
121300    MOVE "ARTICULO"               TO WS-LKS-VAL-CAMPO.
121400    CALL "CALCP0920"             USING WS-AREA-LKS-VALIDA.
121500    MOVE WS-LKS-VAL-QTD-INVALIDO TO WS-ED-CONTADOR.
121600    STRING "VALIDACAO - ARTICULO INVALIDO: "
121700           DELIMITED BY SIZE
121800           WS-ED-CONTADOR        DELIMITED BY SIZE
121900           INTO WS-LKS-REL-TEXTO.
122000    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
122100    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
122200*
122300    MOVE "C"                     TO WS-LKS-VAL-FUNCAO.
122400    MOVE "COMPONENTE"            TO WS-LKS-VAL-CAMPO.
122500    CALL "CALCP0920"             USING WS-AREA-LKS-VALIDA.
122600    MOVE WS-LKS-VAL-QTD-INVALIDO TO WS-ED-CONTADOR.
122700    STRING "VALIDACAO - COMPONENTE INVALIDO: "
122800           DELIMITED BY SIZE
122900           WS-ED-CONTADOR        DELIMITED BY SIZE
123000           INTO WS-LKS-REL-TEXTO.
123100    MOVE "L"                     TO WS-LKS-REL-FUNCAO.
123200    CALL "CALCP0900"             USING WS-AREA-LKS-RELATORIO.
123300*
123400 P720-FIM.
123500*
123600 P990-ABORTA.
123700*ROTINA DE ABORTO - FECHA OS ARQUIVOS ABERTOS E ENCERRA O
123800*PROGRAMA SEM GRAVAR O EXTRATO DE CUSTO.
123900*
124000    CLOSE FD-FABRIC-IN.
124100    CLOSE FD-COSTES-FAB-OUT.
124200    STOP RUN.
124300*
124400 P990-FIM.
124500*
124600 P900-FIM.
124700*ENCERRAMENTO NORMAL - FECHA OS DOIS ARQUIVOS E DEVOLVE O
124800*CONTROLE AO SISTEMA OPERACIONAL.
124900    CLOSE FD-FABRIC-IN.
125000    CLOSE FD-COSTES-FAB-OUT.
125100    GOBACK.
125200 END PROGRAM CALCP0350.
