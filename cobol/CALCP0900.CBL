000100***********************************************************
000200*PROGRAMA : CALCP0900
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : SERVICO GERAL DE RELATORIO DE TRANSFORMACOES (U7)
000500*          MANTEM, PARA CADA BASE EM TRATAMENTO (COSTES, LOTES
000600*          MESTRE, FABRICACOES), A QUANTIDADE INICIAL DE LINHAS,
000700*          A LISTA DE PASSOS APLICADOS E OS CONTADORES DE NULO/
000800*          DUPLICADOS POR COLUNA, IMPRIMINDO AO FINAL UM BLOCO
000900*          PADRAO "DATAFRAME REPORT" DO DEPARTAMENTO. TAMBEM
001000*          OFERECE UMA FUNCAO DE LINHA LIVRE PARA OS BLOCOS DE
001100*          RESUMO DE VALIDACAO (CALCP0920), OUTLIERS (CALCP0330)
001200*          E DO LOG DE ITERACAO DO CALCULO DE CUSTOS (CALCP0350).
001300*          QUE SAO MONTADOS PELOS PROPRIOS CHAMADORES.
001400*          UNICO PROGRAMA QUE ABRE E GRAVA O ARQUIVO REPORT-OUT.
001500*****************************************************************
001600*HISTORICO DE ALTERACOES
001700*DATA       PROG  CHAMADO    DESCRICAO
001800*---------- ----- ---------- ---------------------------------
001900*02/04/1989 ARF   CC-0097    VERSAO INICIAL, DERIVADA DO BLOCO DE
002000*                            RELATORIO DA CARGA DE FORNECEDORES
002100*                            (WS-RELATORIO / WRITE ... FROM).
002200*14/11/1990 ARF   CC-0160    INCLUIDAS AS FUNCOES DE NULOS
002300*                            DUPLICADOS POR COLUNA, A PEDIDO DA
002400*                            CONTROLADORIA PARA O FECHAMENTO
002500*                            MENSAL DE CUSTOS.
002600*09/08/1992 JSZ   CC-0230    INCLUIDA A FUNCAO DE LINHA LIVRE
002700*                            PARA OS BLOCOS QUE NAO SEGUEM
002800*                            PADRAO DATAFRAME (VALIDACAO,
002900*                            OUTLIERS, ITERACAO DE CUSTO).
003000*17/05/1995 MLM   CC-0298    AUMENTADA A TABELA DE PASSOS DE 10
003100*                            PARA 20 POSICOES (ROTEIRO DE LIMPEZA
003200*                            DE FABRICACOES FICOU MAIS LONGO).
003300*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS OS
003400*                            CAMPOS DE DATA DO SISTEMA CALCO;
003500*                            ESTA ROTINA NAO GRAVA DATA NO
003600*                            RELATORIO, SEM IMPACTO. MANTIDA.
003700*21/01/1999 RCT   CC-0406    PADRONIZADOS OS CABECALHOS DE
003800*                            (NULOS/DUPLICADOS) C/ TRACO INICIAL.
003900*05/06/2000 RCT   CC-0427    REVISAO DE COMENTARIOS POS-VIRADA DO
004000*                            ANO 2000; SERVICO DE RELATORIO NAO
004100*                            POSSUI CAMPO DE DATA PROPRIO, SEM
004200*                            IMPACTO.
004300*22/01/2002 RCT   CC-0452    P500/P600 PASSARAM A SO REGISTRAR A
004400*                            COLUNA QUANDO LKS-QTD-LINHAS > ZERO;
004500*                            COLUNA SEM NULO/DUPLICADO NAO DEVE
004600*                            APARECER NO RELATORIO DE NULOS NEM
004700*                            NO DE DUPLICADOS.
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    CALCP0900.
005100 AUTHOR.        A. RAFFUL.
005200 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
005300 DATE-WRITTEN.  02/04/1989.
005400 DATE-COMPILED.
005500 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT FD-RELATORIO   ASSIGN TO REPORT-OUT
006400            FILE STATUS IS WS-FS-RELATORIO.
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  FD-RELATORIO
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 132 CHARACTERS.
007100 01  FD-REG-RELATORIO             PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 77  WS-FS-RELATORIO              PIC X(02) VALUE SPACES.
007600     88  WS-FS-OK                     VALUE "00".
007700*
007800 01  WS-FLAGS.
007900     05  WS-ABERTO                PIC X(01) VALUE "N".
008000         88  FLAG-RELATORIO-ABERTO    VALUE "S".
008100     05  FILLER                   PIC X(03).
008200*
008300*AREA DE TRABALHO DA LINHA A GRAVAR
008400 01  WS-LINHA-BANNER.
008500     05  WS-BANNER-ESQ            PIC X(20) VALUE ALL "=".
008600     05  WS-BANNER-MEIO           PIC X(92) VALUE SPACES.
008700    05  WS-BANNER-MEIO-R REDEFINES WS-BANNER-MEIO.
008800        10  WS-BANNER-MEIO-ESQ       PIC X(46).
008900        10  WS-BANNER-MEIO-DIR       PIC X(46).
009000     05  WS-BANNER-DIR            PIC X(20) VALUE ALL "=".
009100    05  FILLER                   PIC X(02).
009200*
009300 01  WS-LINHA-DETALHE.
009400     05  WS-DET-TRACO             PIC X(02) VALUE "- ".
009500     05  WS-DET-NOME              PIC X(20) VALUE SPACES.
009600     05  WS-DET-DOISPONTOS        PIC X(02) VALUE ": ".
009700     05  WS-DET-VALOR             PIC ZZZZZZ9.
009800     05  FILLER                   PIC X(81).
009900*
010000*AREA DE EDICAO NUMERICA (OS CONTADORES SAO COMP; O STRING
010100*UMA IMAGEM DISPLAY DO NUMERO PARA COMPOR A LINHA DE IMPRESSAO)
010200 01  WS-AREA-EDICAO.
010300     05  WS-ED-LINHAS             PIC ZZZZZZ9.
010400     05  WS-ED-COLUNAS            PIC Z9.
010500     05  WS-ED-REMOVIDO           PIC -ZZZZZZ9.
010600     05  WS-ED-PASSO              PIC Z9.
010700    05  FILLER                   PIC X(02).
010800*
010900*AREA PARA CALCULO DE TAMANHO DE TEXTO (TABELA DE CARACTERES)
011000 01  WS-AREA-TAMANHO.
011100     05  WS-TEXTO-MEDIDO          PIC X(60).
011200     05  WS-TEXTO-MEDIDO-R REDEFINES WS-TEXTO-MEDIDO.
011300        10  WS-TEXTO-CARACTER    PIC X(01) OCCURS 60 TIMES
011400                                  INDEXED BY WS-IDX-TEXTO.
011500     05  WS-LEN-TEXTO             PIC 9(02) COMP.
011600    05  FILLER                   PIC X(02).
011700*
011800*DADOS ACUMULADOS DA BASE EM TRATAMENTO
011900 01  WS-AREA-DATASET.
012000     05  WS-NOME-DATASET          PIC X(20) VALUE SPACES.
012100    05  WS-NOME-DATASET-R REDEFINES WS-NOME-DATASET.
012200        10  WS-NOME-DATASET-PROGRAMA PIC X(08).
012300        10  WS-NOME-DATASET-SUFIXO   PIC X(12).
012400     05  WS-LINHAS-INICIAIS       PIC 9(07) COMP.
012500     05  WS-COLUNAS-INICIAIS      PIC 9(02) COMP.
012600     05  WS-LINHAS-FINAIS         PIC 9(07) COMP.
012700     05  WS-COLUNAS-FINAIS        PIC 9(02) COMP.
012800     05  WS-TOTAL-REMOVIDO        PIC S9(07) COMP.
012900    05  FILLER                   PIC X(02).
013000*
013100*TABELA DE PASSOS APLICADOS
013200 01  WS-AREA-PASSOS.
013300    05  WS-QTD-PASSOS            PIC 9(02) COMP VALUE ZERO.
013400    05  WS-TAB-PASSO OCCURS 20 TIMES INDEXED BY WS-IDX-PASSO.
013500         10  WS-TAB-PASSO-TEXTO   PIC X(60).
013600    05  FILLER                   PIC X(02).
013700*
013800*TABELA DE NULOS POR COLUNA
013900 01  WS-AREA-NULOS.
014000    05  WS-QTD-NULOS             PIC 9(02) COMP VALUE ZERO.
014100    05  WS-TAB-NULO OCCURS 10 TIMES INDEXED BY WS-IDX-NULO.
014200         10  WS-TAB-NULO-NOME     PIC X(20).
014300         10  WS-TAB-NULO-QTD      PIC 9(07) COMP.
014400    05  FILLER                   PIC X(02).
014500*
014600*TABELA DE DUPLICADOS POR COLUNA
014700 01  WS-AREA-DUPLICADOS.
014800    05  WS-QTD-DUPLICADOS        PIC 9(02) COMP VALUE ZERO.
014900    05  WS-TAB-DUPLICADO OCCURS 10 TIMES INDEXED BY WS-IDX-DUPL.
015000         10  WS-TAB-DUPL-NOME     PIC X(20).
015100         10  WS-TAB-DUPL-QTD      PIC 9(07) COMP.
015200    05  FILLER                   PIC X(02).
015300*
015400*****************************************************************
015500 LINKAGE SECTION.
015600*****************************************************************
015700 01  LKS-PARAMETRO.
015800     05  LKS-FUNCAO                PIC X(01).
015900         88  FUNCAO-ABRE               VALUE "A".
016000         88  FUNCAO-INICIA             VALUE "I".
016100         88  FUNCAO-PASSO              VALUE "P".
016200         88  FUNCAO-NULO               VALUE "N".
016300         88  FUNCAO-DUPLICADO          VALUE "D".
016400         88  FUNCAO-FINALIZA           VALUE "F".
016500         88  FUNCAO-LINHA              VALUE "L".
016600         88  FUNCAO-FECHA              VALUE "X".
016700     05  LKS-NOME-DATASET           PIC X(20).
016800     05  LKS-QTD-LINHAS             PIC 9(07).
016900     05  LKS-QTD-COLUNAS            PIC 9(02).
017000     05  LKS-TEXTO                  PIC X(60).
017100     05  FILLER                     PIC X(03).
017200*
017300*LKS-FUNCAO = A ABRE O ARQUIVO / X FECHA O ARQUIVO /
017400*             I INICIA UMA BASE (NOME, LINHAS E COLUNAS INICIAIS)
017500*             P REGISTRA UM PASSO (TEXTO) /
017600*             N REGISTRA NULOS DE UMA COLUNA (TEXTO=COLUNA,
017700*               LKS-QTD-LINHAS=QUANTIDADE) /
017800*             D REGISTRA DUPLICADOS DE UMA COLUNA (IDEM) /
017900*             F FINALIZA A BASE (LINHAS E COLUNAS FINAIS) E
018000*               IMPRIME TODO O BLOCO DATAFRAME REPORT /
018100*             L IMPRIME LKS-TEXTO COMO LINHA LIVRE (USADO PELOS
018200*               BLOCOS DE VALIDACAO, OUTLIERS E CUSTO ITERATIVO).
018300*****************************************************************
018400 PROCEDURE DIVISION USING LKS-PARAMETRO.
018500*****************************************************************
018600 P100-DIRIGE-FUNCAO.
018700*
018800     EVALUATE TRUE
018900         WHEN FUNCAO-ABRE
019000             PERFORM P200-ABRE-RELATORIO   THRU P200-FIM
019100         WHEN FUNCAO-INICIA
019200             PERFORM P300-INICIA-DATASET   THRU P300-FIM
019300         WHEN FUNCAO-PASSO
019400             PERFORM P400-REGISTRA-PASSO   THRU P400-FIM
019500         WHEN FUNCAO-NULO
019600             PERFORM P500-REGISTRA-NULO    THRU P500-FIM
019700         WHEN FUNCAO-DUPLICADO
019800             PERFORM P600-REGISTRA-DUPL    THRU P600-FIM
019900         WHEN FUNCAO-FINALIZA
020000             PERFORM P700-FINALIZA-DATASET THRU P700-FIM
020100         WHEN FUNCAO-LINHA
020200             PERFORM P800-IMPRIME-LIVRE    THRU P800-FIM
020300         WHEN FUNCAO-FECHA
020400             PERFORM P900-FECHA-RELATORIO  THRU P900-FIM
020500     END-EVALUATE.
020600*
020700     GOBACK.
020800*
020900 P200-ABRE-RELATORIO.
021000*
021100     IF NOT FLAG-RELATORIO-ABERTO
021200         OPEN OUTPUT FD-RELATORIO
021300         SET FLAG-RELATORIO-ABERTO TO TRUE
021400     END-IF.
021500*
021600 P200-FIM.
021700*
021800 P300-INICIA-DATASET.
021900*
022000     MOVE LKS-NOME-DATASET         TO WS-NOME-DATASET.
022100     MOVE LKS-QTD-LINHAS           TO WS-LINHAS-INICIAIS.
022200     MOVE LKS-QTD-COLUNAS          TO WS-COLUNAS-INICIAIS.
022300     MOVE ZERO                     TO WS-QTD-PASSOS
022400                                      WS-QTD-NULOS
022500                                      WS-QTD-DUPLICADOS.
022600*
022700 P300-FIM.
022800*
022900 P400-REGISTRA-PASSO.
023000*
023100     IF WS-QTD-PASSOS < 20
023200         ADD 1                     TO WS-QTD-PASSOS
023300        MOVE LKS-TEXTO TO WS-TAB-PASSO-TEXTO(WS-QTD-PASSOS)
023400     END-IF.
023500*
023600 P400-FIM.
023700*
023800 P500-REGISTRA-NULO.
023900*
024000*SO REGISTRA A COLUNA SE HOUVER AO MENOS UM NULO NELA - COLUNA
024100*COM CONTADOR ZERO NAO ENTRA NA TABELA E PORTANTO NAO SAI NO
024200*RELATORIO (VER P740-IMPRIME-NULOS).
024300    IF WS-QTD-NULOS < 10
024400       AND LKS-QTD-LINHAS > ZERO
024500         ADD 1                     TO WS-QTD-NULOS
024600         MOVE LKS-TEXTO (1:20)
024700                 TO WS-TAB-NULO-NOME(WS-QTD-NULOS)
024800         MOVE LKS-QTD-LINHAS
024900                 TO WS-TAB-NULO-QTD(WS-QTD-NULOS)
025000     END-IF.
025100*
025200 P500-FIM.
025300*
025400 P600-REGISTRA-DUPL.
025500*
025600*SO REGISTRA A COLUNA SE HOUVER AO MENOS UM DUPLICADO NELA -
025700*COLUNA COM CONTADOR ZERO NAO ENTRA NA TABELA E PORTANTO NAO
025800*SAI NO RELATORIO (VER P750-IMPRIME-DUPLICAD).
025900    IF WS-QTD-DUPLICADOS < 10
026000       AND LKS-QTD-LINHAS > ZERO
026100         ADD 1                     TO WS-QTD-DUPLICADOS
026200         MOVE LKS-TEXTO (1:20)
026300                    TO WS-TAB-DUPL-NOME(WS-QTD-DUPLICADOS)
026400         MOVE LKS-QTD-LINHAS
026500                    TO WS-TAB-DUPL-QTD(WS-QTD-DUPLICADOS)
026600     END-IF.
026700*
026800 P600-FIM.
026900*
027000 P700-FINALIZA-DATASET.
027100*
027200     MOVE LKS-QTD-LINHAS           TO WS-LINHAS-FINAIS.
027300     MOVE LKS-QTD-COLUNAS          TO WS-COLUNAS-FINAIS.
027400     COMPUTE WS-TOTAL-REMOVIDO =
027500            WS-LINHAS-INICIAIS - WS-LINHAS-FINAIS.
027600*
027700     PERFORM P710-IMPRIME-TITULO    THRU P710-FIM.
027800     PERFORM P720-IMPRIME-FORMAS    THRU P720-FIM.
027900     PERFORM P730-IMPRIME-PASSOS    THRU P730-FIM.
028000     PERFORM P740-IMPRIME-NULOS     THRU P740-FIM.
028100     PERFORM P750-IMPRIME-DUPLICAD  THRU P750-FIM.
028200*
028300 P700-FIM.
028400*
028500 P710-IMPRIME-TITULO.
028600*
028700     MOVE WS-NOME-DATASET           TO WS-TEXTO-MEDIDO.
028800     PERFORM P711-LACO-IMPRIME-TITULO THRU P711-FIM
028900             VARYING WS-IDX-TEXTO FROM 20 BY -1
029000             UNTIL WS-IDX-TEXTO < 1
029100               OR WS-TEXTO-CARACTER(WS-IDX-TEXTO) NOT = SPACE.
029200     MOVE WS-IDX-TEXTO               TO WS-LEN-TEXTO.
029300*
029400     MOVE ALL "=" TO WS-BANNER-ESQ.
029500     MOVE ALL "=" TO WS-BANNER-DIR.
029600     STRING " " DELIMITED BY SIZE
029700            WS-NOME-DATASET (1:WS-LEN-TEXTO) DELIMITED BY SIZE
029800            " DATAFRAME REPORT "            DELIMITED BY SIZE
029900            INTO WS-BANNER-MEIO.
030000     PERFORM P050-ESCREVE-BANNER      THRU P050-FIM.
030100*
030200 P710-FIM.
030300 P711-LACO-IMPRIME-TITULO.
030400*
030500     CONTINUE.
030600*
030700 P711-FIM.
030800*
030900*
031000 P720-IMPRIME-FORMAS.
031100*
031200     MOVE WS-LINHAS-INICIAIS          TO WS-ED-LINHAS.
031300     MOVE WS-COLUNAS-INICIAIS         TO WS-ED-COLUNAS.
031400     STRING "INITIAL SHAPE: (" DELIMITED BY SIZE
031500            WS-ED-LINHAS             DELIMITED BY SIZE
031600            ", "                     DELIMITED BY SIZE
031700            WS-ED-COLUNAS            DELIMITED BY SIZE
031800            ")"                      DELIMITED BY SIZE
031900            INTO FD-REG-RELATORIO.
032000     PERFORM P060-ESCREVE-LIVRE       THRU P060-FIM.
032100*
032200     MOVE WS-LINHAS-FINAIS            TO WS-ED-LINHAS.
032300     MOVE WS-COLUNAS-FINAIS           TO WS-ED-COLUNAS.
032400     STRING "FINAL SHAPE: ("  DELIMITED BY SIZE
032500            WS-ED-LINHAS             DELIMITED BY SIZE
032600            ", "                     DELIMITED BY SIZE
032700            WS-ED-COLUNAS            DELIMITED BY SIZE
032800            ")"                      DELIMITED BY SIZE
032900            INTO FD-REG-RELATORIO.
033000     PERFORM P060-ESCREVE-LIVRE       THRU P060-FIM.
033100*
033200     MOVE WS-TOTAL-REMOVIDO           TO WS-ED-REMOVIDO.
033300     STRING "TOTAL ROWS REMOVED: "   DELIMITED BY SIZE
033400            WS-ED-REMOVIDO           DELIMITED BY SIZE
033500            INTO FD-REG-RELATORIO.
033600     PERFORM P060-ESCREVE-LIVRE       THRU P060-FIM.
033700*
033800     MOVE SPACES                     TO FD-REG-RELATORIO.
033900     WRITE FD-REG-RELATORIO.
034000*
034100     MOVE "TRANSFORMATIONS APPLIED:" TO FD-REG-RELATORIO.
034200     WRITE FD-REG-RELATORIO.
034300*
034400 P720-FIM.
034500*
034600 P730-IMPRIME-PASSOS.
034700*
034800     PERFORM P731-LACO-IMPRIME-PASSOS THRU P731-FIM
034900             VARYING WS-IDX-PASSO FROM 1 BY 1
035000             UNTIL WS-IDX-PASSO > WS-QTD-PASSOS.
035100*
035200     MOVE SPACES                      TO FD-REG-RELATORIO.
035300     WRITE FD-REG-RELATORIO.
035400*
035500 P730-FIM.
035600 P731-LACO-IMPRIME-PASSOS.
035700*
035800     MOVE WS-IDX-PASSO                TO WS-ED-PASSO
035900     STRING WS-ED-PASSO               DELIMITED BY SIZE
036000            ". "                     DELIMITED BY SIZE
036100            WS-TAB-PASSO-TEXTO(WS-IDX-PASSO)
036200            DELIMITED BY SIZE
036300            INTO FD-REG-RELATORIO
036400     WRITE FD-REG-RELATORIO.
036500*
036600 P731-FIM.
036700*
036800*
036900 P740-IMPRIME-NULOS.
037000*
037100     IF WS-QTD-NULOS > ZERO
037200        MOVE "NULL VALUES PER COLUMN:" TO FD-REG-RELATORIO
037300         WRITE FD-REG-RELATORIO
037400         PERFORM P741-LACO-IMPRIME-NULOS THRU P741-FIM
037500                 VARYING WS-IDX-NULO FROM 1 BY 1
037600                 UNTIL WS-IDX-NULO > WS-QTD-NULOS.
037700         MOVE SPACES                  TO FD-REG-RELATORIO
037800         WRITE FD-REG-RELATORIO
037900     END-IF.
038000*
038100 P740-FIM.
038200 P741-LACO-IMPRIME-NULOS.
038300*
038400        MOVE WS-TAB-NULO-NOME(WS-IDX-NULO) TO WS-DET-NOME
038500        MOVE WS-TAB-NULO-QTD(WS-IDX-NULO)  TO WS-DET-VALOR
038600        PERFORM P070-ESCREVE-DETALHE        THRU P070-FIM.
038700*
038800 P741-FIM.
038900*
039000*
039100 P750-IMPRIME-DUPLICAD.
039200*
039300     IF WS-QTD-DUPLICADOS > ZERO
039400        MOVE "DUPLICATE VALUES PER COLUMN:" TO FD-REG-RELATORIO
039500         WRITE FD-REG-RELATORIO
039600         PERFORM P751-LACO-IMPRIME-DUPLICAD THRU P751-FIM
039700                 VARYING WS-IDX-DUPL FROM 1 BY 1
039800                 UNTIL WS-IDX-DUPL > WS-QTD-DUPLICADOS.
039900         MOVE SPACES                  TO FD-REG-RELATORIO
040000         WRITE FD-REG-RELATORIO
040100     END-IF.
040200*
040300 P750-FIM.
040400 P751-LACO-IMPRIME-DUPLICAD.
040500*
040600        MOVE WS-TAB-DUPL-NOME(WS-IDX-DUPL) TO WS-DET-NOME
040700        MOVE WS-TAB-DUPL-QTD(WS-IDX-DUPL)  TO WS-DET-VALOR
040800        PERFORM P070-ESCREVE-DETALHE        THRU P070-FIM.
040900*
041000 P751-FIM.
041100*
041200*
041300 P050-ESCREVE-BANNER.
041400*
041500     STRING WS-BANNER-ESQ  DELIMITED BY SIZE
041600            WS-BANNER-MEIO DELIMITED BY SIZE
041700            WS-BANNER-DIR  DELIMITED BY SIZE
041800            INTO FD-REG-RELATORIO.
041900     WRITE FD-REG-RELATORIO.
042000     MOVE SPACES                      TO WS-BANNER-MEIO.
042100*
042200 P050-FIM.
042300*
042400 P060-ESCREVE-LIVRE.
042500*
042600     WRITE FD-REG-RELATORIO.
042700     MOVE SPACES                      TO FD-REG-RELATORIO.
042800*
042900 P060-FIM.
043000*
043100 P070-ESCREVE-DETALHE.
043200*
043300     STRING WS-DET-TRACO       DELIMITED BY SIZE
043400            WS-DET-NOME        DELIMITED BY SIZE
043500            WS-DET-DOISPONTOS  DELIMITED BY SIZE
043600            WS-DET-VALOR       DELIMITED BY SIZE
043700            INTO FD-REG-RELATORIO.
043800     WRITE FD-REG-RELATORIO.
043900     MOVE SPACES                      TO FD-REG-RELATORIO.
044000     MOVE SPACES                      TO WS-DET-NOME.
044100*
044200 P070-FIM.
044300*
044400 P800-IMPRIME-LIVRE.
044500*
044600    MOVE LKS-TEXTO (1:60)            TO FD-REG-RELATORIO.
044700     WRITE FD-REG-RELATORIO.
044800    MOVE SPACES                      TO FD-REG-RELATORIO.
044900*
045000 P800-FIM.
045100*
045200 P900-FECHA-RELATORIO.
045300*
045400     IF FLAG-RELATORIO-ABERTO
045500         CLOSE FD-RELATORIO
045600     END-IF.
045700*
045800 P900-FIM.
045900*
046000 END PROGRAM CALCP0900.
