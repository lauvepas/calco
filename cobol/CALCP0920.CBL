000100*****************************************************************
000200*PROGRAMA : CALCP0920
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : SERVICO GENERICO DE VALIDACAO DE PADRAO (U4) -
000500*          UM VALOR DE CAMPO CONTRA UMA REGRA E ACUMULA A
000600*          QUANTIDADE DE REGISTROS INVALIDOS POR CAMPO,
000700*          PARA IMPRESSAO POSTERIOR PELO RELATORIO GERAL
000800*          (CALCP0900). CHAMA CALCP0921 (REGRA DE LOTE) E
000900*          CALCP0922 (REGRA DE CODIGO DE ARTIGO/COMPONENTE).
001000*****************************************************************
001100*HISTORICO DE ALTERACOES
001200*DATA       PROG  CHAMADO    DESCRICAO
001300*---------- ----- ---------- ---------------------------------
001400*20/03/1989 ARF   CC-0090    VERSAO INICIAL.
001500*02/07/1990 ARF   CC-0142    PADRONIZADA A MASCARA DE RETORNO
001600*                            COM OS DEMAIS VALIDADORES DA
001700*                            FAMILIA (RETORNO 0/1).
001800*14/01/1992 JSZ   CC-0212    INCLUIDA TABELA DE CONTADORES POR
001900*                            CAMPO E FUNCAO DE CONSULTA, PARA
002000*                            O RELATORIO DE VALIDACAO NAO
002100*                            DEPENDER MAIS DE VARIAVEL GLOBAL.
002200*22/06/1994 MLM   CC-0275    INCLUIDA FUNCAO DE REINICIO DE
002300*                            CONTADORES ENTRE BASES DIFERENTES
002400*                            (COSTES X FABRICACOES).
002500*05/03/1996 RCT   CC-0340    AJUSTE NO TAMANHO DA TABELA DE
002600*                            CONTADORES (DE 5 P/ 10 ENTRADAS).
002700*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS
002800*                            TODOS OS CAMPOS DE DATA DO SISTEMA
002900*                            CALCO; ESTA ROTINA NAO TEM CAMPO DE
003000*                            ANO, SEM IMPACTO. MANTIDA P/REGISTRO
003100*11/02/2000 JSZ   CC-0421    REVISAO DE COMENTARIOS POS-VIRADA DO
003200*                            ANO 2000; CONFIRMADO QUE O DRIVER
003300*                            GENERICO DE VALIDACAO NAO MANIPULA
003400*                            CAMPO DE DATA.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    CALCP0920.
003800 AUTHOR.        A. RAFFUL.
003900 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
004000 DATE-WRITTEN.  20/03/1989.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200*TABELA DE CONTADORES DE REGISTROS INVALIDOS, UMA ENTRADA POR
005300*NOME LOGICO DE CAMPO VALIDADO (COMPONENTE, LOTE-COMPONENTE,
005400*ARTICULO ETC). PERSISTE ENTRE CHAMADAS NA MESMA EXECUCAO.
005500 01  WS-AREA-CONTADORES.
005600     05  WS-QTD-CAMPOS-USADOS     PIC 9(02) COMP VALUE ZERO.
005700     05  WS-TAB-CAMPO OCCURS 10 TIMES INDEXED BY WS-IDX-TAB.
005800         10  WS-TAB-NOME          PIC X(15).
005900        10  WS-TAB-NOME-R REDEFINES WS-TAB-NOME.
006000            15  WS-TAB-NOME-CHAVE    PIC X(08).
006100            15  WS-TAB-NOME-RESTO    PIC X(07).
006200         10  WS-TAB-QTD-INVALIDO  PIC 9(07) COMP.
006300    05  FILLER                   PIC X(02).
006400*
006500 01  WS-AREA-AUXILIAR.
006600     05  WS-ACHOU                 PIC X(01) VALUE "N".
006700         88  FLAG-CAMPO-ACHADO        VALUE "S".
006800         88  FLAG-CAMPO-NAO-ACHADO    VALUE "N".
006900     05  WS-POS-CAMPO              PIC 9(02) COMP.
007000     05  FILLER                    PIC X(03).
007100*
007200*AREAS DE CHAMADA PARA OS VALIDADORES DE PADRAO ESPECIFICOS
007300 01  WS-AREA-LKS-LOTE.
007400     05  WS-LKS-LOTE-VALOR        PIC X(08).
007500    05  WS-LKS-LOTE-VALOR-R REDEFINES WS-LKS-LOTE-VALOR.
007600        10  WS-LKS-LOTE-VALOR-ANO    PIC X(04).
007700        10  WS-LKS-LOTE-VALOR-HIFEN  PIC X(01).
007800        10  WS-LKS-LOTE-VALOR-SEQ    PIC X(03).
007900     05  WS-LKS-LOTE-RETORNO      PIC 9(01).
008000    05  FILLER                   PIC X(02).
008100*
008200 01  WS-AREA-LKS-CODIGO.
008300     05  WS-LKS-COD-VALOR         PIC X(10).
008400    05  WS-LKS-COD-VALOR-R REDEFINES WS-LKS-COD-VALOR.
008500        10  WS-LKS-COD-VALOR-LETRAS  PIC X(07).
008600        10  WS-LKS-COD-VALOR-DIGITOS PIC X(03).
008700     05  WS-LKS-COD-RETORNO       PIC 9(01).
008800    05  FILLER                   PIC X(02).
008900*
009000*****************************************************************
009100 LINKAGE SECTION.
009200*****************************************************************
009300 01  LKS-PARAMETRO.
009400     05  LKS-FUNCAO                PIC X(01).
009500         88  FUNCAO-REINICIA           VALUE "R".
009600         88  FUNCAO-VALIDA             VALUE "V".
009700         88  FUNCAO-CONSULTA           VALUE "C".
009800     05  LKS-REGRA                 PIC X(01).
009900         88  REGRA-CODIGO              VALUE "1".
010000         88  REGRA-LOTE                VALUE "2".
010100     05  LKS-CAMPO                 PIC X(15).
010200     05  LKS-VALOR                 PIC X(15).
010300     05  LKS-RETORNO               PIC 9(01).
010400     05  LKS-QTD-INVALIDO          PIC 9(07).
010500*
010600*LKS-FUNCAO = R REINICIA CONTADORES / V VALIDA UM VALOR /
010700*             C CONSULTA O CONTADOR DE UM CAMPO
010800*LKS-REGRA  = 1 CODIGO LETRAS+2/3 DIGITOS / 2 LOTE 9999-999
010900*LKS-CAMPO  = NOME LOGICO DO CAMPO (P/TABELA DE CONTADORES)
011000*LKS-VALOR  = VALOR A VALIDAR (FUNCAO V)
011100*LKS-RETORNO     = 0 VALIDO / 1 INVALIDO (SAIDA DA FUNCAO V)
011200*LKS-QTD-INVALIDO= QUANTIDADE ACUMULADA DE INVALIDOS (SAIDA C)
011300*****************************************************************
011400 PROCEDURE DIVISION USING LKS-PARAMETRO.
011500*****************************************************************
011600 P100-DIRIGE-FUNCAO.
011700*
011800     EVALUATE TRUE
011900         WHEN FUNCAO-REINICIA
012000             PERFORM P200-REINICIA    THRU P200-FIM
012100         WHEN FUNCAO-VALIDA
012200             PERFORM P300-VALIDA      THRU P300-FIM
012300         WHEN FUNCAO-CONSULTA
012400             PERFORM P400-CONSULTA    THRU P400-FIM
012500     END-EVALUATE.
012600*
012700     GOBACK.
012800*
012900 P200-REINICIA.
013000*
013100     MOVE ZERO                     TO WS-QTD-CAMPOS-USADOS.
013200     PERFORM P201-LACO-REINICIA THRU P201-FIM
013300             VARYING WS-IDX-TAB FROM 1 BY 1
013400             UNTIL WS-IDX-TAB > 10.
013500*
013600 P200-FIM.
013700 P201-LACO-REINICIA.
013800*
013900     MOVE SPACES                TO WS-TAB-NOME(WS-IDX-TAB)
014000     MOVE ZERO    TO WS-TAB-QTD-INVALIDO(WS-IDX-TAB).
014100*
014200 P201-FIM.
014300*
014400*
014500 P300-VALIDA.
014600*
014700     EVALUATE TRUE
014800         WHEN REGRA-CODIGO
014900             MOVE LKS-VALOR (1:10)  TO WS-LKS-COD-VALOR
015000             CALL "CALCP0922"       USING WS-AREA-LKS-CODIGO
015100             MOVE WS-LKS-COD-RETORNO TO LKS-RETORNO
015200         WHEN REGRA-LOTE
015300             MOVE LKS-VALOR (1:08)  TO WS-LKS-LOTE-VALOR
015400             CALL "CALCP0921"       USING WS-AREA-LKS-LOTE
015500             MOVE WS-LKS-LOTE-RETORNO TO LKS-RETORNO
015600         WHEN OTHER
015700             MOVE 1                 TO LKS-RETORNO
015800     END-EVALUATE.
015900*
016000     IF LKS-RETORNO = 1
016100         PERFORM P310-LOCALIZA-CAMPO THRU P310-FIM
016200         ADD 1 TO WS-TAB-QTD-INVALIDO(WS-POS-CAMPO)
016300     END-IF.
016400*
016500 P300-FIM.
016600*
016700 P310-LOCALIZA-CAMPO.
016800*
016900     SET FLAG-CAMPO-NAO-ACHADO    TO TRUE.
017000     MOVE ZERO                    TO WS-POS-CAMPO.
017100*
017200     PERFORM P311-LACO-LOCALIZA-CAMPO THRU P311-FIM
017300             VARYING WS-IDX-TAB FROM 1 BY 1
017400             UNTIL WS-IDX-TAB > WS-QTD-CAMPOS-USADOS
017500                OR FLAG-CAMPO-ACHADO.
017600*
017700     IF FLAG-CAMPO-NAO-ACHADO
017800         AND WS-QTD-CAMPOS-USADOS < 10
017900         ADD 1                     TO WS-QTD-CAMPOS-USADOS
018000         MOVE WS-QTD-CAMPOS-USADOS TO WS-POS-CAMPO
018100         MOVE LKS-CAMPO            TO WS-TAB-NOME(WS-POS-CAMPO)
018200         MOVE ZERO    TO WS-TAB-QTD-INVALIDO(WS-POS-CAMPO)
018300     END-IF.
018400*
018500 P310-FIM.
018600 P311-LACO-LOCALIZA-CAMPO.
018700*
018800     IF WS-TAB-NOME(WS-IDX-TAB) = LKS-CAMPO
018900         SET FLAG-CAMPO-ACHADO TO TRUE
019000         MOVE WS-IDX-TAB       TO WS-POS-CAMPO
019100     END-IF.
019200*
019300 P311-FIM.
019400*
019500*
019600 P400-CONSULTA.
019700*
019800     MOVE ZERO                    TO LKS-QTD-INVALIDO.
019900     SET FLAG-CAMPO-NAO-ACHADO    TO TRUE.
020000*
020100     PERFORM P401-LACO-CONSULTA THRU P401-FIM
020200             VARYING WS-IDX-TAB FROM 1 BY 1
020300             UNTIL WS-IDX-TAB > WS-QTD-CAMPOS-USADOS
020400                OR FLAG-CAMPO-ACHADO.
020500*
020600 P400-FIM.
020700 P401-LACO-CONSULTA.
020800*
020900     IF WS-TAB-NOME(WS-IDX-TAB) = LKS-CAMPO
021000         SET FLAG-CAMPO-ACHADO TO TRUE
021100         MOVE WS-TAB-QTD-INVALIDO(WS-IDX-TAB)
021200             TO LKS-QTD-INVALIDO
021300     END-IF.
021400*
021500 P401-FIM.
021600*
021700*
021800 END PROGRAM CALCP0920.
