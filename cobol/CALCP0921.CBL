000100*****************************************************************
000200*PROGRAMA : CALCP0921
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : VALIDA O FORMATO DO LOTE INTERNO (9999-999)
000500*          CHAMADO PELO VALIDADOR GENERICO CALCP0920 (U4).
000600*****************************************************************
000700*HISTORICO DE ALTERACOES
000800*DATA       PROG  CHAMADO    DESCRICAO
000900*---------- ----- ---------- ---------------------------------
001000*14/03/1989 ARF   CC-0089    VERSAO INICIAL - ROTINA DERIVADA DA
001100*                            CHECAGEM DE DATA DO CADASTRO DE
001200*                            PRODUTOS (VALE-SE DO MESMO ESQUEMA
001300*                            DE REDEFINES POR PONTO SEPARADOR).
001400*02/07/1990 ARF   CC-0142    AJUSTE NA MASCARA DE RETORNO PARA
001500*                            PADRONIZAR COM OS DEMAIS VALIDADORES
001600*20/11/1991 JSZ   CC-0205    INCLUIDA VALIDACAO DE TAMANHO
001700*                            (CAMPO EM BRANCO) COMO LOTE INVALID
001800*09/05/1993 MLM   CC-0261    REVISAO GERAL DE COMENTARIOS.
001900*28/02/1995 RCT   CC-0318    AJUSTE DE COLUNAS PARA PADRAO
002000*                            DEPARTAMENTO (COPY BOOK STANDARDS).
002100*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS TODOS
002200*                            OS CAMPOS DE DATA DO SISTEMA CALCO;
002300*                            ESTA ROTINA NAO TEM CAMPO DE ANO,
002400*                            SEM IMPACTO. MANTIDA POR REGISTRO.
002500*15/01/1999 MLM   CC-0404    AJUSTE DE REDACAO NO CABECALHO.
002600*25/09/2000 MLM   CC-0432    REVISAO DE COMENTARIOS POS-VIRADA DO
002700*                            ANO 2000; CONFIRMADO QUE O FORMATO
002800*                            9999-999 DO LOTE NAO E UMA DATA, SEM
002900*                            IMPACTO.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CALCP0921.
003300 AUTHOR.        A. RAFFUL.
003400 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
003500 DATE-WRITTEN.  14/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*AREA DE TRABALHO DO VALOR A VALIDAR
004800 01  WS-AREA-LOTE.
004900     05  WS-LOTE-INTERNO          PIC X(08).
005000     05  WS-LOTE-INTERNO-R REDEFINES WS-LOTE-INTERNO.
005100         10  WS-LOTE-PARTE-ANO    PIC X(04).
005200        10  WS-LOTE-PARTE-ANO-R REDEFINES WS-LOTE-PARTE-ANO.
005300            15  WS-LOTE-ANO-DIGITO-1 PIC X(01).
005400            15  WS-LOTE-ANO-RESTO    PIC X(03).
005500         10  WS-LOTE-SEPARADOR    PIC X(01).
005600         10  WS-LOTE-PARTE-SEQ    PIC X(03).
005700    05  FILLER                   PIC X(02).
005800*
005900 01  WS-CONTADORES.
006000     05  WS-LEN-LOTE              PIC 9(02) COMP.
006100    05  FILLER                   PIC X(02).
006200*
006300*****************************************************************
006400 LINKAGE SECTION.
006500*****************************************************************
006600 01  LKS-PARAMETRO.
006700     05  LKS-LOTE-INTERNO         PIC X(08).
006800    05  LKS-LOTE-INTERNO-R REDEFINES LKS-LOTE-INTERNO.
006900        10  LKS-LOTE-ANO         PIC X(04).
007000        10  LKS-LOTE-HIFEN       PIC X(01).
007100        10  LKS-LOTE-SEQ         PIC X(03).
007200     05  LKS-RETORNO              PIC 9(01).
007300*
007400*LKS-LOTE-INTERNO = VALOR A VALIDAR, FORMATO 9999-999
007500*LKS-RETORNO      = 0 - LOTE NO FORMATO CORRETO
007600*LKS-RETORNO      = 1 - LOTE FORA DO FORMATO 9999-999
007700*****************************************************************
007800 PROCEDURE DIVISION USING LKS-PARAMETRO.
007900*****************************************************************
008000 P100-VALIDA-LOTE.
008100*
008200     MOVE LKS-LOTE-INTERNO        TO WS-LOTE-INTERNO.
008300     MOVE ZERO                    TO WS-LEN-LOTE.
008400*
008500     IF WS-LOTE-INTERNO NOT = SPACES
008600         MOVE 8                   TO WS-LEN-LOTE
008700     END-IF.
008800*
008900     EVALUATE TRUE
009000         WHEN WS-LEN-LOTE = ZERO
009100             MOVE 1                TO LKS-RETORNO
009200         WHEN WS-LOTE-PARTE-ANO NOT NUMERIC
009300             MOVE 1                TO LKS-RETORNO
009400         WHEN WS-LOTE-SEPARADOR NOT = "-"
009500             MOVE 1                TO LKS-RETORNO
009600         WHEN WS-LOTE-PARTE-SEQ NOT NUMERIC
009700             MOVE 1                TO LKS-RETORNO
009800         WHEN OTHER
009900             MOVE 0                TO LKS-RETORNO
010000     END-EVALUATE.
010100*
010200     GOBACK.
010300*
010400 END PROGRAM CALCP0921.
