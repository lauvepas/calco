000100*****************************************************************
000200*PROGRAMA : CALCP0922
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : VALIDA O FORMATO DE CODIGO DE ARTIGO/COMPONENTE -
000500*          LETRAS SEGUIDAS DE 2 OU 3 DIGITOS, NADA MAIS.
000600*          CHAMADO PELO VALIDADOR GENERICO CALCP0920 (U4).
000700*****************************************************************
000800*HISTORICO DE ALTERACOES
000900*DATA       PROG  CHAMADO    DESCRICAO
001000*---------- ----- ---------- ---------------------------------
001100*14/03/1989 ARF   CC-0089    VERSAO INICIAL - ADAPTADA DA ROTINA
001200*                            DE CONFERENCIA DE DIGITO VERIFICADOR
001300*                            DO CODIGO DE BARRAS (MESMA FAMILIA D
001400*                            SUBPROGRAMAS DE CONFERENCIA DIGITO A
001500*                            DIGITO).
001600*11/08/1990 ARF   CC-0151    CORRIGIDA CONTAGEM QUANDO O CODIGO
001700*                            OCUPA OS 10 CARACTERES DO CAMPO.
001800*03/02/1992 JSZ   CC-0219    ACEITA 2 OU 3 DIGITOS FINAIS (ANTES
001900*                            SO ACEITAVA 3).
002000*17/09/1994 MLM   CC-0288    REVISAO DE COMENTARIOS E PADRONIZACA
002100*                            DE NOMES DE CAMPO.
002200*30/01/1997 RCT   CC-0355    AJUSTE DE PERFORMANCE NA VARREDURA.
002300*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS TODOS
002400*                            OS CAMPOS DE DATA DO SISTEMA CALCO;
002500*                            ESTA ROTINA NAO TEM CAMPO DE ANO, SE
002600*                            IMPACTO. MANTIDA POR REGISTRO.
002700*03/04/2001 RCT   CC-0438    REVISAO DE COMENTARIOS POS-VIRADA DO
002800*                            ANO 2000; SEM IMPACTO NA VALIDACAO
002900*                            DE CODIGO.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CALCP0922.
003300 AUTHOR.        A. RAFFUL.
003400 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
003500 DATE-WRITTEN.  14/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*AREA DE TRABALHO DO CODIGO A VALIDAR, VISTA COMO TABELA DE
004800*CARACTERES PARA A VARREDURA DIGITO A DIGITO (CARACTER A
004900*CARACTER), NOS MOLDES DA ANTIGA ROTINA DE CODIGO DE BARRAS.
005000 01  WS-CODIGO                    PIC X(10).
005100 01  WS-CODIGO-METADE-R REDEFINES WS-CODIGO.
005200    05  WS-CODIGO-METADE-1           PIC X(05).
005300    05  WS-CODIGO-METADE-2           PIC X(05).
005400 01  WS-CODIGO-TABELA REDEFINES WS-CODIGO.
005500     05  WS-CARACTER              PIC X(01) OCCURS 10 TIMES
005600                                   INDEXED BY WS-IDX.
005700*
005800 01  WS-CONTADORES.
005900     05  WS-LEN-CODIGO            PIC 9(02) COMP.
006000     05  WS-QTD-DIGITOS           PIC 9(02) COMP.
006100     05  WS-QTD-LETRAS            PIC 9(02) COMP.
006200     05  WS-POS                   PIC 9(02) COMP.
006300     05  FILLER                   PIC X(02).
006400*
006500 01  WS-FLAGS.
006600     05  WS-LETRAS-OK             PIC X(01) VALUE "S".
006700         88  FLAG-LETRAS-VALIDAS      VALUE "S".
006800         88  FLAG-LETRAS-INVALIDAS    VALUE "N".
006900     05  FILLER                   PIC X(03).
007000*
007100*****************************************************************
007200 LINKAGE SECTION.
007300*****************************************************************
007400 01  LKS-PARAMETRO.
007500     05  LKS-CODIGO                PIC X(10).
007600    05  LKS-CODIGO-R REDEFINES LKS-CODIGO.
007700        10  LKS-CODIGO-METADE-1  PIC X(05).
007800        10  LKS-CODIGO-METADE-2  PIC X(05).
007900     05  LKS-RETORNO                PIC 9(01).
008000     05  FILLER                     PIC X(01).
008100*
008200*LKS-CODIGO  = CODIGO DE ARTIGO OU COMPONENTE A VALIDAR
008300*LKS-RETORNO = 0 - CODIGO NO FORMATO LETRAS+2/3 DIGITOS
008400*LKS-RETORNO = 1 - CODIGO FORA DO FORMATO
008500*****************************************************************
008600 PROCEDURE DIVISION USING LKS-PARAMETRO.
008700*****************************************************************
008800 P100-VALIDA-CODIGO.
008900*
009000     MOVE LKS-CODIGO               TO WS-CODIGO.
009100     MOVE ZERO                     TO WS-LEN-CODIGO
009200                                      WS-QTD-DIGITOS
009300                                      WS-QTD-LETRAS.
009400     SET FLAG-LETRAS-VALIDAS       TO TRUE.
009500*
009600     PERFORM P200-CALCULA-TAMANHO  THRU P200-FIM
009700             VARYING WS-IDX FROM 10 BY -1
009800             UNTIL WS-IDX < 1.
009900*
010000     IF WS-LEN-CODIGO > ZERO
010100         PERFORM P300-CONTA-DIGITOS THRU P300-FIM
010200                 VARYING WS-POS FROM WS-LEN-CODIGO BY -1
010300                 UNTIL WS-POS < 1
010400                    OR WS-CARACTER(WS-POS) NOT NUMERIC
010500*
010600         COMPUTE WS-QTD-LETRAS = WS-LEN-CODIGO - WS-QTD-DIGITOS
010700*
010800         IF WS-QTD-LETRAS > ZERO
010900             PERFORM P400-CONFERE-LETRAS THRU P400-FIM
011000                     VARYING WS-POS FROM 1 BY 1
011100                     UNTIL WS-POS > WS-QTD-LETRAS
011200         END-IF
011300     END-IF.
011400*
011500     EVALUATE TRUE
011600         WHEN WS-LEN-CODIGO = ZERO
011700             MOVE 1                 TO LKS-RETORNO
011800         WHEN WS-QTD-DIGITOS NOT = 2 AND WS-QTD-DIGITOS NOT = 3
011900             MOVE 1                 TO LKS-RETORNO
012000         WHEN WS-QTD-LETRAS < 1
012100             MOVE 1                 TO LKS-RETORNO
012200         WHEN FLAG-LETRAS-INVALIDAS
012300             MOVE 1                 TO LKS-RETORNO
012400         WHEN OTHER
012500             MOVE 0                 TO LKS-RETORNO
012600     END-EVALUATE.
012700*
012800     GOBACK.
012900*
013000 P200-CALCULA-TAMANHO.
013100*
013200     IF WS-LEN-CODIGO = ZERO
013300         IF WS-CARACTER(WS-IDX) NOT = SPACE
013400             MOVE WS-IDX            TO WS-LEN-CODIGO
013500         END-IF
013600     END-IF.
013700*
013800 P200-FIM.
013900*
014000 P300-CONTA-DIGITOS.
014100*
014200     ADD 1                         TO WS-QTD-DIGITOS.
014300*
014400 P300-FIM.
014500*
014600 P400-CONFERE-LETRAS.
014700*
014800     IF WS-CARACTER(WS-POS) NOT ALPHABETIC
014900         SET FLAG-LETRAS-INVALIDAS TO TRUE
015000     END-IF.
015100*
015200 P400-FIM.
015300*
015400 END PROGRAM CALCP0922.
