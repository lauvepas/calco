000100*****************************************************************
000200*PROGRAMA : CALCP0940
000300*SISTEMA  : CALCO - CALCULO DE CUSTOS E MARGEM DE FABRICACAO
000400*FUNCAO   : MONTA A CHAVE COMPOSTA DE CRUZAMENTO ARTIGO-LOTE (U5)
000500*          CONCATENANDO OS DOIS CAMPOS RECEBIDOS, SEPARADOS POR
000600*          HIFEN, APOS ELIMINAR OS ESPACOS A DIREITA DE CADA UM.
000700*          USADA PELO CALCULO DE CUSTOS DE FABRICACAO (CALCP0350)
000800*          PARA IDENTIFICAR NO RELATORIO OS PRODUTOS QUE FICARAM
000900*          SEM CUSTO APOS A ROLAGEM DA ESTRUTURA.
001000*****************************************************************
001100*HISTORICO DE ALTERACOES
001200*DATA       PROG  CHAMADO    DESCRICAO
001300*---------- ----- ---------- ---------------------------------
001400*27/03/1989 ARF   CC-0095    VERSAO INICIAL.
001500*18/09/1990 ARF   CC-0151    INCLUIDA CRITICA DE SEGUNDO CAMPO
001600*                            EM BRANCO (LOTE AUSENTE), RETORNANDO
001700*                            CODIGO DE ERRO EM VEZ DE CHAVE MEIA.
001800*03/04/1993 MLM   CC-0259    AJUSTE NO TAMANHO DA CHAVE RESULTANT
001900*                            DE 24 PARA 34 POSICOES (ARTICULO 10
002000*                            HIFEN 1 + LOTE PROVEEDOR ATE 15 +
002100*                            FOLGA).
002200*12/10/1998 JSZ   CC-0390    VIRADA DO ANO 2000 - REVISADOS TODOS
002300*                            OS CAMPOS DE DATA DO SISTEMA CALCO;
002400*                            ESTA ROTINA NAO TEM CAMPO DE ANO,
002500*                            SEM IMPACTO. MANTIDA POR REGISTRO.
002600*16/02/1999 RCT   CC-0409    REVISAO GERAL DE COMENTARIOS E PADRA
002700*                            DE COLUNAS DO DEPARTAMENTO.
002800*14/06/1999 MLM   CC-0417    PRIMEIRO USO PELO CALCULO DE CUSTOS
002900*                            (CALCP0350), NO RELATORIO DE
003000*                            PRODUTOS PENDENTES DE CUSTO.
003100*07/07/2000 JSZ   CC-0429    REVISAO DE COMENTARIOS POS-VIRADA DO
003200*                            ANO 2000; CONFIRMADO QUE A CHAVE
003300*                            COMPOSTA NAO CONTEM CAMPO DE DATA.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    CALCP0940.
003700 AUTHOR.        A. RAFFUL.
003800 INSTALLATION.  CALCO - CONTROLADORIA DE CUSTOS INDUSTRIAIS.
003900 DATE-WRITTEN.  27/03/1989.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUSTOS.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*****************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-AREA-PRIMEIRO-CAMPO.
005200     05  WS-PRIMEIRO-CAMPO        PIC X(15).
005300     05  WS-PRIMEIRO-CAMPO-R REDEFINES WS-PRIMEIRO-CAMPO.
005400         10  WS-PRIM-CARACTER     PIC X(01) OCCURS 15 TIMES
005500                                  INDEXED BY WS-IDX-PRIM.
005600    05  FILLER                   PIC X(02).
005700*
005800 01  WS-AREA-SEGUNDO-CAMPO.
005900     05  WS-SEGUNDO-CAMPO         PIC X(15).
006000    05  WS-SEGUNDO-CAMPO-R REDEFINES WS-SEGUNDO-CAMPO.
006100        10  WS-SEG-CARACTER      PIC X(01) OCCURS 15 TIMES
006200                                 INDEXED BY WS-IDX-SEG.
006300    05  FILLER                   PIC X(02).
006400*
006500 01  WS-CONTADORES.
006600     05  WS-LEN-PRIMEIRO          PIC 9(02) COMP.
006700     05  WS-LEN-SEGUNDO           PIC 9(02) COMP.
006800     05  FILLER                   PIC X(04).
006900*
007000*****************************************************************
007100 LINKAGE SECTION.
007200*****************************************************************
007300 01  LKS-PARAMETRO.
007400     05  LKS-PRIMEIRO-CAMPO       PIC X(15).
007500     05  LKS-SEGUNDO-CAMPO        PIC X(15).
007600     05  LKS-CHAVE-COMPOSTA       PIC X(34).
007700    05  LKS-CHAVE-COMPOSTA-R REDEFINES LKS-CHAVE-COMPOSTA.
007800        10  LKS-CHAVE-ARTICULO   PIC X(10).
007900        10  LKS-CHAVE-HIFEN      PIC X(01).
008000        10  LKS-CHAVE-LOTE       PIC X(23).
008100     05  LKS-RETORNO              PIC 9(01).
008200*
008300*LKS-PRIMEIRO-CAMPO  = 1O COMPONENTE DA CHAVE (EX: ARTICULO)
008400*LKS-SEGUNDO-CAMPO   = 2O COMPONENTE DA CHAVE (EX: LOTE PROVEEDOR
008500*LKS-CHAVE-COMPOSTA  = SAIDA - PRIMEIRO-HIFEN-SEGUNDO, SEM BRANCO
008600*LKS-RETORNO         = 0 CHAVE MONTADA / 1 SEGUNDO CAMPO EM BRANC
008700*****************************************************************
008800 PROCEDURE DIVISION USING LKS-PARAMETRO.
008900*****************************************************************
009000 P100-MONTA-CHAVE.
009100*
009200     MOVE SPACES                  TO LKS-CHAVE-COMPOSTA.
009300     MOVE ZERO                    TO LKS-RETORNO.
009400     MOVE LKS-PRIMEIRO-CAMPO      TO WS-PRIMEIRO-CAMPO.
009500     MOVE LKS-SEGUNDO-CAMPO       TO WS-SEGUNDO-CAMPO.
009600*
009700     IF WS-SEGUNDO-CAMPO = SPACES
009800         MOVE 1                   TO LKS-RETORNO
009900     ELSE
010000         PERFORM P200-ACHA-TAMANHO THRU P200-FIM
010100         PERFORM P300-CONCATENA    THRU P300-FIM
010200     END-IF.
010300*
010400     GOBACK.
010500*
010600 P100-FIM.
010700*
010800 P200-ACHA-TAMANHO.
010900*
011000     MOVE ZERO                    TO WS-LEN-PRIMEIRO.
011100     MOVE ZERO                    TO WS-LEN-SEGUNDO.
011200*
011300     PERFORM P201-LACO-ACHA-TAMANHO THRU P201-FIM
011400             VARYING WS-IDX-PRIM FROM 15 BY -1
011500             UNTIL WS-IDX-PRIM < 1
011600                OR WS-PRIM-CARACTER(WS-IDX-PRIM) NOT = SPACE.
011700*
011800     MOVE WS-IDX-PRIM              TO WS-LEN-PRIMEIRO.
011900*
012000     INSPECT WS-SEGUNDO-CAMPO TALLYING WS-LEN-SEGUNDO
012100             FOR CHARACTERS BEFORE INITIAL SPACE.
012200*
012300 P200-FIM.
012400 P201-LACO-ACHA-TAMANHO.
012500*
012600     CONTINUE.
012700*
012800 P201-FIM.
012900*
013000*
013100 P300-CONCATENA.
013200*
013300     STRING WS-PRIMEIRO-CAMPO (1:WS-LEN-PRIMEIRO)
013400            DELIMITED BY SIZE
013500            "-"              DELIMITED BY SIZE
013600            WS-SEGUNDO-CAMPO DELIMITED BY SPACE
013700            INTO LKS-CHAVE-COMPOSTA.
013800*
013900 P300-FIM.
014000*
014100 END PROGRAM CALCP0940.
