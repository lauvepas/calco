000100*****************************************************************
000200*CALCO - CUSTO DE FABRICACAO POR ORDEM - LAYOUT DE SAIDA
000300*COPYBOOK: COSFAB.CPY
000400*USADO POR: CALCP0350
000500*****************************************************************
000600*REGISTRO DE SAIDA - UMA LINHA POR ORDEM DE FABRICACAO, JA
000700*AGREGADA E ORDENADA POR DATA DE FABRICACAO.
000800 01  REG-COSTE-FABRICACAO.
000900     05  SAI-ID-ORDEN             PIC X(10).
001000     05  SAI-FECHA-FABRICACION    PIC X(10).
001100     05  SAI-ARTICULO             PIC X(10).
001200     05  SAI-UNIDADES-FABRICADAS  PIC S9(09)V9(02).
001300     05  SAI-COSTE-TOTAL-FABRIC   PIC S9(11)V9(04).
001400     05  FILLER                   PIC X(09).
