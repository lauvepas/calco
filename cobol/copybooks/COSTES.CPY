000100*****************************************************************
000200*CALCO - CADASTRO DE CUSTOS DE COMPONENTES - LAYOUT DO EXTRATO
000300*COPYBOOK: COSTES.CPY
000400*USADO POR: CALCP0310, CALCP0330
000500*****************************************************************
000600*REGISTRO DE ENTRADA - EXTRATO BRUTO DE CUSTOS DE COMPRA
000700*ORIGEM: ARQUIVO TEXTO COM CAMPOS SEPARADOS POR ";", AQUI
000800*REPRESENTADO EM LARGURA FIXA. SOMENTE 3 CAMPOS SAO RELEVANTES -
000900*OS DEMAIS SAO IGNORADOS (FILLER) POR NAO FAZEREM PARTE DO
001000*CONTRATO DE LIMPEZA.
001100 01  REG-COSTE-ENTRADA.
001200     05  ENT-COMPONENTE           PIC X(10).
001300     05  ENT-DEPOSITO             PIC X(08).
001400     05  ENT-PROVEEDOR            PIC X(10).
001500     05  ENT-NRO-DOCUMENTO        PIC X(12).
001600     05  ENT-FECHA-DOCUMENTO      PIC X(10).
001700     05  ENT-FECHA-RECEPCION      PIC X(10).
001800     05  ENT-COSTE-UNITARIO-TXT   PIC X(15).
001900     05  ENT-MONEDA               PIC X(03).
002000     05  ENT-COD-IMPUESTO         PIC X(04).
002100     05  ENT-LOTE-COMPONENTE      PIC X(08).
002200     05  ENT-USUARIO-CARGA        PIC X(08).
002300     05  ENT-FECHA-CARGA          PIC X(10).
002400     05  ENT-OBSERVACOES          PIC X(20).
002500     05  FILLER                   PIC X(02).
002600*
002700*REGISTRO DE SAIDA - CUSTOS DE COMPONENTE JA LIMPOS E CORRIGIDOS
002800 01  REG-COSTE-SAIDA.
002900     05  SAI-COMPONENTE           PIC X(10).
003000     05  SAI-LOTE-COMPONENTE      PIC X(08).
003100     05  SAI-COSTE-UNITARIO       PIC S9(09)V9(04).
003200     05  FILLER                   PIC X(05).
