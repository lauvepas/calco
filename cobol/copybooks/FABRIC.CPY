000100*****************************************************************
000200*CALCO - ORDENS DE FABRICACAO - LAYOUT DO EXTRATO DE CONSUMOS
000300*COPYBOOK: FABRIC.CPY
000400*USADO POR: CALCP0350
000500*****************************************************************
000600*REGISTRO DE ENTRADA - UMA LINHA DE CONSUMO DE COMPONENTE POR
000700*ORDEM DE FABRICACAO. JA CHEGA PRE-CRUZADO COM OS CUSTOS, MAS AS
000800*LINHAS DE COMPONENTE SEMIELABORADO (SEM...) CHEGAM SEM CUSTO -
000900*O CUSTO E RESOLVIDO PELA ROTINA DE ROLAGEM DE ESTRUTURA (BOM).
001000 01  REG-FABRICACAO-ENTRADA.
001100     05  ENT-ID-ORDEN             PIC X(10).
001200     05  ENT-FECHA-FABRICACION    PIC X(10).
001300     05  ENT-ARTICULO             PIC X(10).
001400     05  ENT-LOTE-ARTICULO        PIC X(08).
001500     05  ENT-UNIDADES-FABRICADAS  PIC S9(09)V9(02).
001600     05  ENT-COMPONENTE           PIC X(10).
001700     05  ENT-LOTE-COMPONENTE      PIC X(08).
001800     05  ENT-COSTE-COMPONENTE-SW  PIC X(01).
001900         88  ENT-COSTE-PRESENTE       VALUE "S".
002000         88  ENT-COSTE-AUSENTE        VALUE "N".
002100     05  ENT-COSTE-COMPONENTE-UN  PIC S9(09)V9(04).
002200     05  ENT-CONSUMO-UNITARIO     PIC S9(07)V9(04).
002300     05  ENT-CONSUMO-TOTAL        PIC S9(09)V9(04).
002400     05  FILLER                   PIC X(10).
