000100*****************************************************************
000200*CALCO - CADASTRO DE LOTES MESTRE - LAYOUT DO EXTRATO
000300*COPYBOOK: MLOTES.CPY
000400*USADO POR: CALCP0320
000500*****************************************************************
000600*REGISTRO DE ENTRADA - EXTRATO BRUTO DO CADASTRO DE LOTES DO
000700*ALMOXARIFADO. SOMENTE 3 CAMPOS SAO RELEVANTES PARA A LIMPEZA -
000800*OS DEMAIS SAO IGNORADOS (FILLER) POR NAO FAZEREM PARTE DO
000900*CONTRATO DE LIMPEZA DE LOTES MESTRE.
001000 01  REG-LOTE-ENTRADA.
001100    05  ENT-ALMACEN              PIC X(08).
001200    05  ENT-ARTICULO             PIC X(10).
001300    05  ENT-DESCRICAO            PIC X(30).
001400    05  ENT-LOTE-PROVEEDOR       PIC X(15).
001500    05  ENT-LOTE-INTERNO         PIC X(08).
001600    05  ENT-STOCK-UNIDADES       PIC X(07).
001700    05  ENT-UBICACAO             PIC X(10).
001800    05  ENT-FECHA-ENTRADA        PIC X(10).
001900    05  ENT-PROVEEDOR            PIC X(10).
002000    05  ENT-CADUCIDADE           PIC X(10).
002100    05  ENT-ENTRADAS-PREVISTAS   PIC X(07).
002200    05  ENT-SALIDAS-PREVISTAS    PIC X(07).
002300    05  ENT-FECHA-SALIDA-PREV    PIC X(10).
002400    05  FILLER                   PIC X(02).
002500*
002600*REGISTRO DE SAIDA - LOTE MESTRE JA LIMPO E CLASSIFICADO POR
002700*LINEA
002800 01  REG-LOTE-SAIDA.
002900    05  SAI-ARTICULO             PIC X(10).
003000    05  SAI-LOTE-PROVEEDOR       PIC X(15).
003100    05  SAI-LOTE-INTERNO         PIC X(08).
003200    05  SAI-LINEA                PIC X(16).
003300    05  FILLER                   PIC X(05).
